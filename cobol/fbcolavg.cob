000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FBCOLAVG.
000300 AUTHOR. R VAN KLEEK.
000400 INSTALLATION. FIBER DIVISION DATA PROCESSING.
000500 DATE-WRITTEN. 1991-03-04.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  COLLECT-AVERAGES FILEPASS.  FOURTH STEP OF THE NIGHTLY RUN.     *
001200*  READS THE GROUP-AVERAGE FILE (EACH SPOOL GROUP'S DETAIL ROWS     *
001300*  FOLLOWED BY ITS OWN AVERAGE ROW, AVG-FLAG = 'A') AND PASSES      *
001400*  EACH GROUP'S AVERAGE ROW THROUGH TO THE CONSOLIDATED PER-CODE    *
001500*  FILE -- FILLING A BLANK PREFORM-ID FROM THE PRECEDING RECORD AND *
001600*  THEN RECONSTRUCTING PREFORM-ID FROM THE GROUP'S SPOOL-CODE KEY.  *
001700*                                                                  *
001800*J    JCL..                                                        *
001900*                                                                  *
002000* //FBCOLAVG EXEC PGM=FBCOLAVG                                     *
002100* //GRPOUT   DD DISP=SHR,DSN=FB.MEAS.GROUP.AVERAGE                 *
002200* //CODEAVG  DD DSN=FB.MEAS.PREFORM.AVERAGE,                       *
002300* //            DISP=(,CATLG,CATLG),UNIT=USER,                     *
002400* //            SPACE=(TRK,(10,10),RLSE)                           *
002500*                                                                  *
002600*P    ENTRY PARAMETERS..                                           *
002700*     NONE.                                                        *
002800*                                                                  *
002900*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003000*     I/O ERROR ON FILES.  A GROUP WHOSE AVERAGE ROW NEVER SHOWS    *
003100*     AVG-FLAG = 'A' IS SILENTLY DROPPED -- SEE GRPAVG (U3).        *
003200*                                                                  *
003300*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003400*     NONE.                                                        *
003500*                                                                  *
003600*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003700*     NONE.                                                        *
003800*                                                                  *
003900*----------------------------------------------------------------*
004000* CHANGE LOG                                                       *
004100*----------------------------------------------------------------*
004200* DATE     | BY  | TICKET   | DESCRIPTION                          *
004300*----------|-----|----------|--------------------------------------*
004400* 1991-03-04| RVK | DE-0270  | ORIGINAL PREFORM RECONSTRUCTION RUN  *
004500* 1997-09-22| TLM | DE-0392  | GUARD AGAINST SINGLE-GROUP PREFORMS  *
004600* 1998-12-01| RVK | DE-Y2K01 | REVIEWED -- NO DATE FIELDS PROCESSED *
004700* 2008-02-14| JHP | DE-0575  | ROUND SECOND-STAGE AVERAGE HALF-UP   *
004800* 2014-06-30| MSN | DE-0679  | CARRY PRODUCT CODE THROUGH TO OUTPUT *
004820* 2016-09-14| DAO | DE-0688  | GRPAVG (U3) NOW WRITES DETAIL ROWS   *
004830*           |     |          | AHEAD OF THE AVERAGE ROW -- DROPPED  *
004840*           |     |          | THE SECOND-STAGE RE-AVERAGE ACROSS   *
004850*           |     |          | GROUPS SHARING A PREFORM-ID (U3'S    *
004860*           |     |          | GROUP IS ALREADY THE AVERAGING UNIT) *
004870*           |     |          | AND NOW JUST PASS THE AVG-FLAG='A'   *
004880*           |     |          | ROW THROUGH, FILLING A BLANK PREFORM *
004890*           |     |          | -ID FROM THE PRECEDING ROW AND THEN  *
004895*           |     |          | RECONSTRUCTING IT FROM THE KEY.      *
004900*----------------------------------------------------------------*
005000 EJECT
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT GROUP-AVG-FILE ASSIGN TO GRPOUT
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-IN-FILE-STATUS.
006000     SELECT CODE-AVG-FILE ASSIGN TO CODEAVG
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-OUT-FILE-STATUS.
006300 EJECT
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  GROUP-AVG-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD.
006900     COPY FMMEASRC REPLACING FM-MEAS-RECORD BY GRP-AVG-REC
007000         FM-MEAS-COLUMNS-NUMERIC BY FM-GA-COLUMNS-NUMERIC
007100         FM-PREFORM-ID-VIEW BY FM-GA-PREFORM-ID-VIEW
007200         FM-MEAS-COL-TEXT BY FM-GA-COL-TEXT
007300         FM-MEAS-COL-NUM BY FM-GA-COL-NUM
007400         FM-AVG-FLAG BY FM-GA-AVG-FLAG
007500         FM-MEAS-ID BY FM-GA-MEAS-ID
007600         FM-SPOOLNO2 BY FM-GA-SPOOLNO2
007700         FM-SPOOL-CODE BY FM-GA-SPOOL-CODE
007800         FM-PREFORM-ID BY FM-GA-PREFORM-ID
007900         FM-PREFORM-PRODUCT-CODE BY FM-GA-PRODUCT-CODE.
008000
008100 FD  CODE-AVG-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400     COPY FMMEASRC REPLACING FM-MEAS-RECORD BY CODE-AVG-REC
008500         FM-MEAS-COLUMNS-NUMERIC BY FM-CA-COLUMNS-NUMERIC
008600         FM-PREFORM-ID-VIEW BY FM-CA-PREFORM-ID-VIEW
008700         FM-MEAS-COL-TEXT BY FM-CA-COL-TEXT
008800         FM-MEAS-COL-NUM BY FM-CA-COL-NUM
008900         FM-AVG-FLAG BY FM-CA-AVG-FLAG
009000         FM-MEAS-ID BY FM-CA-MEAS-ID
009100         FM-SPOOLNO2 BY FM-CA-SPOOLNO2
009200         FM-SPOOL-CODE BY FM-CA-SPOOL-CODE
009300         FM-PREFORM-ID BY FM-CA-PREFORM-ID
009400         FM-PREFORM-PRODUCT-CODE BY FM-CA-PRODUCT-CODE.
009500 EJECT
009600 WORKING-STORAGE SECTION.
009700 01  FILLER PIC X(32) VALUE 'FBCOLAVG WORKING STORAGE BEGINS'.
009800 01  WS-FILE-STATUS-AREA.
009900     05  WS-IN-FILE-STATUS       PIC X(02).
010000         88  IN-IO-OK            VALUE '00'.
010100     05  WS-OUT-FILE-STATUS      PIC X(02).
010200         88  OUT-IO-OK           VALUE '00'.
010300 01  WS-SWITCHES.
010400     05  WS-EOF-SWITCH           PIC X(01).
010500         88  END-OF-GROUP-FILE   VALUE 'Y'.
010600         88  NOT-END-OF-GROUP-FILE VALUE 'N'.
010650     05  WS-RECON-SWITCH         PIC X(01).
010660         88  RECON-PATTERN-MATCHES VALUE 'Y'.
010670         88  RECON-PATTERN-FAILS   VALUE 'N'.
011000 01  WS-COUNTERS.
011100     05  WS-GROUP-RECS-READ      PIC 9(07) COMP-3 VALUE ZERO.
011200     05  WS-PREFORMS-WRITTEN     PIC 9(07) COMP-3 VALUE ZERO.
011250     05  WS-KEY-SCAN-SUB         PIC S9(04) COMP VALUE ZERO.
011260     05  WS-KEY-LEN              PIC S9(04) COMP VALUE ZERO.
011500 01  WS-PRECEDING-PREFORM-ID     PIC X(09) VALUE SPACES.
011600********************************************************************
011610* THE GROUP-AVERAGE ROW'S OWN SPOOL-CODE FIELD CARRIES THE GROUP    *
011620* KEY (SET BY GRPAVG, U3) -- SCANNED HERE A CHARACTER AT A TIME TO  *
011630* FIND ITS TRIMMED LENGTH FOR THE PREFORM-ID RECONSTRUCTION BELOW.  *
011640********************************************************************
011650 01  WS-GROUP-KEY-WORK.
011660     05  WS-GROUP-KEY-TEXT       PIC X(23).
011670 01  WS-GROUP-KEY-CHAR-VIEW REDEFINES WS-GROUP-KEY-WORK.
011680     05  WS-GROUP-KEY-CHAR      PIC X(01) OCCURS 23 TIMES.
011690 01  WS-RECONSTRUCTED-PREFORM    PIC X(09) VALUE SPACES.
013400 01  FILLER PIC X(32) VALUE 'FBCOLAVG WORKING STORAGE ENDS  '.
013500 EJECT
013600 PROCEDURE DIVISION.
013700********************************************************************
013800* MAINLINE FOLLOWS THE PLAIN-PERFORM/UNTIL-END-OF-FILE SHOP STYLE   *
013900* WITH A SEPARATE 999-ABEND TRAP, AS ON THE OLDER FILEPASS RUNS.    *
014000********************************************************************
014100
014200 000-MAINLINE.
014300     PERFORM 100-INITIALIZATION.
014400     PERFORM 200-PROCESS-MAINLINE UNTIL END-OF-GROUP-FILE.
014800     PERFORM 300-TERMINATION.
014900     GOBACK.
015000 EJECT
015100 100-INITIALIZATION.
015200     INITIALIZE WS-COUNTERS.
015300     SET NOT-END-OF-GROUP-FILE TO TRUE.
015500     OPEN INPUT GROUP-AVG-FILE.
015600     IF NOT IN-IO-OK
015700         PERFORM 999-ABEND
015800     END-IF.
015900     OPEN OUTPUT CODE-AVG-FILE.
016000 EJECT
016100 200-PROCESS-MAINLINE.
016200     READ GROUP-AVG-FILE
016300         AT END
016400             SET END-OF-GROUP-FILE TO TRUE
016500     END-READ.
016600     IF END-OF-GROUP-FILE
016700         GO TO 200-EXIT
016800     END-IF.
016900     ADD 1 TO WS-GROUP-RECS-READ.
017000     IF FM-GA-AVG-FLAG = 'A'
017100         PERFORM 250-WRITE-PREFORM-AVERAGE
017150             THRU 250-WRITE-PREFORM-AVERAGE-EXIT
017900     END-IF.
017920     MOVE FM-GA-PREFORM-ID TO WS-PRECEDING-PREFORM-ID.
018000 200-EXIT.
018100     EXIT.
018200 EJECT
020300********************************************************************
020400* PASS THE GROUP'S AVERAGE ROW (AVG-FLAG = 'A') THROUGH TO THE      *
020500* CONSOLIDATED PER-CODE FILE.  A BLANK PREFORM-ID IS FILLED FROM    *
020550* THE PRECEDING ROW, THEN PREFORM-ID IS RECONSTRUCTED FROM THE      *
020560* GROUP'S OWN SPOOL-CODE KEY (FIRST 8 CHARS PLUS THE TRAILING       *
020570* LETTER) WHEN THE KEY FOLLOWS THAT PATTERN.                        *
020600********************************************************************
020700
020800 250-WRITE-PREFORM-AVERAGE.
020900     MOVE SPACES TO CODE-AVG-REC.
021000     MOVE FM-GA-MEAS-ID TO FM-CA-MEAS-ID.
021100     MOVE FM-GA-SPOOLNO2 TO FM-CA-SPOOLNO2.
021200     MOVE FM-GA-SPOOL-CODE TO FM-CA-SPOOL-CODE.
021250     IF FM-GA-PREFORM-ID = SPACES
021270         MOVE WS-PRECEDING-PREFORM-ID TO FM-CA-PREFORM-ID
021280     ELSE
021290         MOVE FM-GA-PREFORM-ID TO FM-CA-PREFORM-ID
021295     END-IF.
021400     MOVE 'A' TO FM-CA-AVG-FLAG.
021410     MOVE FM-GA-COL-TEXT TO FM-CA-COL-TEXT.
021420     MOVE FM-GA-SPOOL-CODE TO WS-GROUP-KEY-TEXT.
021430     MOVE ZERO TO WS-KEY-LEN.
021440     PERFORM 252-FIND-KEY-LENGTH
021450         THRU 252-FIND-KEY-LENGTH-EXIT
021460         VARYING WS-KEY-SCAN-SUB FROM 1 BY 1
021470         UNTIL WS-KEY-SCAN-SUB > 23.
021480     PERFORM 254-RECONSTRUCT-PREFORM-ID
021490         THRU 254-RECONSTRUCT-PREFORM-ID-EXIT.
022600     WRITE CODE-AVG-REC.
022700     ADD 1 TO WS-PREFORMS-WRITTEN.
022705 250-WRITE-PREFORM-AVERAGE-EXIT.
022708     EXIT.
022710 EJECT
022715 252-FIND-KEY-LENGTH.
022717     IF WS-GROUP-KEY-CHAR (WS-KEY-SCAN-SUB) NOT = SPACE
022719         MOVE WS-KEY-SCAN-SUB TO WS-KEY-LEN
022721     END-IF.
022723 252-FIND-KEY-LENGTH-EXIT.
022725     EXIT.
022730 EJECT
022735 254-RECONSTRUCT-PREFORM-ID.
022737     SET RECON-PATTERN-FAILS TO TRUE.
022739     IF WS-KEY-LEN NOT < 9
022741        AND WS-GROUP-KEY-TEXT (4:5) IS NUMERIC
022743        AND WS-GROUP-KEY-CHAR (WS-KEY-LEN) >= 'A'
022745        AND WS-GROUP-KEY-CHAR (WS-KEY-LEN) <= 'Z'
022747         SET RECON-PATTERN-MATCHES TO TRUE
022749     END-IF.
022751     IF RECON-PATTERN-MATCHES
022753         MOVE SPACES TO WS-RECONSTRUCTED-PREFORM
022755         MOVE WS-GROUP-KEY-TEXT (1:8) TO WS-RECONSTRUCTED-PREFORM (1:8)
022757         MOVE WS-GROUP-KEY-CHAR (WS-KEY-LEN)
022759             TO WS-RECONSTRUCTED-PREFORM (9:1)
022761         MOVE WS-RECONSTRUCTED-PREFORM TO FM-CA-PREFORM-ID
022763     END-IF.
022765 254-RECONSTRUCT-PREFORM-ID-EXIT.
022767     EXIT.
022800 EJECT
022900 300-TERMINATION.
023000     CLOSE GROUP-AVG-FILE CODE-AVG-FILE.
023100     DISPLAY 'FBCOLAVG - GROUP RECORDS READ:     ' WS-GROUP-RECS-READ.
023200     DISPLAY 'FBCOLAVG - PREFORMS WRITTEN:       ' WS-PREFORMS-WRITTEN.
023300     MOVE ZERO TO RETURN-CODE.
023400 EJECT
023500********************************************************************
023600*                    ABEND TRAP PARAGRAPH                          *
023700********************************************************************
023800
023900 999-ABEND.
024000     DISPLAY 'FBCOLAVG - ABEND - I/O STATUS ' WS-IN-FILE-STATUS
024100         ' / ' WS-OUT-FILE-STATUS.
024200     MOVE 12 TO RETURN-CODE.
024300     GOBACK.
