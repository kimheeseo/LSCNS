000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FBCOLTOT.
000300 AUTHOR. J H PATEL.
000400 INSTALLATION. FIBER DIVISION DATA PROCESSING.
000500 DATE-WRITTEN. 2007-08-09.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  COLLECT-TOTAL FILEPASS.  EIGHTH STEP OF THE NIGHTLY RUN.  READS  *
001200*  THE PER-PRODUCT-CODE FINAL REPORTS (SORTED BY CODE, ONE HEADER   *
001300*  RECORD FOLLOWED BY DATA RECORDS PER CODE) AND MERGES ALL DATA    *
001400*  RECORDS INTO ONE TOTAL FILE, PREFIXING EACH WITH A GROUP COLUMN  *
001500*  HOLDING THE PRODUCT CODE.  A SINGLE HEADER IS WRITTEN FIRST.     *
001600*                                                                  *
001700*J    JCL..                                                        *
001800*                                                                  *
001900* //FBCOLTOT EXEC PGM=FBCOLTOT                                     *
002000* //RPTOUT   DD DISP=SHR,DSN=FB.MEAS.FINAL.REPORT                  *
002100* //TOTOUT   DD DSN=FB.MEAS.TOTAL.REPORT,                          *
002200* //            DISP=(,CATLG,CATLG),UNIT=USER,                     *
002300* //            SPACE=(TRK,(20,20),RLSE)                           *
002400*                                                                  *
002500*P    ENTRY PARAMETERS..                                           *
002600*     NONE.                                                        *
002700*                                                                  *
002800*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002900*     I/O ERROR ON FILES.  RPTOUT NOT SORTED BY CODE WILL SPLIT A   *
003000*     CODE'S ROWS ACROSS MULTIPLE HEADER GROUPS IN THE TOTAL.       *
003100*                                                                  *
003200*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003300*     NONE.                                                        *
003400*                                                                  *
003500*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003600*     NONE.                                                        *
003700*                                                                  *
003800*----------------------------------------------------------------*
003900* CHANGE LOG                                                       *
004000*----------------------------------------------------------------*
004100* DATE     | BY  | TICKET   | DESCRIPTION                          *
004200*----------|-----|----------|--------------------------------------*
004300* 2007-08-09| JHP | DE-0563  | ORIGINAL MERGE-TO-TOTAL FILEPASS     *
004400* 2009-03-02| JHP | DE-0605  | RECOGNIZE HEADER RECORD BY LITERAL   *
004500*                              LEADING TEXT 'SPOOLNO2,' AND SKIP IT *
004600* 2013-11-22| MSN | DE-0672  | WRITE SINGLE HEADER ON TOTAL FILE    *
004650* 2019-04-17| DAO | DE-0714  | HEADER LEAD-IN NOW 'CODE:xxx,' -- USE *
004660*                              TOKEN'S CODE FOR THE GROUP COLUMN,    *
004670*                              NOT THE OLD RUNNING COUNTER SCHEME    *
004700*----------------------------------------------------------------*
004800 EJECT
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT REPORT-FILE ASSIGN TO RPTOUT
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-IN-FILE-STATUS.
005800     SELECT TOTAL-FILE ASSIGN TO TOTOUT
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-OUT-FILE-STATUS.
006100 EJECT
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  REPORT-FILE
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD.
006700 01  REPORT-IN-LINE              PIC X(260).
006800
006900 FD  TOTAL-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD.
007200 01  TOTAL-OUT-LINE              PIC X(264).
007300 EJECT
007400 WORKING-STORAGE SECTION.
007500 01  FILLER PIC X(32) VALUE 'FBCOLTOT WORKING STORAGE BEGINS'.
007600     COPY FMRPTREC.
007700 01  WS-FILE-STATUS-AREA.
007800     05  WS-IN-FILE-STATUS       PIC X(02).
007900         88  IN-IO-OK            VALUE '00'.
008000     05  WS-OUT-FILE-STATUS      PIC X(02).
008100         88  OUT-IO-OK           VALUE '00'.
008200 01  WS-SWITCHES.
008300     05  WS-EOF-SWITCH           PIC X(01).
008400         88  END-OF-REPORT-FILE  VALUE 'Y'.
008500         88  NOT-END-OF-REPORT-FILE VALUE 'N'.
008600     05  WS-HEADER-WRITTEN-SWITCH PIC X(01) VALUE 'N'.
008700         88  TOTAL-HEADER-WRITTEN VALUE 'Y'.
008800         88  TOTAL-HEADER-PENDING VALUE 'N'.
008900 01  WS-COUNTERS.
009000     05  WS-REPORT-RECS-READ     PIC 9(07) COMP-3 VALUE ZERO.
009100     05  WS-TOTAL-RECS-WRITTEN   PIC 9(07) COMP-3 VALUE ZERO.
009200     05  WS-CODES-SEEN           PIC S9(04) COMP VALUE ZERO.
009300 01  WS-CURRENT-PRODUCT-CODE     PIC X(03) VALUE SPACES.
009400********************************************************************
009500* ALTERNATE VIEW -- FIRST 5 CHARACTERS OF AN INCOMING REPORT LINE,  *
009600* TESTED AGAINST THE LITERAL HEADER-ROW LEAD-IN 'CODE:' TO DECIDE   *
009700* WHETHER TO SKIP THE LINE AS A PER-CODE HEADER RECORD, PLUS THE    *
009800* 3-BYTE PRODUCT CODE TOKEN THAT FOLLOWS IT ON A HEADER LINE.       *
009850********************************************************************
009900 01  WS-LINE-LEAD-VIEW REDEFINES REPORT-IN-LINE.
010000     05  WS-LINE-LEAD-5          PIC X(05).
010010     05  WS-LINE-CODE-3          PIC X(03).
010020     05  WS-LINE-COMMA           PIC X(01).
010100     05  FILLER                  PIC X(251).
010200 01  FILLER PIC X(32) VALUE 'FBCOLTOT WORKING STORAGE ENDS  '.
010300 EJECT
010400 PROCEDURE DIVISION.
010500 0000-CONTROL-PROCESS.
010600     PERFORM 1000-INITIALIZATION
010700         THRU 1099-INITIALIZATION-EXIT.
010800     PERFORM 2000-MAIN-PROCESS
010900         THRU 2000-MAIN-PROCESS-EXIT
011000         UNTIL END-OF-REPORT-FILE.
011100     PERFORM EOJ9000-CLOSE-FILES
011200         THRU EOJ9999-EXIT.
011300     GOBACK.
011400 EJECT
011500 1000-INITIALIZATION.
011600     INITIALIZE WS-COUNTERS.
011700     SET NOT-END-OF-REPORT-FILE TO TRUE.
011800     SET TOTAL-HEADER-PENDING TO TRUE.
011900     OPEN INPUT REPORT-FILE.
012000     IF NOT IN-IO-OK
012100         DISPLAY 'FBCOLTOT - OPEN FAILED ON RPTOUT ' WS-IN-FILE-STATUS
012200         MOVE 12 TO RETURN-CODE
012300         GO TO EOJ9999-EXIT
012400     END-IF.
012500     OPEN OUTPUT TOTAL-FILE.
012600 1099-INITIALIZATION-EXIT.
012700     EXIT.
012800 EJECT
012900 2000-MAIN-PROCESS.
013000     PERFORM 2100-READ-REPORT-LINE
013100         THRU 2199-READ-REPORT-LINE-EXIT.
013200     IF NOT END-OF-REPORT-FILE
013300         IF WS-LINE-LEAD-5 = 'CODE:'
013400             PERFORM 2400-HANDLE-HEADER-LINE
013500                 THRU 2499-HANDLE-HEADER-LINE-EXIT
013600         ELSE
013700             PERFORM 2500-WRITE-TOTAL-DATA-LINE
013800                 THRU 2599-WRITE-TOTAL-DATA-LINE-EXIT
013900         END-IF
014000     END-IF.
014100 2000-MAIN-PROCESS-EXIT.
014200     EXIT.
014300 EJECT
014400 2100-READ-REPORT-LINE.
014500     READ REPORT-FILE
014600         AT END
014700             SET END-OF-REPORT-FILE TO TRUE
014800     END-READ.
014900     IF NOT END-OF-REPORT-FILE
015000         ADD 1 TO WS-REPORT-RECS-READ
015100     END-IF.
015200 2199-READ-REPORT-LINE-EXIT.
015300     EXIT.
015400 EJECT
015500********************************************************************
015600*        A HEADER RECORD MARKS THE START OF A NEW PRODUCT CODE'S    *
015700*        REPORT GROUP.  ITS LEAD-IN TOKEN 'CODE:xxx,' CARRIES THE   *
015800*        3-BYTE PRODUCT CODE FOR EVERY DATA LINE UP TO THE NEXT     *
015900*        HEADER, SO THIS STEP NEEDS NO SEPARATE SORT OR SPLIT FILE  *
016000*        PER CODE TO RECOVER THE GROUP COLUMN.  THE FIRST HEADER    *
016100*        SEEN OVERALL IS ECHOED TO THE TOTAL FILE WITH A GROUP      *
016200*        COLUMN TITLE ADDED; LATER HEADERS ONLY UPDATE THE CURRENT  *
016300*        CODE AND ADD TO THE CODE-GROUP COUNT.                      *
016400********************************************************************
016500
016600 2400-HANDLE-HEADER-LINE.
016700     ADD 1 TO WS-CODES-SEEN.
016750     MOVE WS-LINE-CODE-3 TO WS-CURRENT-PRODUCT-CODE.
016800     IF TOTAL-HEADER-PENDING
016900         MOVE SPACES TO TOTAL-OUT-LINE
017000         STRING 'GROUP,' DELIMITED BY SIZE
017100             REPORT-IN-LINE (10:251) DELIMITED BY SIZE
017200             INTO TOTAL-OUT-LINE
017300         END-STRING
017400         WRITE TOTAL-OUT-LINE
017500         SET TOTAL-HEADER-WRITTEN TO TRUE
017600     END-IF.
017700 2499-HANDLE-HEADER-LINE-EXIT.
017800     EXIT.
017900 EJECT
018000********************************************************************
018100*        WRITE A DATA LINE TO THE TOTAL FILE, PREFIXED WITH THE     *
018200*        GROUP (PRODUCT CODE) COLUMN HELD SINCE THE LAST HEADER     *
018300*        LINE WAS SEEN.                                             *
018400********************************************************************
018500
018700 2500-WRITE-TOTAL-DATA-LINE.
019000     MOVE SPACES TO TOTAL-OUT-LINE.
019100     STRING WS-CURRENT-PRODUCT-CODE DELIMITED BY SIZE
019200         ',' DELIMITED BY SIZE
019300         REPORT-IN-LINE DELIMITED BY SIZE
019400         INTO TOTAL-OUT-LINE
019500     END-STRING.
019600     WRITE TOTAL-OUT-LINE.
019700     ADD 1 TO WS-TOTAL-RECS-WRITTEN.
019800 2599-WRITE-TOTAL-DATA-LINE-EXIT.
019900     EXIT.
020900 EJECT
021000 EOJ9000-CLOSE-FILES.
021100     CLOSE REPORT-FILE TOTAL-FILE.
021200     DISPLAY 'FBCOLTOT - REPORT LINES READ:      ' WS-REPORT-RECS-READ.
021300     DISPLAY 'FBCOLTOT - TOTAL RECORDS WRITTEN:  ' WS-TOTAL-RECS-WRITTEN.
021400     DISPLAY 'FBCOLTOT - CODE GROUPS SEEN:       ' WS-CODES-SEEN.
021500     MOVE ZERO TO RETURN-CODE.
021600 EOJ9999-EXIT.
021700     EXIT.
