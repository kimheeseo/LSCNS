000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FBCPY42.
000300 AUTHOR. J H PATEL.
000400 INSTALLATION. FIBER DIVISION DATA PROCESSING.
000500 DATE-WRITTEN. 1997-11-10.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  COPY-COLUMN-4-TO-COLUMN-2 FILEPASS.  FIFTH STEP OF THE NIGHTLY   *
001200*  RUN.  THE CONSOLIDATED PREFORM-AVERAGE FILE STAMPS SPOOLNO2      *
001300*  (COLUMN 2) WITH THE TEXT FORM OF PREFORM-ID (COLUMN 4) ON EVERY  *
001400*  RECORD, SO THE REPORT-BUILD STEP CAN CARRY A PREFORM IDENTIFIER  *
001500*  IN THE COLUMN THE PRINTED REPORT ACTUALLY USES.                  *
001600*                                                                  *
001700*J    JCL..                                                        *
001800*                                                                  *
001900* //FBCPY42  EXEC PGM=FBCPY42                                      *
002000* //CODEAVG  DD DISP=SHR,DSN=FB.MEAS.PREFORM.AVERAGE               *
002100* //CODEA2   DD DSN=FB.MEAS.PREFORM.AVERAGE2,                      *
002200* //            DISP=(,CATLG,CATLG),UNIT=USER,                     *
002300* //            SPACE=(TRK,(10,10),RLSE)                           *
002400*                                                                  *
002500*P    ENTRY PARAMETERS..                                           *
002600*     NONE.                                                        *
002700*                                                                  *
002800*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002900*     I/O ERROR ON FILES.                                          *
003000*                                                                  *
003100*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003200*     NONE.                                                        *
003300*                                                                  *
003400*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003500*     NONE.                                                        *
003600*                                                                  *
003700*----------------------------------------------------------------*
003800* CHANGE LOG                                                       *
003900*----------------------------------------------------------------*
004000* DATE     | BY  | TICKET   | DESCRIPTION                          *
004100*----------|-----|----------|--------------------------------------*
004200* 1997-11-10| JHP | DE-0388  | ORIGINAL COLUMN-4-TO-COLUMN-2 COPY   *
004300* 1998-12-05| JHP | DE-Y2K01 | REVIEWED -- NO DATE FIELDS PROCESSED *
004400* 2004-09-21| DAO | DE-0521  | STRIP TRAILING '.0' NUMERIC ARTIFACT *
004500* 2011-06-08| MSN | DE-0648  | LEAVE OTHER COLUMNS FULLY UNCHANGED  *
004600*----------------------------------------------------------------*
004700 EJECT
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CODE-AVG-IN-FILE ASSIGN TO CODEAVG
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-IN-FILE-STATUS.
005700     SELECT CODE-AVG-OUT-FILE ASSIGN TO CODEA2
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-OUT-FILE-STATUS.
006000 EJECT
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  CODE-AVG-IN-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD.
006600     COPY FMMEASRC REPLACING FM-MEAS-RECORD BY CODE-AVG-IN-REC
006700         FM-MEAS-COLUMNS-NUMERIC BY FM-CI-COLUMNS-NUMERIC
006800         FM-PREFORM-ID-VIEW BY FM-CI-PREFORM-ID-VIEW
006900         FM-MEAS-COL-TEXT BY FM-CI-COL-TEXT
007000         FM-MEAS-COL-NUM BY FM-CI-COL-NUM
007100         FM-AVG-FLAG BY FM-CI-AVG-FLAG
007200         FM-MEAS-ID BY FM-CI-MEAS-ID
007300         FM-SPOOLNO2 BY FM-CI-SPOOLNO2
007400         FM-SPOOL-CODE BY FM-CI-SPOOL-CODE
007500         FM-PREFORM-ID BY FM-CI-PREFORM-ID
007600         FM-PREFORM-PRODUCT-CODE BY FM-CI-PRODUCT-CODE.
007700
007800 FD  CODE-AVG-OUT-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100 01  CODE-AVG-OUT-REC            PIC X(860).
008200 EJECT
008300 WORKING-STORAGE SECTION.
008400 01  FILLER PIC X(32) VALUE 'FBCPY42  WORKING STORAGE BEGINS'.
008500 01  WS-FILE-STATUS-AREA.
008600     05  WS-IN-FILE-STATUS       PIC X(02).
008700         88  IN-IO-OK            VALUE '00'.
008800     05  WS-OUT-FILE-STATUS      PIC X(02).
008900         88  OUT-IO-OK           VALUE '00'.
009000 01  WS-SWITCHES.
009100     05  WS-EOF-SWITCH           PIC X(01).
009200         88  END-OF-CODE-FILE    VALUE 'Y'.
009300         88  NOT-END-OF-CODE-FILE VALUE 'N'.
009400 01  WS-COUNTERS.
009500     05  WS-RECS-COPIED          PIC 9(07) COMP-3 VALUE ZERO.
009600 01  WS-WORK-PREFORM-ID          PIC X(23) VALUE SPACES.
009700********************************************************************
009800* ALTERNATE VIEW -- LAST TWO CHARACTERS OF THE WORK COPY, TO TEST   *
009900* FOR THE TRAILING '.0' NUMERIC-STORAGE ARTIFACT ON A PREFORM-ID    *
010000* THAT WAS ROUND-TRIPPED THROUGH A NUMERIC FIELD UPSTREAM.          *
010100********************************************************************
010200 01  WS-WORK-PREFORM-TRAIL-VIEW REDEFINES WS-WORK-PREFORM-ID.
010300     05  FILLER                  PIC X(21).
010400     05  WS-WORK-PREFORM-TRAIL   PIC X(02).
010500 01  FILLER PIC X(32) VALUE 'FBCPY42  WORKING STORAGE ENDS  '.
010600 EJECT
010700 PROCEDURE DIVISION.
010800 0000-CONTROL-PROCESS.
010900     PERFORM 1000-INITIALIZATION
011000         THRU 1099-INITIALIZATION-EXIT.
011100     PERFORM 2000-MAIN-PROCESS
011200         THRU 2000-MAIN-PROCESS-EXIT
011300         UNTIL END-OF-CODE-FILE.
011400     PERFORM EOJ9000-CLOSE-FILES
011500         THRU EOJ9999-EXIT.
011600     GOBACK.
011700 EJECT
011800 1000-INITIALIZATION.
011900     INITIALIZE WS-COUNTERS.
012000     SET NOT-END-OF-CODE-FILE TO TRUE.
012100     OPEN INPUT CODE-AVG-IN-FILE.
012200     IF NOT IN-IO-OK
012300         DISPLAY 'FBCPY42 - OPEN FAILED ON CODEAVG ' WS-IN-FILE-STATUS
012400         MOVE 12 TO RETURN-CODE
012500         GO TO EOJ9999-EXIT
012600     END-IF.
012700     OPEN OUTPUT CODE-AVG-OUT-FILE.
012800 1099-INITIALIZATION-EXIT.
012900     EXIT.
013000 EJECT
013100 2000-MAIN-PROCESS.
013200     PERFORM 2100-READ-CODE-AVG-RECORD
013300         THRU 2199-READ-CODE-AVG-RECORD-EXIT.
013400     IF NOT END-OF-CODE-FILE
013500         PERFORM 2200-STAMP-SPOOLNO2
013600             THRU 2299-STAMP-SPOOLNO2-EXIT
013700         MOVE CODE-AVG-IN-REC TO CODE-AVG-OUT-REC
013800         WRITE CODE-AVG-OUT-REC
013900         ADD 1 TO WS-RECS-COPIED
014000     END-IF.
014100 2000-MAIN-PROCESS-EXIT.
014200     EXIT.
014300 EJECT
014400 2100-READ-CODE-AVG-RECORD.
014500     READ CODE-AVG-IN-FILE
014600         AT END
014700             SET END-OF-CODE-FILE TO TRUE
014800     END-READ.
014900 2199-READ-CODE-AVG-RECORD-EXIT.
015000     EXIT.
015100 EJECT
015200********************************************************************
015300*        STAMP SPOOLNO2 WITH THE TEXT FORM OF PREFORM-ID.  STRIP    *
015400*        A TRAILING '.0' IF THE VALUE WAS ROUND-TRIPPED THROUGH A   *
015500*        NUMERIC FIELD SOMEWHERE UPSTREAM.  ALL OTHER COLUMNS ON    *
015600*        THE RECORD ARE LEFT COMPLETELY UNCHANGED.                  *
015700********************************************************************
015800
015900 2200-STAMP-SPOOLNO2.
016000     MOVE SPACES TO WS-WORK-PREFORM-ID.
016100     MOVE FM-CI-PREFORM-ID TO WS-WORK-PREFORM-ID.
016200     IF WS-WORK-PREFORM-TRAIL = '.0'
016300         MOVE SPACES TO WS-WORK-PREFORM-TRAIL
016400     END-IF.
016500     MOVE SPACES TO FM-CI-SPOOLNO2.
016600     MOVE WS-WORK-PREFORM-ID TO FM-CI-SPOOLNO2.
016700 2299-STAMP-SPOOLNO2-EXIT.
016800     EXIT.
016900 EJECT
017000 EOJ9000-CLOSE-FILES.
017100     CLOSE CODE-AVG-IN-FILE CODE-AVG-OUT-FILE.
017200     DISPLAY 'FBCPY42 - RECORDS COPIED/STAMPED:  ' WS-RECS-COPIED.
017300     MOVE ZERO TO RETURN-CODE.
017400 EOJ9999-EXIT.
017500     EXIT.
