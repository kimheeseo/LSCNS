000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FBDRVMN.
000300 AUTHOR. D A OSTROWSKI.
000400 INSTALLATION. FIBER DIVISION DATA PROCESSING.
000500 DATE-WRITTEN. 2013-11-25.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  NIGHTLY-RUN DRIVER.  CALLS EACH OF THE NINE FILEPASS STEPS OF    *
001200*  THE MEASUREMENT-REDUCTION RUN IN FIXED ORDER (RESIN-SUMMARY,     *
001300*  ZERO-CLEAN, GROUP-AVERAGE, COLLECT-AVG, COPY-42, TYPE-SUMMARY,   *
001400*  REPORT-BUILD, COLLECT-TOTAL, POST-ANALYZE) AND STOPS THE CHAIN   *
001500*  AT THE FIRST STEP THAT COMES BACK WITH A BAD RETURN-CODE.  A     *
001600*  ONE-LINE STATUS IS ECHOED FOR EVERY STEP AS IT FINISHES, AND A   *
001700*  FINAL COUNT OF STEPS THAT SUCCEEDED AND FAILED IS PRINTED        *
001800*  BEFORE THIS PROGRAM RETURNS.  THE MONTHLY PREFORM UTILITY,       *
001900*  FBMONPFM, IS RUN SEPARATELY ON REQUEST AND IS NOT PART OF THIS   *
002000*  CHAIN.                                                          *
002100*                                                                  *
002200*J    JCL..                                                        *
002300*                                                                  *
002400* //FBDRVMN  EXEC PGM=FBDRVMN                                      *
002500*     (ALL DD STATEMENTS FOR THE NINE CALLED STEPS ARE SUPPLIED IN  *
002600*      THIS STEP -- SEE THE ABSTRACT OF EACH CALLED PROGRAM FOR THE *
002700*      DD NAMES IT USES.)                                          *
002800*                                                                  *
002900*P    ENTRY PARAMETERS..                                           *
003000*     NONE.                                                        *
003100*                                                                  *
003200*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003300*     A NON-ZERO RETURN-CODE FROM ANY CALLED STEP STOPS THE CHAIN.  *
003400*     THIS PROGRAM THEN ENDS WITH RETURN-CODE 16 SO THE JOB STEP    *
003500*     ITSELF SHOWS AS FAILED ON THE JOB LOG.                        *
003600*                                                                  *
003700*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003800*     FBRESSUM, FBZEROCL, FBGRPAVG, FBCOLAVG, FBCPY42, FBTYPSUM,    *
003900*     FBRPTBLD, FBCOLTOT, FBPSTANL.                                 *
004000*                                                                  *
004100*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004200*     WS-STEP-TABLE -- THE NINE-STEP CALL SEQUENCE AND ITS LABELS.  *
004300*                                                                  *
004400*----------------------------------------------------------------*
004500* CHANGE LOG                                                       *
004600*----------------------------------------------------------------*
004700* DATE     | BY  | TICKET   | DESCRIPTION                          *
004800*----------|-----|----------|--------------------------------------*
004900* 2013-11-25| DAO | DE-0673  | ORIGINAL NINE-STEP DRIVER            *
005000* 2015-07-10| DAO | DE-0683  | STOP CHAIN ON FIRST BAD RETURN-CODE, *
005100*           |     |          | RATHER THAN RUNNING ALL NINE AND     *
005200*           |     |          | REPORTING FAILURES AT THE END        *
005300* 2019-05-06| DAO | DE-0717  | ADDED POST-ANALYZE (FBPSTANL) AS THE *
005400*           |     |          | NINTH STEP                          *
005500*----------------------------------------------------------------*
005600 EJECT
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300 EJECT
006400 DATA DIVISION.
006500 FILE SECTION.
006600 WORKING-STORAGE SECTION.
006700 01  FILLER PIC X(32) VALUE 'FBDRVMN WORKING STORAGE BEGINS'.
006800*--------------------------------------------------------------*
006900* STEP TABLE -- ORDER OF CALL, THE PROGRAM-ID CALLED, AND THE    *
007000* SHORT NAME USED ON THE STATUS LINE.  KEEP IN CALL ORDER.       *
007100*--------------------------------------------------------------*
007200 01  WS-STEP-TABLE.
007300     05  FILLER               PIC X(24)
007400         VALUE 'FBRESSUMRESIN-SUMMARY   '.
007500     05  FILLER               PIC X(24)
007600         VALUE 'FBZEROCLZERO-CLEAN      '.
007700     05  FILLER               PIC X(24)
007800         VALUE 'FBGRPAVGGROUP-AVERAGE   '.
007900     05  FILLER               PIC X(24)
008000         VALUE 'FBCOLAVGCOLLECT-AVG     '.
008100     05  FILLER               PIC X(24)
008200         VALUE 'FBCPY42 COPY-42         '.
008300     05  FILLER               PIC X(24)
008400         VALUE 'FBTYPSUMTYPE-SUMMARY    '.
008500     05  FILLER               PIC X(24)
008600         VALUE 'FBRPTBLDREPORT-BUILD    '.
008700     05  FILLER               PIC X(24)
008800         VALUE 'FBCOLTOTCOLLECT-TOTAL   '.
008900     05  FILLER               PIC X(24)
009000         VALUE 'FBPSTANLPOST-ANALYZE    '.
009100 01  WS-STEP-TABLE-R REDEFINES WS-STEP-TABLE.
009200     05  WS-STEP-ENTRY OCCURS 9 TIMES
009300                       INDEXED BY WS-STEP-NDX.
009400         10  WS-STEP-PGM-ID   PIC X(08).
009500         10  WS-STEP-NAME     PIC X(16).
009600 EJECT
009700*--------------------------------------------------------------*
009800* COUNTERS AND SWITCHES.                                        *
009900*--------------------------------------------------------------*
010000 01  WS-COUNTERS.
010100     05  WS-STEP-COUNT        PIC S9(04) COMP VALUE 9.
010150     05  WS-STEP-ATTEMPTED    PIC 9(02) COMP-3.
010200     05  WS-STEP-TALLY.
010210         10  WS-STEPS-OK      PIC 9(02) COMP-3 VALUE ZERO.
010220         10  WS-STEPS-BAD     PIC 9(02) COMP-3 VALUE ZERO.
010300*--------------------------------------------------------------*
010310* ALTERNATE VIEW OF THE OK/BAD TALLY PAIR AS A TWO-ENTRY TABLE  *
010320* SO THE END-OF-RUN BALANCE CHECK CAN ADD THEM IN A LOOP        *
010330* INSTEAD OF NAMING EACH FIELD, THE SAME WAY A RECORD COUNT     *
010340* AND AN ERROR COUNT ARE BALANCED AGAINST A CONTROL TOTAL       *
010350* ELSEWHERE IN THIS SHOP'S FILEPASS PROGRAMS.                   *
010360*--------------------------------------------------------------*
010370 01  WS-STEP-TALLY-VIEW REDEFINES WS-STEP-TALLY.
010380     05  WS-STEP-TALLY-ENTRY  PIC 9(02) COMP-3 OCCURS 2 TIMES.
010400 01  WS-SWITCHES.
010500     05  WS-CHAIN-SWITCH      PIC X(01) VALUE 'N'.
010600         88  CHAIN-BROKEN     VALUE 'Y'.
010700         88  CHAIN-INTACT     VALUE 'N'.
010800 01  WS-RETURN-CODE-VIEW.
010900     05  WS-STEP-RETURN-CODE  PIC S9(04) COMP.
010950*--------------------------------------------------------------*
010960* RAW BYTE VIEW OF THE RETURN-CODE COMP FIELD -- ECHOED ON A    *
010970* FAILING STEP SO AN OPERATOR CAN TELL A TRUE BAD RETURN-CODE   *
010980* FROM A CALLED PROGRAM THAT ABENDED WITHOUT SETTING ONE.       *
010990*--------------------------------------------------------------*
010991 01  WS-RETURN-CODE-CHAR-VIEW REDEFINES WS-RETURN-CODE-VIEW.
010992     05  WS-RETURN-CODE-CHARS PIC X(02).
011000 01  WS-RC-DISPLAY            PIC ---9.
011100 EJECT
011200*--------------------------------------------------------------*
011300* CONSOLE LINE WORK AREAS.                                      *
011400*--------------------------------------------------------------*
011500 01  WS-STATUS-LINE           PIC X(60).
011600 01  WS-SUMMARY-LINE          PIC X(60).
011700 01  WS-OK-COUNT-DISPLAY      PIC Z9.
011800 01  WS-BAD-COUNT-DISPLAY     PIC Z9.
011900 EJECT
012000 PROCEDURE DIVISION.
012100 0000-CONTROL-PROCESS.
012200     PERFORM 1000-INITIALIZATION
012300     PERFORM 2000-RUN-ONE-STEP
012400         VARYING WS-STEP-NDX FROM 1 BY 1
012500         UNTIL WS-STEP-NDX > WS-STEP-COUNT
012600            OR CHAIN-BROKEN
012700     PERFORM 3000-PRINT-SUMMARY
012800     IF CHAIN-BROKEN
012900        MOVE 16 TO RETURN-CODE
013000     ELSE
013100        MOVE ZERO TO RETURN-CODE
013200     END-IF
013300     GOBACK
013400     .
013500 EJECT
013600 1000-INITIALIZATION.
013700     DISPLAY 'FBDRVMN -- NIGHTLY MEASUREMENT-REDUCTION RUN START'
013800     SET CHAIN-INTACT TO TRUE
013900     MOVE ZERO TO WS-STEPS-OK
014000     MOVE ZERO TO WS-STEPS-BAD
014100     .
014200 1000-EXIT.
014300     EXIT.
014400 EJECT
014500*--------------------------------------------------------------*
014600* 2000-RUN-ONE-STEP -- CALL THE STEP AT WS-STEP-NDX AND JUDGE   *
014700* IT BY THE RETURN-CODE IT HANDS BACK, THE SAME WAY THE OLDER   *
014800* SINGLE-PROGRAM CALLS IN THIS SHOP CHECK A SUBROUTINE'S STATUS *
014900* FIELD AFTER THE CALL RETURNS.                                 *
015000*--------------------------------------------------------------*
015100 2000-RUN-ONE-STEP.
015200     MOVE ZERO TO RETURN-CODE
015300     CALL WS-STEP-PGM-ID (WS-STEP-NDX)
015400     MOVE RETURN-CODE TO WS-STEP-RETURN-CODE
015500     IF WS-STEP-RETURN-CODE = ZERO
015600        PERFORM 2100-STEP-SUCCEEDED
015700     ELSE
015800        PERFORM 2200-STEP-FAILED
015900     END-IF
016000     .
016100 2000-EXIT.
016200     EXIT.
016300 EJECT
016400 2100-STEP-SUCCEEDED.
016500     ADD 1 TO WS-STEPS-OK
016600     MOVE SPACES TO WS-STATUS-LINE
016700     STRING 'STEP OK    -- ' DELIMITED BY SIZE,
016800             WS-STEP-PGM-ID (WS-STEP-NDX)  DELIMITED BY SIZE,
016900             ' '                           DELIMITED BY SIZE,
017000             WS-STEP-NAME (WS-STEP-NDX)    DELIMITED BY SPACE
017100        INTO WS-STATUS-LINE
017200     DISPLAY WS-STATUS-LINE
017300     .
017400 2100-EXIT.
017500     EXIT.
017600 EJECT
017700 2200-STEP-FAILED.
017800     ADD 1 TO WS-STEPS-BAD
017900     MOVE WS-STEP-RETURN-CODE TO WS-RC-DISPLAY
018000     MOVE SPACES TO WS-STATUS-LINE
018100     STRING 'STEP FAILED-- ' DELIMITED BY SIZE,
018200             WS-STEP-PGM-ID (WS-STEP-NDX)  DELIMITED BY SIZE,
018300             ' '                           DELIMITED BY SIZE,
018400             WS-STEP-NAME (WS-STEP-NDX)    DELIMITED BY SPACE,
018500             ' RETURN-CODE='               DELIMITED BY SIZE,
018600             WS-RC-DISPLAY                 DELIMITED BY SIZE
018700        INTO WS-STATUS-LINE
018800     DISPLAY WS-STATUS-LINE
018820     IF WS-STEP-RETURN-CODE < ZERO OR WS-STEP-RETURN-CODE > 4095
018840        DISPLAY '  RETURN-CODE BYTES: ' WS-RETURN-CODE-CHARS
018860        DISPLAY '  (STEP MAY HAVE ABENDED WITHOUT SETTING RC)'
018880     END-IF
018900     DISPLAY 'CHAIN STOPPED -- REMAINING STEPS NOT RUN'
019000     SET CHAIN-BROKEN TO TRUE
019100     .
019200 2200-EXIT.
019300     EXIT.
019400 EJECT
019500*--------------------------------------------------------------*
019600* 3000-PRINT-SUMMARY -- FINAL SUCCEEDED/FAILED COUNT LINE, WITH *
019700* A BALANCE CHECK THAT THE OK COUNT PLUS THE FAILED COUNT NEVER *
019750* EXCEEDS THE NUMBER OF STEPS THIS DRIVER KNOWS ABOUT.          *
019800*--------------------------------------------------------------*
019810 3000-PRINT-SUMMARY.
019820     MOVE ZERO TO WS-STEP-ATTEMPTED
019830     PERFORM 3100-ADD-TALLY-ENTRY
019840         VARYING WS-STEP-NDX FROM 1 BY 1
019850         UNTIL WS-STEP-NDX > 2
019860     IF WS-STEP-ATTEMPTED > WS-STEP-COUNT
019870        DISPLAY 'FBDRVMN WARNING -- STEP TALLY EXCEEDS STEP TABLE'
019880     END-IF
019900     MOVE WS-STEPS-OK  TO WS-OK-COUNT-DISPLAY
020000     MOVE WS-STEPS-BAD TO WS-BAD-COUNT-DISPLAY
020100     MOVE SPACES TO WS-SUMMARY-LINE
020200     STRING 'FBDRVMN SUMMARY -- STEPS OK: ' DELIMITED BY SIZE,
020300             WS-OK-COUNT-DISPLAY             DELIMITED BY SIZE,
020400             '  STEPS FAILED: '              DELIMITED BY SIZE,
020500             WS-BAD-COUNT-DISPLAY            DELIMITED BY SIZE
020600        INTO WS-SUMMARY-LINE
020700     DISPLAY WS-SUMMARY-LINE
020800     .
020900 3000-EXIT.
021000     EXIT.
021050 EJECT
021060 3100-ADD-TALLY-ENTRY.
021070     ADD WS-STEP-TALLY-ENTRY (WS-STEP-NDX) TO WS-STEP-ATTEMPTED
021080     .
021090 3100-EXIT.
021095     EXIT.
021100 EJECT
021200 999-ABEND.
021300     DISPLAY 'PROGRAM ABENDING -- FBDRVMN'
021400     MOVE 12 TO RETURN-CODE
021500     GOBACK
021600     .
