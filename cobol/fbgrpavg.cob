000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FBGRPAVG.
000300 AUTHOR. D A OSTROWSKI.
000400 INSTALLATION. FIBER DIVISION DATA PROCESSING.
000500 DATE-WRITTEN. 1990-06-19.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  GROUP-AVERAGE FILEPASS.  THIRD STEP OF THE NIGHTLY MEASUREMENT   *
001200*  RUN.  THE CLEAN DETAIL FILE IS ALREADY IN SPOOL-CODE ORDER;      *
001300*  THIS STEP BREAKS ON THE GROUP KEY (SPOOL-CODE, DE-DUPED ON       *
001400*  SPOOLNO2 WITHIN A GROUP), AVERAGES EACH GENERIC MEASUREMENT      *
001500*  COLUMN OVER THE NON-BLANK VALUES IN THE GROUP, AND WRITES ONE    *
001600*  AVERAGE ROW PER GROUP MARKED FM-AVG-FLAG = 'A'.                  *
001700*                                                                  *
001800*J    JCL..                                                        *
001900*                                                                  *
002000* //FBGRPAVG EXEC PGM=FBGRPAVG                                     *
002100* //MEASCLN  DD DISP=SHR,DSN=FB.MEAS.DETAIL.CLEAN                  *
002200* //GRPOUT   DD DSN=FB.MEAS.GROUP.AVERAGE,                         *
002300* //            DISP=(,CATLG,CATLG),UNIT=USER,                     *
002400* //            SPACE=(TRK,(10,10),RLSE)                           *
002500*                                                                  *
002600*P    ENTRY PARAMETERS..                                           *
002700*     NONE.                                                        *
002800*                                                                  *
002900*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003000*     I/O ERROR ON FILES.  MEASCLN NOT IN SPOOL-CODE ORDER WILL     *
003100*     PRODUCE MULTIPLE AVERAGE ROWS FOR THE SAME GROUP.             *
003200*                                                                  *
003300*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003400*     NONE.                                                        *
003500*                                                                  *
003600*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003700*     NONE.                                                        *
003800*                                                                  *
003900*----------------------------------------------------------------*
004000* CHANGE LOG                                                       *
004100*----------------------------------------------------------------*
004200* DATE     | BY  | TICKET   | DESCRIPTION                          *
004300*----------|-----|----------|--------------------------------------*
004400* 1990-06-19| DAO | DE-0245  | ORIGINAL CONTROL-BREAK AVERAGE LOGIC *
004500* 1994-01-08| TLM | DE-0330  | DE-DUPLICATE ON SPOOLNO2 WITHIN GROUP*
004600* 1998-11-16| DAO | DE-Y2K01 | REVIEWED -- NO DATE FIELDS PROCESSED *
004700* 2003-05-27| JHP | DE-0505  | ROUND AVERAGES HALF-UP AT 4 DECIMALS *
004800* 2010-08-11| MSN | DE-0640  | GUARD AGAINST ALL-BLANK GROUP COLUMN *
004820* 2016-09-14| DAO | DE-0688  | STOPPED KEYING ON RAW SPOOL-CODE --  *
004840*           |     |          | NOW FILTERS BREAK SPOOLS (2ND-FROM- *
004850*           |     |          | LAST BYTE NOT '0'), DROPS BLANK     *
004860*           |     |          | PREFORM-ID, AND DERIVES THE GROUP   *
004870*           |     |          | KEY BY TRIMMING TO THE RIGHTMOST    *
004880*           |     |          | LETTER FOLLOWED BY A DIGIT.         *
004890* 2016-09-14| DAO | DE-0688  | ADDED PER-PRODUCT-CODE GROUP COUNTS *
004895*           |     |          | AT EOJ (WAS ONE GRAND TOTAL ONLY).  *
004900*----------------------------------------------------------------*
005000 EJECT
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT MEAS-CLEAN-FILE ASSIGN TO MEASCLN
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-IN-FILE-STATUS.
006000     SELECT GROUP-AVG-FILE ASSIGN TO GRPOUT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-OUT-FILE-STATUS.
006300 EJECT
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  MEAS-CLEAN-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD.
006900     COPY FMMEASRC REPLACING FM-MEAS-RECORD BY MEAS-CLEAN-REC
007000         FM-MEAS-COLUMNS-NUMERIC BY FM-INR-COLUMNS-NUMERIC
007100         FM-PREFORM-ID-VIEW BY FM-INR-PREFORM-ID-VIEW
007200         FM-MEAS-COL-TEXT BY FM-INR-COL-TEXT
007300         FM-MEAS-COL-NUM BY FM-INR-COL-NUM
007400         FM-AVG-FLAG BY FM-INR-AVG-FLAG
007500         FM-MEAS-ID BY FM-INR-MEAS-ID
007600         FM-SPOOLNO2 BY FM-INR-SPOOLNO2
007700         FM-SPOOL-CODE BY FM-INR-SPOOL-CODE
007800         FM-PREFORM-ID BY FM-INR-PREFORM-ID
007900         FM-PREFORM-PRODUCT-CODE BY FM-INR-PRODUCT-CODE.
008000
008100 FD  GROUP-AVG-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400     COPY FMMEASRC REPLACING FM-MEAS-RECORD BY GRP-AVG-REC
008500         FM-MEAS-COLUMNS-NUMERIC BY FM-OUT-COLUMNS-NUMERIC
008600         FM-PREFORM-ID-VIEW BY FM-OUT-PREFORM-ID-VIEW
008700         FM-MEAS-COL-TEXT BY FM-OUT-COL-TEXT
008800         FM-MEAS-COL-NUM BY FM-OUT-COL-NUM
008900         FM-AVG-FLAG BY FM-OUT-AVG-FLAG
009000         FM-MEAS-ID BY FM-OUT-MEAS-ID
009100         FM-SPOOLNO2 BY FM-OUT-SPOOLNO2
009200         FM-SPOOL-CODE BY FM-OUT-SPOOL-CODE
009300         FM-PREFORM-ID BY FM-OUT-PREFORM-ID
009400         FM-PREFORM-PRODUCT-CODE BY FM-OUT-PRODUCT-CODE.
009500 EJECT
009600 WORKING-STORAGE SECTION.
009700 01  FILLER PIC X(32) VALUE 'FBGRPAVG WORKING STORAGE BEGINS'.
009800 01  WS-FILE-STATUS-AREA.
009900     05  WS-IN-FILE-STATUS       PIC X(02).
010000         88  IN-IO-OK            VALUE '00'.
010100     05  WS-OUT-FILE-STATUS      PIC X(02).
010200         88  OUT-IO-OK           VALUE '00'.
010300 01  WS-SWITCHES.
010400     05  WS-EOF-SWITCH           PIC X(01).
010500         88  END-OF-CLEAN-FILE   VALUE 'Y'.
010600         88  NOT-END-OF-CLEAN-FILE VALUE 'N'.
010700     05  WS-FIRST-RECORD-SWITCH  PIC X(01).
010800         88  THIS-IS-FIRST-RECORD VALUE 'Y'.
010900         88  NOT-FIRST-RECORD    VALUE 'N'.
011000     05  WS-DUP-SWITCH           PIC X(01).
011100         88  RECORD-IS-DUPLICATE VALUE 'Y'.
011200         88  RECORD-NOT-DUPLICATE VALUE 'N'.
011220     05  WS-CODE-FOUND-SWITCH    PIC X(01).
011240         88  CODE-ENTRY-FOUND    VALUE 'Y'.
011260         88  CODE-ENTRY-NOT-FOUND VALUE 'N'.
011300 01  WS-COUNTERS.
011400     05  WS-DETAIL-RECS-READ     PIC 9(07) COMP-3 VALUE ZERO.
011420     05  WS-DETAIL-RECS-WRITTEN  PIC 9(07) COMP-3 VALUE ZERO.
011500     05  WS-GROUPS-WRITTEN       PIC 9(07) COMP-3 VALUE ZERO.
011600     05  WS-DUPS-SKIPPED         PIC 9(07) COMP-3 VALUE ZERO.
011620     05  WS-BREAK-SPOOLS-SKIPPED PIC 9(07) COMP-3 VALUE ZERO.
011640     05  WS-BLANK-PREFORMS-SKIPPED PIC 9(07) COMP-3 VALUE ZERO.
011660     05  WS-NOKEY-RECS-SKIPPED   PIC 9(07) COMP-3 VALUE ZERO.
011700     05  WS-COL-SUB              PIC S9(04) COMP VALUE ZERO.
011800     05  WS-SPOOL-SUB            PIC S9(04) COMP VALUE ZERO.
011900     05  WS-MEMBER-COUNT         PIC S9(04) COMP VALUE ZERO.
011920     05  WS-SCAN-SUB             PIC S9(04) COMP VALUE ZERO.
011940     05  WS-SPOOL-CODE-LEN       PIC S9(04) COMP VALUE ZERO.
011960     05  WS-KEY-CANDIDATE-POS    PIC S9(04) COMP VALUE ZERO.
011980     05  WS-CODE-TABLE-SUB       PIC S9(04) COMP VALUE ZERO.
012000 EJECT
012005********************************************************************
012010*        RECORD-LEVEL FILTER RESULT -- SET BY 2110-FILTER-AND-      *
012015*        DERIVE-KEY FOR EACH RECORD READ FROM MEASCLN.               *
012020********************************************************************
012025 01  WS-FILTER-SWITCH            PIC X(01) VALUE 'N'.
012030     88  RECORD-PASSES-FILTER    VALUE 'Y'.
012035     88  RECORD-FAILS-FILTER     VALUE 'N'.
012040********************************************************************
012045*        WORK AREA FOR UPPERCASING SPOOL-CODE AND SCANNING IT FOR   *
012050*        THE 2ND-FROM-LAST BYTE AND THE GROUP-KEY CUTOFF POINT.     *
012055********************************************************************
012060 01  WS-SPOOL-CODE-WORK.
012065     05  WS-SPOOL-CODE-TEXT      PIC X(23).
012070 01  WS-SPOOL-CODE-CHAR-VIEW REDEFINES WS-SPOOL-CODE-WORK.
012075     05  WS-SPOOL-CODE-CHAR     PIC X(01) OCCURS 23 TIMES.
012080 01  WS-DERIVED-KEY              PIC X(23) VALUE SPACES.
012085********************************************************************
012090*        PER-PRODUCT-CODE GROUP COUNT TABLE -- REPORTED AT EOJ.     *
012095********************************************************************
012100 01  WS-CODE-COUNT-ENTRIES       PIC S9(04) COMP VALUE ZERO.
012105 01  WS-CODE-COUNT-TABLE.
012110     05  WS-CODE-COUNT-ENTRY     OCCURS 50 TIMES.
012115         10  WS-CODE-COUNT-CODE  PIC X(03).
012120         10  WS-CODE-COUNT-QTY   PIC S9(05) COMP-3.
012125 01  WS-GROUP-PRODUCT-CODE       PIC X(03) VALUE SPACES.
012130 EJECT
012150********************************************************************
012250*        GROUP ACCUMULATOR AREA -- HOLDS THE DERIVED GROUP KEY,     *
012350*        THE LIST OF SPOOLNO2 VALUES SEEN (FOR DE-DUPLICATION       *
012450*        WITHIN THE GROUP) AND THE RUNNING SUM/COUNT PER COLUMN.    *
012550********************************************************************
012650 01  WS-CURRENT-GROUP-KEY        PIC X(23) VALUE SPACES.
012750 01  WS-CURRENT-GROUP-SAMPLE-REC.
012850     05  WS-SAMPLE-MEAS-ID       PIC X(10).
012950     05  WS-SAMPLE-SPOOLNO2      PIC X(23).
013050     05  WS-SAMPLE-PREFORM-ID    PIC X(09).
013150 01  WS-SEEN-SPOOLNO2-TABLE.
013250     05  WS-SEEN-SPOOLNO2        PIC X(23) OCCURS 500 TIMES.
013350 01  WS-COLUMN-ACCUM-TABLE.
013450     05  WS-COL-SUM              PIC S9(09)V9(04) COMP-3
013550                                 OCCURS 86 TIMES.
013650     05  WS-COL-NONBLANK-COUNT   PIC S9(04) COMP
013750                                 OCCURS 86 TIMES.
013850 01  WS-COL-AVERAGE              PIC S9(05)V9(04) COMP-3.
013950 EJECT
014050 01  FILLER PIC X(32) VALUE 'FBGRPAVG WORKING STORAGE ENDS  '.
014150 EJECT
015000 PROCEDURE DIVISION.
015100 0000-CONTROL-PROCESS.
015200     PERFORM 1000-INITIALIZATION
015300         THRU 1099-INITIALIZATION-EXIT.
015400     PERFORM 2000-MAIN-PROCESS
015500         THRU 2000-MAIN-PROCESS-EXIT
015600         UNTIL END-OF-CLEAN-FILE.
015700     IF NOT THIS-IS-FIRST-RECORD
015800         PERFORM 2500-WRITE-GROUP-AVERAGE
015900             THRU 2599-WRITE-GROUP-AVERAGE-EXIT
016000     END-IF.
016100     PERFORM EOJ9000-CLOSE-FILES
016200         THRU EOJ9999-EXIT.
016300     GOBACK.
016400 EJECT
016500 1000-INITIALIZATION.
016600     INITIALIZE WS-COUNTERS.
016700     SET NOT-END-OF-CLEAN-FILE TO TRUE.
016800     SET THIS-IS-FIRST-RECORD TO TRUE.
016900     OPEN INPUT MEAS-CLEAN-FILE.
017000     IF NOT IN-IO-OK
017100         DISPLAY 'FBGRPAVG - OPEN FAILED ON MEASCLN ' WS-IN-FILE-STATUS
017200         MOVE 12 TO RETURN-CODE
017300         GO TO EOJ9999-EXIT
017400     END-IF.
017500     OPEN OUTPUT GROUP-AVG-FILE.
017600 1099-INITIALIZATION-EXIT.
017700     EXIT.
017800 EJECT
017900 2000-MAIN-PROCESS.
018000     PERFORM 2100-READ-CLEAN-RECORD
018050         THRU 2199-READ-CLEAN-RECORD-EXIT
018100         UNTIL END-OF-CLEAN-FILE
018120            OR RECORD-PASSES-FILTER.
018200     IF NOT END-OF-CLEAN-FILE
018300         IF THIS-IS-FIRST-RECORD
018400             PERFORM 2400-START-NEW-GROUP
018500                 THRU 2499-START-NEW-GROUP-EXIT
018600         ELSE
018700             IF WS-DERIVED-KEY NOT = WS-CURRENT-GROUP-KEY
018800                 PERFORM 2500-WRITE-GROUP-AVERAGE
018900                     THRU 2599-WRITE-GROUP-AVERAGE-EXIT
019000                 PERFORM 2400-START-NEW-GROUP
019100                     THRU 2499-START-NEW-GROUP-EXIT
019200             ELSE
019300                 PERFORM 2600-CHECK-DUPLICATE
019400                     THRU 2699-CHECK-DUPLICATE-EXIT
019500                 IF RECORD-NOT-DUPLICATE
019600                     PERFORM 2700-ACCUMULATE-COLUMNS
019700                         THRU 2799-ACCUMULATE-COLUMNS-EXIT
019710                     PERFORM 2650-WRITE-DETAIL-RECORD
019720                         THRU 2659-WRITE-DETAIL-RECORD-EXIT
019800                 ELSE
019900                     ADD 1 TO WS-DUPS-SKIPPED
020000                 END-IF
020100             END-IF
020200         END-IF
020300     END-IF.
020400 2000-MAIN-PROCESS-EXIT.
020500     EXIT.
020600 EJECT
020700 2100-READ-CLEAN-RECORD.
020800     READ MEAS-CLEAN-FILE
020900         AT END
021000             SET END-OF-CLEAN-FILE TO TRUE
021100     END-READ.
021200     IF NOT END-OF-CLEAN-FILE
021300         ADD 1 TO WS-DETAIL-RECS-READ
021320         PERFORM 2110-FILTER-AND-DERIVE-KEY
021340             THRU 2119-FILTER-AND-DERIVE-KEY-EXIT
021400     END-IF.
021500 2199-READ-CLEAN-RECORD-EXIT.
021600     EXIT.
021620 EJECT
021640********************************************************************
021650*        FILTER A -- DROP PRODUCTION-BREAK SPOOLS (2ND-FROM-LAST    *
021660*        BYTE OF SPOOL-CODE NOT '0').  FILTER B -- DROP BLANK       *
021670*        PREFORM-ID.  THEN DERIVE THE GROUP KEY FROM THE UPPERCASED *
021680*        SPOOL-CODE -- THE PREFIX THROUGH THE RIGHTMOST LETTER      *
021690*        IMMEDIATELY FOLLOWED BY A DIGIT.  EMPTY KEY IS DROPPED.    *
021700********************************************************************
021710 2110-FILTER-AND-DERIVE-KEY.
021720     SET RECORD-FAILS-FILTER TO TRUE.
021730     MOVE FM-INR-SPOOL-CODE TO WS-SPOOL-CODE-TEXT.
021740     INSPECT WS-SPOOL-CODE-TEXT
021750         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
021760         TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021770     MOVE ZERO TO WS-SPOOL-CODE-LEN.
021780     MOVE ZERO TO WS-KEY-CANDIDATE-POS.
021790     PERFORM 2112-SCAN-ONE-SPOOL-CHAR
021800         THRU 2112-SCAN-ONE-SPOOL-CHAR-EXIT
021810         VARYING WS-SCAN-SUB FROM 1 BY 1
021820         UNTIL WS-SCAN-SUB > 23.
021830     IF WS-SPOOL-CODE-LEN < 2
021840         GO TO 2119-FILTER-AND-DERIVE-KEY-EXIT
021850     END-IF.
021860     IF WS-SPOOL-CODE-CHAR (WS-SPOOL-CODE-LEN - 1) NOT = '0'
021870         ADD 1 TO WS-BREAK-SPOOLS-SKIPPED
021880         GO TO 2119-FILTER-AND-DERIVE-KEY-EXIT
021890     END-IF.
021900     IF FM-INR-PREFORM-ID = SPACES
021910         ADD 1 TO WS-BLANK-PREFORMS-SKIPPED
021920         GO TO 2119-FILTER-AND-DERIVE-KEY-EXIT
021930     END-IF.
021940     IF WS-KEY-CANDIDATE-POS = ZERO
021950         ADD 1 TO WS-NOKEY-RECS-SKIPPED
021960         GO TO 2119-FILTER-AND-DERIVE-KEY-EXIT
021970     END-IF.
021980     MOVE SPACES TO WS-DERIVED-KEY.
021990     MOVE WS-SPOOL-CODE-TEXT (1:WS-KEY-CANDIDATE-POS) TO WS-DERIVED-KEY.
022000     SET RECORD-PASSES-FILTER TO TRUE.
022010 2119-FILTER-AND-DERIVE-KEY-EXIT.
022020     EXIT.
022030 EJECT
022040 2112-SCAN-ONE-SPOOL-CHAR.
022050     IF WS-SPOOL-CODE-CHAR (WS-SCAN-SUB) NOT = SPACE
022060         MOVE WS-SCAN-SUB TO WS-SPOOL-CODE-LEN
022070     END-IF.
022080     IF WS-SCAN-SUB < 23
022090        AND WS-SPOOL-CODE-CHAR (WS-SCAN-SUB) >= 'A'
022100        AND WS-SPOOL-CODE-CHAR (WS-SCAN-SUB) <= 'Z'
022110        AND WS-SPOOL-CODE-CHAR (WS-SCAN-SUB + 1) IS NUMERIC
022120         MOVE WS-SCAN-SUB TO WS-KEY-CANDIDATE-POS
022130     END-IF.
022140 2112-SCAN-ONE-SPOOL-CHAR-EXIT.
022150     EXIT.
022160 EJECT
022170********************************************************************
022180*        START A NEW GROUP -- RESET ACCUMULATORS, RECORD THE KEY    *
022190*        AND SAMPLE FIELDS, AND FOLD IN THE FIRST MEMBER'S COLUMNS. *
022195********************************************************************
022198
022300 2400-START-NEW-GROUP.
022400     SET NOT-FIRST-RECORD TO TRUE.
022500     MOVE WS-DERIVED-KEY TO WS-CURRENT-GROUP-KEY.
022600     MOVE FM-INR-MEAS-ID TO WS-SAMPLE-MEAS-ID.
022700     MOVE FM-INR-SPOOLNO2 TO WS-SAMPLE-SPOOLNO2.
022800     MOVE FM-INR-PREFORM-ID TO WS-SAMPLE-PREFORM-ID.
022900     INITIALIZE WS-COLUMN-ACCUM-TABLE WS-SEEN-SPOOLNO2-TABLE.
023000     MOVE ZERO TO WS-MEMBER-COUNT.
023100     PERFORM 2700-ACCUMULATE-COLUMNS
023200         THRU 2799-ACCUMULATE-COLUMNS-EXIT.
023210     PERFORM 2650-WRITE-DETAIL-RECORD
023220         THRU 2659-WRITE-DETAIL-RECORD-EXIT.
023300 2499-START-NEW-GROUP-EXIT.
023400     EXIT.
023500 EJECT
023600********************************************************************
023700*        DE-DUPLICATE WITHIN THE GROUP ON SPOOLNO2 -- A SPOOL MAY   *
023800*        HAVE BEEN MEASURED TWICE AND RE-KEYED TO THE SAME GROUP.   *
023900********************************************************************
024000
024100 2600-CHECK-DUPLICATE.
024200     SET RECORD-NOT-DUPLICATE TO TRUE.
024300     PERFORM 2610-CHECK-ONE-SPOOL
024320         THRU 2610-CHECK-ONE-SPOOL-EXIT
024340         VARYING WS-SPOOL-SUB FROM 1 BY 1
024360         UNTIL WS-SPOOL-SUB > WS-MEMBER-COUNT
024380            OR RECORD-IS-DUPLICATE.
025000 2699-CHECK-DUPLICATE-EXIT.
025100     EXIT.
025150 EJECT
025160 2610-CHECK-ONE-SPOOL.
025170     IF WS-SEEN-SPOOLNO2 (WS-SPOOL-SUB) = FM-INR-SPOOLNO2
025180         SET RECORD-IS-DUPLICATE TO TRUE
025190     END-IF.
025195 2610-CHECK-ONE-SPOOL-EXIT.
025198     EXIT.
025200 EJECT
025300 2700-ACCUMULATE-COLUMNS.
025400     IF WS-MEMBER-COUNT < 500
025500         ADD 1 TO WS-MEMBER-COUNT
025600         MOVE FM-INR-SPOOLNO2 TO WS-SEEN-SPOOLNO2 (WS-MEMBER-COUNT)
025700     END-IF.
025800     PERFORM 2710-ACCUMULATE-ONE-COLUMN
025820         THRU 2710-ACCUMULATE-ONE-COLUMN-EXIT
025840         VARYING WS-COL-SUB FROM 1 BY 1
025860         UNTIL WS-COL-SUB > 86.
026600 2799-ACCUMULATE-COLUMNS-EXIT.
026700     EXIT.
026750 EJECT
026761 2710-ACCUMULATE-ONE-COLUMN.
026763     IF FM-INR-COL-TEXT (WS-COL-SUB) NOT = SPACES
026765         ADD FM-INR-COL-NUM (WS-COL-SUB)
026767             TO WS-COL-SUM (WS-COL-SUB)
026769         ADD 1 TO WS-COL-NONBLANK-COUNT (WS-COL-SUB)
026771     END-IF.
026773 2710-ACCUMULATE-ONE-COLUMN-EXIT.
026775     EXIT.
026800 EJECT
026805********************************************************************
026806*        WRITE ONE DETAIL ROW TO THE GROUPED FILE FOR EVERY SPOOL   *
026807*        THAT SURVIVES THE FILTERS AND THE DUPLICATE CHECK -- THE   *
026808*        AVERAGE ROW WRITTEN BY 2500 FOLLOWS THE LAST ONE OF THESE. *
026809********************************************************************
026810 2650-WRITE-DETAIL-RECORD.
026820     MOVE SPACES TO GRP-AVG-REC.
026830     MOVE FM-INR-MEAS-ID TO FM-OUT-MEAS-ID.
026840     MOVE FM-INR-SPOOLNO2 TO FM-OUT-SPOOLNO2.
026850     MOVE WS-CURRENT-GROUP-KEY TO FM-OUT-SPOOL-CODE.
026855     MOVE FM-INR-PREFORM-ID TO FM-OUT-PREFORM-ID.
026860     MOVE FM-INR-COL-TEXT TO FM-OUT-COL-TEXT.
026870     MOVE SPACE TO FM-OUT-AVG-FLAG.
026880     WRITE GRP-AVG-REC.
026890     ADD 1 TO WS-DETAIL-RECS-WRITTEN.
026895 2659-WRITE-DETAIL-RECORD-EXIT.
026897     EXIT.
026898 EJECT
026900********************************************************************
027000*        BUILD AND WRITE THE ONE AVERAGE ROW FOR THE JUST-FINISHED  *
027100*        GROUP.  A COLUMN WITH NO NON-BLANK MEMBERS STAYS BLANK.    *
027200*        AVERAGES ARE ROUNDED HALF-UP TO 4 DECIMAL PLACES.          *
027300********************************************************************
027400
027500 2500-WRITE-GROUP-AVERAGE.
027600     MOVE SPACES TO GRP-AVG-REC.
027700     MOVE WS-SAMPLE-MEAS-ID TO FM-OUT-MEAS-ID.
027800     MOVE WS-SAMPLE-SPOOLNO2 TO FM-OUT-SPOOLNO2.
027900     MOVE WS-CURRENT-GROUP-KEY TO FM-OUT-SPOOL-CODE.
028000     MOVE WS-SAMPLE-PREFORM-ID TO FM-OUT-PREFORM-ID.
028100     MOVE 'A' TO FM-OUT-AVG-FLAG.
028200     PERFORM 2510-AVERAGE-ONE-COLUMN
028220         THRU 2510-AVERAGE-ONE-COLUMN-EXIT
028240         VARYING WS-COL-SUB FROM 1 BY 1
028260         UNTIL WS-COL-SUB > 86.
029300     WRITE GRP-AVG-REC.
029400     ADD 1 TO WS-GROUPS-WRITTEN.
029410     IF WS-CURRENT-GROUP-KEY (3:1) = SPACE
029412         MOVE 'UNK' TO WS-GROUP-PRODUCT-CODE
029414     ELSE
029416         MOVE WS-CURRENT-GROUP-KEY (1:3) TO WS-GROUP-PRODUCT-CODE
029418     END-IF.
029420     PERFORM 2520-FIND-OR-ADD-CODE-COUNT
029422         THRU 2529-FIND-OR-ADD-CODE-COUNT-EXIT.
029500 2599-WRITE-GROUP-AVERAGE-EXIT.
029510     EXIT.
029520 EJECT
029522********************************************************************
029524*        BUMP THE PER-PRODUCT-CODE GROUP COUNT USED FOR THE EOJ     *
029526*        BREAKDOWN (SEE BUSINESS RULES -- "GROUPS PER CODE").       *
029528********************************************************************
029530 2520-FIND-OR-ADD-CODE-COUNT.
029532     SET CODE-ENTRY-NOT-FOUND TO TRUE.
029534     PERFORM 2522-CHECK-ONE-CODE-COUNT
029536         THRU 2522-CHECK-ONE-CODE-COUNT-EXIT
029538         VARYING WS-CODE-TABLE-SUB FROM 1 BY 1
029540         UNTIL WS-CODE-TABLE-SUB > WS-CODE-COUNT-ENTRIES
029542            OR CODE-ENTRY-FOUND.
029544     IF NOT CODE-ENTRY-FOUND
029546        AND WS-CODE-COUNT-ENTRIES < 50
029548         ADD 1 TO WS-CODE-COUNT-ENTRIES
029550         MOVE WS-GROUP-PRODUCT-CODE
029552             TO WS-CODE-COUNT-CODE (WS-CODE-COUNT-ENTRIES)
029554         MOVE 1 TO WS-CODE-COUNT-QTY (WS-CODE-COUNT-ENTRIES)
029556     END-IF.
029558 2529-FIND-OR-ADD-CODE-COUNT-EXIT.
029560     EXIT.
029562 EJECT
029564 2522-CHECK-ONE-CODE-COUNT.
029566     IF WS-CODE-COUNT-CODE (WS-CODE-TABLE-SUB) = WS-GROUP-PRODUCT-CODE
029568         SET CODE-ENTRY-FOUND TO TRUE
029570         ADD 1 TO WS-CODE-COUNT-QTY (WS-CODE-TABLE-SUB)
029572     END-IF.
029574 2522-CHECK-ONE-CODE-COUNT-EXIT.
029576     EXIT.
029578 EJECT
029660 2510-AVERAGE-ONE-COLUMN.
029670     IF WS-COL-NONBLANK-COUNT (WS-COL-SUB) > ZERO
029680         COMPUTE WS-COL-AVERAGE ROUNDED =
029690             WS-COL-SUM (WS-COL-SUB) /
029700             WS-COL-NONBLANK-COUNT (WS-COL-SUB)
029710         MOVE WS-COL-AVERAGE TO FM-OUT-COL-NUM (WS-COL-SUB)
029720     ELSE
029730         MOVE SPACES TO FM-OUT-COL-TEXT (WS-COL-SUB)
029740     END-IF.
029750 2510-AVERAGE-ONE-COLUMN-EXIT.
029760     EXIT.
029770 EJECT
029800 EOJ9000-CLOSE-FILES.
029900     CLOSE MEAS-CLEAN-FILE GROUP-AVG-FILE.
030000     DISPLAY 'FBGRPAVG - DETAIL RECORDS READ:    ' WS-DETAIL-RECS-READ.
030010     DISPLAY 'FBGRPAVG - DETAIL RECORDS WRITTEN: ' WS-DETAIL-RECS-WRITTEN.
030100     DISPLAY 'FBGRPAVG - GROUPS WRITTEN:         ' WS-GROUPS-WRITTEN.
030200     DISPLAY 'FBGRPAVG - DUPLICATES SKIPPED:     ' WS-DUPS-SKIPPED.
030220     DISPLAY 'FBGRPAVG - BREAK SPOOLS DROPPED:   ' WS-BREAK-SPOOLS-SKIPPED.
030240     DISPLAY 'FBGRPAVG - BLANK PREFORMS DROPPED: ' WS-BLANK-PREFORMS-SKIPPED.
030260     DISPLAY 'FBGRPAVG - NO-KEY RECS DROPPED:    ' WS-NOKEY-RECS-SKIPPED.
030280     PERFORM 9010-DISPLAY-ONE-CODE-COUNT
030282         THRU 9010-DISPLAY-ONE-CODE-COUNT-EXIT
030284         VARYING WS-CODE-TABLE-SUB FROM 1 BY 1
030286         UNTIL WS-CODE-TABLE-SUB > WS-CODE-COUNT-ENTRIES.
030300     MOVE ZERO TO RETURN-CODE.
030310     GO TO EOJ9999-EXIT.
030320 EJECT
030330 9010-DISPLAY-ONE-CODE-COUNT.
030340     DISPLAY 'FBGRPAVG - GROUPS FOR CODE ' WS-CODE-COUNT-CODE (WS-CODE-TABLE-SUB)
030350         ' -- ' WS-CODE-COUNT-QTY (WS-CODE-TABLE-SUB).
030360 9010-DISPLAY-ONE-CODE-COUNT-EXIT.
030370     EXIT.
030380 EJECT
030400 EOJ9999-EXIT.
030500     EXIT.
