000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FBMONPFM.
000300 AUTHOR. T L MASSEY.
000400 INSTALLATION. FIBER DIVISION DATA PROCESSING.
000500 DATE-WRITTEN. 1991-06-18.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  MONTHLY PREFORM/RESIN DISTRIBUTION SUMMARY.  STANDALONE UTILITY *
001200*  -- NOT PART OF THE NIGHTLY DRAW-ANALYSIS CHAIN.  RUN ON REQUEST  *
001300*  AGAINST A SINGLE CALENDAR YEAR.  READS THE DRAW EXTRACT WITH     *
001400*  DUPLICATE RIT NUMBERS REMOVED (FIRST ONE SEEN WINS) AND, PER     *
001500*  MONTH OF THE TARGET YEAR, COUNTS RECORDS BY A SHORT PREFIX OF    *
001600*  EITHER THE RIT NUMBER OR THE RESIN TYPE (CONTROL-CARD SELECTED)  *
001700*  AND LISTS EVERY QUALIFYING RECORD'S KEY VALUE AND WORK TIME.     *
001800*                                                                  *
001900*J    JCL..                                                        *
002000*                                                                  *
002100* //FBMONPFM EXEC PGM=FBMONPFM                                     *
002200* //SYSOUT   DD SYSOUT=*                                           *
002300* //CTLCARD  DD *                                                  *
002400* //         1 2025                                                *
002500* //         (COL 1 = '1' RIT-NO MODE, '2' RESIN-TYPE MODE,         *
002600* //          COLS 3-6 = 4-DIGIT TARGET YEAR)                       *
002700* //DRAWIN   DD DISP=SHR,DSN=FB.DRAW.EXTRACT.DATA                  *
002800* //SUMRPT   DD DSN=FB.DRAW.MONTHLY.PFXCNT,                        *
002900* //            DISP=(,CATLG,CATLG),UNIT=USER,                     *
003000* //            SPACE=(TRK,(5,5),RLSE)                             *
003100* //DETRPT   DD DSN=FB.DRAW.MONTHLY.DETAIL,                        *
003200* //            DISP=(,CATLG,CATLG),UNIT=USER,                     *
003300* //            SPACE=(TRK,(20,20),RLSE)                           *
003400*                                                                  *
003500*P    ENTRY PARAMETERS..                                           *
003600*     CTLCARD -- MODE CODE AND TARGET YEAR (SEE JCL ABOVE).         *
003700*                                                                  *
003800*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003900*     I/O ERROR ON FILES.  A MODE CODE OTHER THAN '1' OR '2' ABENDS.*
004000*                                                                  *
004100*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
004200*     NONE.                                                        *
004300*                                                                  *
004400*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004500*     WS-MONTH-TABLE (12 MONTHS, BUILT AT RUN TIME).                *
004600*                                                                  *
004700*----------------------------------------------------------------*
004800* CHANGE LOG                                                       *
004900*----------------------------------------------------------------*
005000* DATE     | BY  | TICKET   | DESCRIPTION                          *
005100*----------|-----|----------|--------------------------------------*
005200* 1991-06-18| TLM | DE-0271  | ORIGINAL RIT-NO MODE ONLY            *
005300* 1993-02-25| DAO | DE-0312  | ADDED RESIN-TYPE MODE ON CTL CARD    *
005400* 1998-10-30| RVK | DE-Y2K02 | REVIEWED -- 4-DIGIT TARGET YEAR ONLY *
005500* 2011-04-14| JHP | DE-0648  | RAISED RIT-NO DEDUP TABLE TO 3000    *
005600*----------------------------------------------------------------*
005700 EJECT
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT CTL-CARD-FILE ASSIGN TO CTLCARD
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-CTL-FILE-STATUS.
006700     SELECT DRAW-FILE ASSIGN TO DRAWIN
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-DRAW-FILE-STATUS.
007000     SELECT SUMMARY-FILE ASSIGN TO SUMRPT
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-SUM-FILE-STATUS.
007300     SELECT DETAIL-FILE ASSIGN TO DETRPT
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-DET-FILE-STATUS.
007600 EJECT
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  CTL-CARD-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD.
008200 01  CTL-CARD-REC.
008300     05  CTL-MODE-CODE           PIC X(01).
008400     05  FILLER                  PIC X(01).
008500     05  CTL-TARGET-YEAR         PIC X(04).
008600     05  FILLER                  PIC X(74).
008700
008800 FD  DRAW-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD.
009100     COPY FMDRAWRC REPLACING FM-DRAW-RECORD BY DRAW-REC.
009300
009400 FD  SUMMARY-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD.
009700 01  SUM-REPORT-REC              PIC X(30).
009800
009900 FD  DETAIL-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD.
010200 01  DET-REPORT-REC              PIC X(30).
010300 EJECT
010400 WORKING-STORAGE SECTION.
010500 01  FILLER PIC X(32) VALUE 'FBMONPFM WORKING STORAGE BEGINS'.
010600********************************************************************
010700*                       FILE STATUS AREA                          *
010800********************************************************************
010900 01  WS-FILE-STATUS-AREA.
011000     05  WS-CTL-FILE-STATUS      PIC X(02).
011100         88  CTL-IO-OK           VALUE '00'.
011200     05  WS-DRAW-FILE-STATUS     PIC X(02).
011300         88  DRAW-IO-OK          VALUE '00'.
011400     05  WS-SUM-FILE-STATUS      PIC X(02).
011500         88  SUM-IO-OK           VALUE '00'.
011600     05  WS-DET-FILE-STATUS      PIC X(02).
011700         88  DET-IO-OK           VALUE '00'.
011800 EJECT
011900********************************************************************
012000*                       SWITCHES AREA                             *
012100********************************************************************
012200 01  WS-SWITCHES.
012300     05  WS-EOF-SWITCH           PIC X(01).
012400         88  END-OF-DRAW-FILE    VALUE 'Y'.
012500         88  NOT-END-OF-DRAW-FILE VALUE 'N'.
012600     05  WS-MODE-SWITCH          PIC X(01).
012700         88  MODE-IS-RIT-NO      VALUE '1'.
012800         88  MODE-IS-RESIN-TYPE  VALUE '2'.
012900     05  WS-FOUND-SWITCH         PIC X(01).
013000         88  ENTRY-WAS-FOUND     VALUE 'Y'.
013100         88  ENTRY-NOT-FOUND     VALUE 'N'.
013200     05  WS-YEAR-MATCH-SWITCH    PIC X(01).
013300         88  YEAR-MATCHES        VALUE 'Y'.
013400         88  YEAR-DOES-NOT-MATCH VALUE 'N'.
013500 EJECT
013600********************************************************************
013700*                    VARIABLE WORK AREA                           *
013800********************************************************************
013900 01  WS-COUNTERS.
014000     05  WS-DRAW-RECS-READ       PIC 9(07) COMP-3 VALUE ZERO.
014100     05  WS-DRAW-RECS-KEPT       PIC 9(07) COMP-3 VALUE ZERO.
014200     05  WS-DETAIL-RECS-WRITTEN  PIC 9(07) COMP-3 VALUE ZERO.
014300     05  WS-SEEN-RIT-COUNT       PIC S9(04) COMP VALUE ZERO.
014400     05  WS-SUB-1                PIC S9(04) COMP VALUE ZERO.
014500     05  WS-MONTH-SUB            PIC S9(04) COMP VALUE ZERO.
014600     05  WS-MONTH-NUMERIC        PIC 9(02) VALUE ZERO.
014650     05  WS-MONTH-SUB-DISPLAY    PIC 9(02) VALUE ZERO.
014700 01  WS-TARGET-YEAR              PIC X(04) VALUE SPACES.
014720********************************************************************
014740* NUMERIC VIEW OF THE TARGET YEAR SO A NON-NUMERIC CTLCARD VALUE     *
014760* CAN BE REJECTED AT INITIALIZATION RATHER THAN MATCHING NOTHING.    *
014780********************************************************************
014790 01  WS-TARGET-YEAR-VIEW REDEFINES WS-TARGET-YEAR PIC 9(04).
014800 01  WS-KEY-VALUE                PIC X(12) VALUE SPACES.
014900 01  WS-KEY-PREFIX               PIC X(03) VALUE SPACES.
015000 EJECT
015100********************************************************************
015200* RIT-NO DEDUPLICATION TABLE -- FIRST OCCURRENCE OF A RIT-NO WINS,  *
015300* EVERY LATER RECORD SHARING IT IS DROPPED BEFORE ANY OTHER TEST.   *
015400********************************************************************
015500 01  WS-SEEN-RIT-TABLE.
015600     05  WS-SEEN-RIT-ENTRY OCCURS 3000 TIMES
015700                           INDEXED BY WS-RIT-NDX
015800                           PIC X(12).
015900 EJECT
016000********************************************************************
016100*     MONTH/PREFIX ACCUMULATOR TABLE -- ONE ENTRY PER MONTH, EACH   *
016200*     HOLDING THE PREFIXES SEEN THAT MONTH AND THEIR RECORD COUNT.  *
016300********************************************************************
016400 01  WS-MONTH-TABLE.
016500     05  WS-MONTH-ENTRY OCCURS 12 TIMES.
016600         10  WS-MONTH-PFX-COUNT  PIC S9(04) COMP VALUE ZERO.
016700         10  WS-MONTH-PFX-DETAIL OCCURS 40 TIMES.
016800             15  WS-MONTH-PFX-KEY      PIC X(03).
016900             15  WS-MONTH-PFX-RECCOUNT PIC 9(07) COMP-3.
017000 EJECT
017100********************************************************************
017200* THE TARGET-YEAR FILTER AND MONTH-BUCKET SUBSCRIPT USE THE         *
017300* CCYY/MM REDEFINES ALREADY CARRIED IN FMDRAWRC (DRAW-REC).         *
017400********************************************************************
017900 EJECT
018000 01  FILLER PIC X(32) VALUE 'FBMONPFM WORKING STORAGE ENDS  '.
018100 EJECT
018200 PROCEDURE DIVISION.
018300********************************************************************
018400*                        MAINLINE LOGIC                           *
018500********************************************************************
018600
018700 0000-CONTROL-PROCESS.
018800     PERFORM 1000-INITIALIZATION
018900         THRU 1099-INITIALIZATION-EXIT.
019000     PERFORM 2000-MAIN-PROCESS
019100         THRU 2000-MAIN-PROCESS-EXIT
019200         UNTIL END-OF-DRAW-FILE.
019300     PERFORM 3000-WRITE-SUMMARY
019400         THRU 3099-WRITE-SUMMARY-EXIT.
019500     PERFORM EOJ9000-CLOSE-FILES
019600         THRU EOJ9999-EXIT.
019700     GOBACK.
019800 EJECT
019900********************************************************************
020000*                         INITIALIZATION                          *
020100********************************************************************
020200
020300 1000-INITIALIZATION.
020400     INITIALIZE WS-COUNTERS WS-SEEN-RIT-TABLE WS-MONTH-TABLE.
020500     SET NOT-END-OF-DRAW-FILE TO TRUE.
020600     OPEN INPUT CTL-CARD-FILE.
020700     IF NOT CTL-IO-OK
020800         DISPLAY 'FBMONPFM - OPEN FAILED ON CTLCARD '
020900             WS-CTL-FILE-STATUS
021000         PERFORM 999-ABEND
021100     END-IF.
021200     READ CTL-CARD-FILE
021300         AT END
021400             DISPLAY 'FBMONPFM - CTLCARD IS EMPTY'
021500             PERFORM 999-ABEND
021600     END-READ.
021700     CLOSE CTL-CARD-FILE.
021800     MOVE CTL-MODE-CODE TO WS-MODE-SWITCH.
021900     MOVE CTL-TARGET-YEAR TO WS-TARGET-YEAR.
021920     IF WS-TARGET-YEAR-VIEW IS NOT NUMERIC
021940         DISPLAY 'FBMONPFM - BAD TARGET YEAR ON CTLCARD - '
021960             CTL-TARGET-YEAR
021980         PERFORM 999-ABEND
021990     END-IF.
022000     IF NOT MODE-IS-RIT-NO
022100        AND NOT MODE-IS-RESIN-TYPE
022200         DISPLAY 'FBMONPFM - BAD MODE CODE ON CTLCARD - '
022300             CTL-MODE-CODE
022400         PERFORM 999-ABEND
022500     END-IF.
022600     OPEN INPUT DRAW-FILE.
022700     IF NOT DRAW-IO-OK
022800         DISPLAY 'FBMONPFM - OPEN FAILED ON DRAWIN '
022900             WS-DRAW-FILE-STATUS
023000         PERFORM 999-ABEND
023100     END-IF.
023200     OPEN OUTPUT SUMMARY-FILE DETAIL-FILE.
023300 1099-INITIALIZATION-EXIT.
023400     EXIT.
023500 EJECT
023600********************************************************************
023700*                        MAIN PROCESS                             *
023800********************************************************************
023900
024000 2000-MAIN-PROCESS.
024100     READ DRAW-FILE
024200         AT END
024300             SET END-OF-DRAW-FILE TO TRUE
024400     END-READ.
024500     IF END-OF-DRAW-FILE
024600         GO TO 2000-MAIN-PROCESS-EXIT
024700     END-IF.
024800     ADD 1 TO WS-DRAW-RECS-READ.
024900     PERFORM 2100-CHECK-RIT-DUPLICATE
025000         THRU 2199-CHECK-RIT-DUPLICATE-EXIT.
025100     IF ENTRY-WAS-FOUND
025200         GO TO 2000-MAIN-PROCESS-EXIT
025300     END-IF.
025400     PERFORM 2200-CHECK-TARGET-YEAR
025500         THRU 2299-CHECK-TARGET-YEAR-EXIT.
025600     IF YEAR-DOES-NOT-MATCH
025700         GO TO 2000-MAIN-PROCESS-EXIT
025800     END-IF.
025900     ADD 1 TO WS-DRAW-RECS-KEPT.
026000     PERFORM 2300-DERIVE-KEY-AND-PREFIX
026100         THRU 2399-DERIVE-KEY-AND-PREFIX-EXIT.
026200     PERFORM 2400-TALLY-MONTH-PREFIX
026300         THRU 2499-TALLY-MONTH-PREFIX-EXIT.
026400     PERFORM 2500-WRITE-DETAIL-LINE
026500         THRU 2599-WRITE-DETAIL-LINE-EXIT.
026600 2000-MAIN-PROCESS-EXIT.
026700     EXIT.
026800 EJECT
026900********************************************************************
027000*        DUPLICATE RIT-NO CHECK -- FIRST OCCURRENCE ADDS THE       *
027100*        ENTRY AND IS KEPT; EVERY LATER ONE IS DROPPED WHOLE.       *
027200********************************************************************
027300
027400 2100-CHECK-RIT-DUPLICATE.
027500     SET ENTRY-NOT-FOUND TO TRUE.
027600     PERFORM 2110-CHECK-ONE-RIT-ENTRY
027700         THRU 2110-CHECK-ONE-RIT-ENTRY-EXIT
027800         VARYING WS-SUB-1 FROM 1 BY 1
027900         UNTIL WS-SUB-1 > WS-SEEN-RIT-COUNT
028000            OR ENTRY-WAS-FOUND.
028100     IF NOT ENTRY-WAS-FOUND
028200        AND WS-SEEN-RIT-COUNT < 3000
028300         ADD 1 TO WS-SEEN-RIT-COUNT
028400         MOVE FM-RIT-NO OF DRAW-REC
028500             TO WS-SEEN-RIT-ENTRY (WS-SEEN-RIT-COUNT)
028600     END-IF.
028700 2199-CHECK-RIT-DUPLICATE-EXIT.
028800     EXIT.
028900 EJECT
029000 2110-CHECK-ONE-RIT-ENTRY.
029100     IF WS-SEEN-RIT-ENTRY (WS-SUB-1) = FM-RIT-NO OF DRAW-REC
029200         SET ENTRY-WAS-FOUND TO TRUE
029300     END-IF.
029400 2110-CHECK-ONE-RIT-ENTRY-EXIT.
029500     EXIT.
029600 EJECT
029700********************************************************************
029800*        TARGET-YEAR FILTER -- WORK-DATE IS YYYYMMDD, SO THE       *
029900*        LEADING 4 BYTES ARE THE YEAR AND THE NEXT 2 THE MONTH.     *
030000********************************************************************
030100
030200 2200-CHECK-TARGET-YEAR.
030300     IF FM-WORKDATE-CCYY = WS-TARGET-YEAR
030400         SET YEAR-MATCHES TO TRUE
030500     ELSE
030600         SET YEAR-DOES-NOT-MATCH TO TRUE
030700     END-IF.
030900 2299-CHECK-TARGET-YEAR-EXIT.
031000     EXIT.
031100 EJECT
031200********************************************************************
031300*        DERIVE THE KEY VALUE AND PREFIX FOR THE SELECTED MODE --   *
031400*        RIT-NO MODE USES THE FIRST 3 CHARS OF RIT-NO; RESIN-TYPE   *
031500*        MODE USES ONLY THE FIRST CHAR OF RESIN-TYPE.               *
031600********************************************************************
031700
031800 2300-DERIVE-KEY-AND-PREFIX.
031900     MOVE SPACES TO WS-KEY-VALUE.
032000     MOVE SPACES TO WS-KEY-PREFIX.
032100     IF MODE-IS-RIT-NO
032200         MOVE FM-RIT-NO OF DRAW-REC TO WS-KEY-VALUE
032300         MOVE FM-RITNO-PREFIX TO WS-KEY-PREFIX
032400     ELSE
032500         MOVE FM-RESIN-TYPE OF DRAW-REC TO WS-KEY-VALUE (1:10)
032600         MOVE FM-RESIN-TYPE OF DRAW-REC (1:1) TO WS-KEY-PREFIX (1:1)
032700     END-IF.
032800     MOVE FM-WORKDATE-MM TO WS-MONTH-NUMERIC.
032900     IF WS-MONTH-NUMERIC < 1 OR WS-MONTH-NUMERIC > 12
033000         MOVE 1 TO WS-MONTH-NUMERIC
033100     END-IF.
033200 2399-DERIVE-KEY-AND-PREFIX-EXIT.
033300     EXIT.
033400 EJECT
033500********************************************************************
033600*        BUMP THE COUNT FOR THIS MONTH/PREFIX PAIR, ADDING A NEW    *
033700*        PREFIX ENTRY TO THE MONTH'S TABLE THE FIRST TIME IT SHOWS. *
033800********************************************************************
033900
034000 2400-TALLY-MONTH-PREFIX.
034100     MOVE WS-MONTH-NUMERIC TO WS-MONTH-SUB.
034200     SET ENTRY-NOT-FOUND TO TRUE.
034300     PERFORM 2410-CHECK-ONE-MONTH-PFX
034400         THRU 2410-CHECK-ONE-MONTH-PFX-EXIT
034500         VARYING WS-SUB-1 FROM 1 BY 1
034600         UNTIL WS-SUB-1 > WS-MONTH-PFX-COUNT (WS-MONTH-SUB)
034700            OR ENTRY-WAS-FOUND.
034800     IF NOT ENTRY-WAS-FOUND
034900        AND WS-MONTH-PFX-COUNT (WS-MONTH-SUB) < 40
035000         ADD 1 TO WS-MONTH-PFX-COUNT (WS-MONTH-SUB)
035100         MOVE WS-MONTH-PFX-COUNT (WS-MONTH-SUB) TO WS-SUB-1
035200         MOVE WS-KEY-PREFIX
035300             TO WS-MONTH-PFX-KEY (WS-MONTH-SUB, WS-SUB-1)
035400         MOVE 1 TO WS-MONTH-PFX-RECCOUNT (WS-MONTH-SUB, WS-SUB-1)
035500     ELSE
035600         IF ENTRY-WAS-FOUND
035700             ADD 1 TO WS-MONTH-PFX-RECCOUNT (WS-MONTH-SUB, WS-SUB-1)
035800         END-IF
035900     END-IF.
036000 2499-TALLY-MONTH-PREFIX-EXIT.
036100     EXIT.
036200 EJECT
036300 2410-CHECK-ONE-MONTH-PFX.
036400     IF WS-MONTH-PFX-KEY (WS-MONTH-SUB, WS-SUB-1) = WS-KEY-PREFIX
036500         SET ENTRY-WAS-FOUND TO TRUE
036600     END-IF.
036700 2410-CHECK-ONE-MONTH-PFX-EXIT.
036800     EXIT.
036900 EJECT
037000********************************************************************
037100*        WRITE ONE DETAIL LINE (MONTH, KEY VALUE, WORK TIME) FOR    *
037200*        EVERY RECORD KEPT -- THE MONTH COLUMN LETS A DOWNSTREAM    *
037300*        SORT REBUILD THE PER-MONTH DETAIL LISTS THE SPEC CALLS FOR.*
037400********************************************************************
037500
037600 2500-WRITE-DETAIL-LINE.
037700     MOVE SPACES TO DET-REPORT-REC.
037800     STRING WS-MONTH-NUMERIC DELIMITED BY SIZE
037900            ',' DELIMITED BY SIZE
038000            WS-KEY-VALUE DELIMITED BY SPACE
038100            ',' DELIMITED BY SIZE
038200            FM-WORK-TIME OF DRAW-REC DELIMITED BY SPACE
038300            INTO DET-REPORT-REC
038400     END-STRING.
038500     WRITE DET-REPORT-REC.
038600     ADD 1 TO WS-DETAIL-RECS-WRITTEN.
038700 2599-WRITE-DETAIL-LINE-EXIT.
038800     EXIT.
038900 EJECT
039000********************************************************************
039100*        WRITE THE PER-MONTH PREFIX SUMMARY -- MONTHS RUN 01-12 IN  *
039200*        ORDER; A MONTH WITH NO QUALIFYING PREFIXES GETS ONE NONE   *
039300*        LINE RATHER THAN BEING LEFT OUT OF THE REPORT ENTIRELY.    *
039400********************************************************************
039500
039600 3000-WRITE-SUMMARY.
039700     PERFORM 3100-WRITE-ONE-MONTH
039800         THRU 3199-WRITE-ONE-MONTH-EXIT
039900         VARYING WS-MONTH-SUB FROM 1 BY 1
040000         UNTIL WS-MONTH-SUB > 12.
040100 3099-WRITE-SUMMARY-EXIT.
040200     EXIT.
040300 EJECT
040400 3100-WRITE-ONE-MONTH.
040450     MOVE WS-MONTH-SUB TO WS-MONTH-SUB-DISPLAY.
040500     IF WS-MONTH-PFX-COUNT (WS-MONTH-SUB) = 0
040600         MOVE SPACES TO SUM-REPORT-REC
040700         STRING WS-MONTH-SUB-DISPLAY DELIMITED BY SIZE
040800                ',NONE' DELIMITED BY SIZE
040900                INTO SUM-REPORT-REC
041000         END-STRING
041100         WRITE SUM-REPORT-REC
041200         DISPLAY 'FBMONPFM - MONTH ' WS-MONTH-SUB-DISPLAY ' - NONE'
041300     ELSE
041400         PERFORM 3110-WRITE-ONE-MONTH-PFX
041500             THRU 3119-WRITE-ONE-MONTH-PFX-EXIT
041600             VARYING WS-SUB-1 FROM 1 BY 1
041700             UNTIL WS-SUB-1 > WS-MONTH-PFX-COUNT (WS-MONTH-SUB)
041800     END-IF.
041900 3199-WRITE-ONE-MONTH-EXIT.
042000     EXIT.
042100 EJECT
042200 3110-WRITE-ONE-MONTH-PFX.
042300     MOVE SPACES TO SUM-REPORT-REC.
042400     STRING WS-MONTH-SUB-DISPLAY DELIMITED BY SIZE
042500            ',' DELIMITED BY SIZE
042600            WS-MONTH-PFX-KEY (WS-MONTH-SUB, WS-SUB-1)
042700                DELIMITED BY SPACE
042800            ',' DELIMITED BY SIZE
042900            WS-MONTH-PFX-RECCOUNT (WS-MONTH-SUB, WS-SUB-1)
043000                DELIMITED BY SIZE
043100            INTO SUM-REPORT-REC
043200     END-STRING.
043300     WRITE SUM-REPORT-REC.
043400     DISPLAY 'FBMONPFM - MONTH ' WS-MONTH-SUB-DISPLAY ' PREFIX '
043500         WS-MONTH-PFX-KEY (WS-MONTH-SUB, WS-SUB-1) ' COUNT '
043600         WS-MONTH-PFX-RECCOUNT (WS-MONTH-SUB, WS-SUB-1).
043700 3119-WRITE-ONE-MONTH-PFX-EXIT.
043800     EXIT.
043900 EJECT
044000********************************************************************
044100*                    ABEND TRAP PARAGRAPH                          *
044200********************************************************************
044300
044400 999-ABEND.
044500     MOVE 12 TO RETURN-CODE.
044600     GOBACK.
044700 EJECT
044800********************************************************************
044900*                        CLOSE FILES                              *
045000********************************************************************
045100
045200 EOJ9000-CLOSE-FILES.
045300     CLOSE DRAW-FILE SUMMARY-FILE DETAIL-FILE.
045400     DISPLAY 'FBMONPFM - DRAW RECORDS READ:      ' WS-DRAW-RECS-READ.
045500     DISPLAY 'FBMONPFM - DRAW RECORDS KEPT:       ' WS-DRAW-RECS-KEPT.
045600     DISPLAY 'FBMONPFM - DETAIL LINES WRITTEN:    '
045700         WS-DETAIL-RECS-WRITTEN.
045800     MOVE ZERO TO RETURN-CODE.
045900 EOJ9999-EXIT.
046000     EXIT.
