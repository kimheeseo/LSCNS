000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FBPSTANL.
000300 AUTHOR. M S NAKASHIMA.
000400 INSTALLATION. FIBER DIVISION DATA PROCESSING.
000500 DATE-WRITTEN. 2013-11-20.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  POST-ANALYZE FILEPASS.  NINTH AND LAST STEP OF THE NIGHTLY RUN.  *
001200*  READS THE TOTAL FILE (U8 OUTPUT) TWICE.  THE FIRST PASS FINDS    *
001300*  THE MINIMUM AND MAXIMUM DELTA-2M-22M VALUE AND FLAGS ANY CLAD    *
001400*  DIA. I/E OR O/E READING OUTSIDE TOLERANCE.  THE SECOND PASS      *
001500*  ECHOES THE MIN/MAX DELTA RECORDS TO THE CONSOLE, THEN WRITES AN  *
001600*  ANNOTATED COPY OF THE TOTAL FILE CARRYING A FLAG BYTE PER CELL   *
001700*  IN PLACE OF THE SOURCE SPREADSHEET'S RED-FONT HIGHLIGHTING.      *
001800*                                                                  *
001900*J    JCL..                                                        *
002000*                                                                  *
002100* //FBPSTANL EXEC PGM=FBPSTANL                                     *
002200* //TOTIN    DD DISP=SHR,DSN=FB.MEAS.TOTAL.REPORT                  *
002300* //TOTANN   DD DSN=FB.MEAS.TOTAL.ANNOTATED,                       *
002400* //            DISP=(,CATLG,CATLG),UNIT=USER,                     *
002500* //            SPACE=(TRK,(20,20),RLSE)                           *
002600*                                                                  *
002700*P    ENTRY PARAMETERS..                                           *
002800*     NONE.                                                        *
002900*                                                                  *
003000*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003100*     I/O ERROR ON FILES.  A HEADER ROW MID-FILE (OTHER THAN THE    *
003200*     ONE LEADING ROW) WOULD BE MISCOUNTED AS A DATA RECORD.        *
003300*                                                                  *
003400*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003500*     NONE.                                                        *
003600*                                                                  *
003700*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003800*     CLAD DIA. TOLERANCE 124.3 -- 125.7 MICRONS, INCLUSIVE.        *
003900*                                                                  *
004000*----------------------------------------------------------------*
004100* CHANGE LOG                                                       *
004200*----------------------------------------------------------------*
004300* DATE     | BY  | TICKET   | DESCRIPTION                          *
004400*----------|-----|----------|--------------------------------------*
004500* 2013-11-20| MSN | DE-0671  | ORIGINAL TWO-PASS QUALITY SCAN RUN   *
004600* 2015-07-08| DAO | DE-0682  | INCLUSIVE TOLERANCE BOUNDARIES -- A   *
004700*           |     |          | READING OF EXACTLY 124.3 OR 125.7   *
004800*           |     |          | IS NO LONGER FLAGGED AS AN ANOMALY   *
004900* 2019-05-02| DAO | DE-0716  | USE THE NEW BLANK-CHECK CHAR VIEW SO *
005000*           |     |          | A ZERO DELTA IS NOT TREATED AS A    *
005100*           |     |          | MISSING VALUE FOR MIN/MAX PURPOSES   *
005200*----------------------------------------------------------------*
005300 EJECT
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT TOTAL-FILE ASSIGN TO TOTIN
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-IN-FILE-STATUS.
006300     SELECT ANNOTATED-FILE ASSIGN TO TOTANN
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-OUT-FILE-STATUS.
006600 EJECT
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  TOTAL-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD.
007200 01  TOTAL-IN-LINE                PIC X(264).
007300
007400 FD  ANNOTATED-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD.
007700 01  ANNOTATED-OUT-LINE           PIC X(261).
007800 EJECT
007900 WORKING-STORAGE SECTION.
008000 01  FILLER PIC X(32) VALUE 'FBPSTANL WORKING STORAGE BEGINS'.
008100     COPY FMRPTREC.
008200 01  WS-FILE-STATUS-AREA.
008300     05  WS-IN-FILE-STATUS       PIC X(02).
008400         88  IN-IO-OK            VALUE '00'.
008500     05  WS-OUT-FILE-STATUS      PIC X(02).
008600         88  OUT-IO-OK           VALUE '00'.
008700 01  WS-SWITCHES.
008800     05  WS-EOF-SWITCH           PIC X(01).
008900         88  END-OF-TOTAL-FILE   VALUE 'Y'.
009000         88  NOT-END-OF-TOTAL-FILE VALUE 'N'.
009100     05  WS-DELTA-FOUND-SWITCH   PIC X(01) VALUE 'N'.
009200         88  DELTA-VALUE-FOUND   VALUE 'Y'.
009300         88  NO-DELTA-VALUE-YET  VALUE 'N'.
009400     05  WS-ANOMALY-FOUND-SWITCH PIC X(01) VALUE 'N'.
009500         88  ANOMALY-WAS-FOUND   VALUE 'Y'.
009600         88  NO-ANOMALY-FOUND    VALUE 'N'.
009700 01  WS-COUNTERS.
009800     05  WS-TOTAL-RECS-READ      PIC 9(07) COMP-3 VALUE ZERO.
009900     05  WS-DATA-RECS-READ       PIC 9(07) COMP-3 VALUE ZERO.
010000     05  WS-ANNOT-RECS-WRITTEN   PIC 9(07) COMP-3 VALUE ZERO.
010100     05  WS-CURRENT-REC-NUM      PIC S9(07) COMP VALUE ZERO.
010200 01  WS-DELTA-MIN                PIC S9(04)V9(04) COMP-3.
010300 01  WS-DELTA-MAX                PIC S9(04)V9(04) COMP-3.
010400********************************************************************
010500* THE TOTAL-FILE LINE IS THE 3-BYTE GROUP CODE, A COMMA, THEN THE   *
010600* 260-BYTE REPORT ROW BUILT BY FBRPTBLD (U7) -- SAME LAYOUT AS      *
010700* FM-REPORT-RECORD ABOVE, SO THAT SLICE IS MOVED STRAIGHT ACROSS    *
010800* TO READ THE NAMED COLUMNS.  A SECOND VIEW CATCHES THE ONE-TIME    *
010900* 'GROUP,' HEADER ROW SO IT IS SKIPPED RATHER THAN SCANNED.         *
011000********************************************************************
011100 01  WS-TOTAL-LINE-VIEW REDEFINES TOTAL-IN-LINE.
011200     05  WS-TOT-GROUP-CODE       PIC X(03).
011300     05  WS-TOT-COMMA            PIC X(01).
011400     05  WS-TOT-REPORT-PART      PIC X(260).
011500 01  WS-HEADER-CHECK-VIEW REDEFINES TOTAL-IN-LINE.
011600     05  WS-HEADER-LEAD-5        PIC X(05).
011700     05  FILLER                  PIC X(259).
011800 01  FILLER PIC X(32) VALUE 'FBPSTANL WORKING STORAGE ENDS  '.
011900 EJECT
012000 PROCEDURE DIVISION.
012100********************************************************************
012200* NUMBERED PARAGRAPH MAINLINE.  1000/2000 IS THE SCAN PASS; 3000    *
012300* IS THE ANNOTATE-AND-WRITE PASS, RE-READING TOTIN FROM THE TOP.    *
012400********************************************************************
012500
012600 0000-CONTROL-PROCESS.
012700     PERFORM 1000-INITIALIZATION
012800         THRU 1099-INITIALIZATION-EXIT.
012900     PERFORM 2000-SCAN-MAIN-PROCESS
013000         THRU 2000-SCAN-MAIN-PROCESS-EXIT
013100         UNTIL END-OF-TOTAL-FILE.
013200     PERFORM 2900-REPORT-SCAN-RESULTS
013300         THRU 2999-REPORT-SCAN-RESULTS-EXIT.
013400     PERFORM 3000-ANNOTATE-INITIALIZATION
013500         THRU 3099-ANNOTATE-INITIALIZATION-EXIT.
013600     PERFORM 3100-ANNOTATE-MAIN-PROCESS
013700         THRU 3100-ANNOTATE-MAIN-PROCESS-EXIT
013800         UNTIL END-OF-TOTAL-FILE.
013900     PERFORM EOJ9000-CLOSE-FILES
014000         THRU EOJ9999-EXIT.
014100     GOBACK.
014200 EJECT
014300 1000-INITIALIZATION.
014400     INITIALIZE WS-COUNTERS.
014500     SET NOT-END-OF-TOTAL-FILE TO TRUE.
014600     SET NO-DELTA-VALUE-YET TO TRUE.
014700     SET NO-ANOMALY-FOUND TO TRUE.
014800     MOVE ZERO TO WS-DELTA-MIN WS-DELTA-MAX.
014900     OPEN INPUT TOTAL-FILE.
015000     IF NOT IN-IO-OK
015100         PERFORM 999-ABEND
015200     END-IF.
015300 1099-INITIALIZATION-EXIT.
015400     EXIT.
015500 EJECT
015600********************************************************************
015700*        SCAN PASS -- FIND THE DELTA MIN/MAX AND FLAG ANY CLAD      *
015800*        DIA. READING OUTSIDE TOLERANCE AS WE GO.  A HEADER ROW     *
015900*        (LEAD-IN 'GROUP,') IS COUNTED BUT NOT SCANNED.             *
016000********************************************************************
016100
016200 2000-SCAN-MAIN-PROCESS.
016300     READ TOTAL-FILE
016400         AT END
016500             SET END-OF-TOTAL-FILE TO TRUE
016600     END-READ.
016700     IF END-OF-TOTAL-FILE
016800         GO TO 2000-SCAN-MAIN-PROCESS-EXIT
016900     END-IF.
017000     ADD 1 TO WS-TOTAL-RECS-READ.
017100     IF WS-HEADER-LEAD-5 = 'GROUP'
017200         GO TO 2000-SCAN-MAIN-PROCESS-EXIT
017300     END-IF.
017400     ADD 1 TO WS-DATA-RECS-READ.
017500     MOVE WS-DATA-RECS-READ TO WS-CURRENT-REC-NUM.
017600     MOVE WS-TOT-REPORT-PART TO FM-REPORT-RECORD.
017700     PERFORM 2100-SCAN-DELTA-VALUE
017800         THRU 2199-SCAN-DELTA-VALUE-EXIT.
017900     PERFORM 2200-SCAN-CLAD-DIA
018000         THRU 2299-SCAN-CLAD-DIA-EXIT.
018100 2000-SCAN-MAIN-PROCESS-EXIT.
018200     EXIT.
018300 EJECT
018400 2100-SCAN-DELTA-VALUE.
018500     IF FM-RPT-DELTA-TEXT NOT = SPACES
018600         IF NO-DELTA-VALUE-YET
018700             MOVE FM-RPT-DELTA-2M-22M TO WS-DELTA-MIN
018800             MOVE FM-RPT-DELTA-2M-22M TO WS-DELTA-MAX
018900             SET DELTA-VALUE-FOUND TO TRUE
019000         ELSE
019100             IF FM-RPT-DELTA-2M-22M < WS-DELTA-MIN
019200                 MOVE FM-RPT-DELTA-2M-22M TO WS-DELTA-MIN
019300             END-IF
019400             IF FM-RPT-DELTA-2M-22M > WS-DELTA-MAX
019500                 MOVE FM-RPT-DELTA-2M-22M TO WS-DELTA-MAX
019600             END-IF
019700         END-IF
019800     END-IF.
019900 2199-SCAN-DELTA-VALUE-EXIT.
020000     EXIT.
020100 EJECT
020200 2200-SCAN-CLAD-DIA.
020300     IF FM-RPT-CLAD-DIA-IE-TXT NOT = SPACES
020400         IF FM-RPT-CLAD-DIA-IE < 124.3 OR FM-RPT-CLAD-DIA-IE > 125.7
020500             SET ANOMALY-WAS-FOUND TO TRUE
020600             DISPLAY 'FBPSTANL - ANOMALY FOUND - CLAD DIA. I/E '
020700                 FM-RPT-CLAD-DIA-IE ' REC ' WS-CURRENT-REC-NUM
020800                 ' SPOOL ' FM-RPT-SPOOLNO2
020900         END-IF
021000     END-IF.
021100     IF FM-RPT-CLAD-DIA-OE-TXT NOT = SPACES
021200         IF FM-RPT-CLAD-DIA-OE < 124.3 OR FM-RPT-CLAD-DIA-OE > 125.7
021300             SET ANOMALY-WAS-FOUND TO TRUE
021400             DISPLAY 'FBPSTANL - ANOMALY FOUND - CLAD DIA. O/E '
021500                 FM-RPT-CLAD-DIA-OE ' REC ' WS-CURRENT-REC-NUM
021600                 ' SPOOL ' FM-RPT-SPOOLNO2
021700         END-IF
021800     END-IF.
021900 2299-SCAN-CLAD-DIA-EXIT.
022000     EXIT.
022100 EJECT
022200********************************************************************
022300*        AFTER THE SCAN, REPORT WHETHER ANY DELTA VALUE OR         *
022400*        ANOMALY WAS FOUND AT ALL -- THE SECOND PASS BELOW STILL   *
022500*        RE-CHECKS EACH RECORD TO ECHO THE MIN/MAX ROWS BY NAME.    *
022600********************************************************************
022700
022800 2900-REPORT-SCAN-RESULTS.
022900     IF NO-DELTA-VALUE-YET
023000         DISPLAY 'FBPSTANL - DELTA SCAN - NO VALID VALUES'
023100     END-IF.
023200     IF NO-ANOMALY-FOUND
023300         DISPLAY 'FBPSTANL - CLADDING SCAN - NO ANOMALIES'
023400     END-IF.
023500 2999-REPORT-SCAN-RESULTS-EXIT.
023600     EXIT.
023700 EJECT
023800 3000-ANNOTATE-INITIALIZATION.
023900     CLOSE TOTAL-FILE.
024000     SET NOT-END-OF-TOTAL-FILE TO TRUE.
024100     MOVE ZERO TO WS-CURRENT-REC-NUM.
024200     OPEN INPUT TOTAL-FILE.
024300     IF NOT IN-IO-OK
024400         PERFORM 999-ABEND
024500     END-IF.
024600     OPEN OUTPUT ANNOTATED-FILE.
024700 3099-ANNOTATE-INITIALIZATION-EXIT.
024800     EXIT.
024900 EJECT
025000********************************************************************
025100*        SECOND PASS -- ECHO EVERY RECORD HOLDING THE DELTA MIN     *
025200*        OR MAX, THEN WRITE THE ANNOTATED COPY WITH ITS THREE       *
025300*        FLAG BYTES SET IN PLACE OF THE SOURCE'S RED CELL FONT.     *
025400********************************************************************
025500
025600 3100-ANNOTATE-MAIN-PROCESS.
025700     READ TOTAL-FILE
025800         AT END
025900             SET END-OF-TOTAL-FILE TO TRUE
026000     END-READ.
026100     IF END-OF-TOTAL-FILE
026200         GO TO 3100-ANNOTATE-MAIN-PROCESS-EXIT
026300     END-IF.
026400     IF WS-HEADER-LEAD-5 = 'GROUP'
026500         PERFORM 3200-WRITE-HEADER-ANNOTATED
026600             THRU 3299-WRITE-HEADER-ANNOTATED-EXIT
026700         GO TO 3100-ANNOTATE-MAIN-PROCESS-EXIT
026800     END-IF.
026900     ADD 1 TO WS-CURRENT-REC-NUM.
027000     MOVE WS-TOT-REPORT-PART TO FM-REPORT-RECORD.
027100     PERFORM 3300-ECHO-DELTA-EXTREME
027200         THRU 3399-ECHO-DELTA-EXTREME-EXIT.
027300     PERFORM 3400-WRITE-DATA-ANNOTATED
027400         THRU 3499-WRITE-DATA-ANNOTATED-EXIT.
027500 3100-ANNOTATE-MAIN-PROCESS-EXIT.
027600     EXIT.
027700 EJECT
027800 3200-WRITE-HEADER-ANNOTATED.
027900     MOVE SPACES TO ANNOTATED-OUT-LINE.
028000     MOVE WS-TOT-GROUP-CODE TO FM-ANN-GROUP-CODE.
028100     MOVE WS-TOT-REPORT-PART (1:250) TO FM-ANN-REPORT-COLUMNS.
028200     SET FM-ANN-NOT-DELTA-EXT TO TRUE.
028300     MOVE SPACE TO FM-ANN-CLAD-IE-FLAG.
028400     MOVE SPACE TO FM-ANN-CLAD-OE-FLAG.
028500     MOVE FM-TOTAL-ANNOTATED-RECORD TO ANNOTATED-OUT-LINE (1:261).
028600     WRITE ANNOTATED-OUT-LINE.
028700 3299-WRITE-HEADER-ANNOTATED-EXIT.
028800     EXIT.
028900 EJECT
029000 3300-ECHO-DELTA-EXTREME.
029100     IF FM-RPT-DELTA-TEXT NOT = SPACES
029200         IF FM-RPT-DELTA-2M-22M = WS-DELTA-MIN
029300             DISPLAY 'FBPSTANL - DELTA MIN ' FM-RPT-DELTA-2M-22M
029400                 ' REC ' WS-CURRENT-REC-NUM
029500                 ' SPOOL ' FM-RPT-SPOOLNO2
029600         END-IF
029700         IF FM-RPT-DELTA-2M-22M = WS-DELTA-MAX
029800             DISPLAY 'FBPSTANL - DELTA MAX ' FM-RPT-DELTA-2M-22M
029900                 ' REC ' WS-CURRENT-REC-NUM
030000                 ' SPOOL ' FM-RPT-SPOOLNO2
030100         END-IF
030200     END-IF.
030300 3399-ECHO-DELTA-EXTREME-EXIT.
030400     EXIT.
030500 EJECT
030600 3400-WRITE-DATA-ANNOTATED.
030700     MOVE SPACES TO ANNOTATED-OUT-LINE.
030800     MOVE WS-TOT-GROUP-CODE TO FM-ANN-GROUP-CODE.
030900     MOVE WS-TOT-REPORT-PART (1:250) TO FM-ANN-REPORT-COLUMNS.
031000     SET FM-ANN-NOT-DELTA-EXT TO TRUE.
031100     IF FM-RPT-DELTA-TEXT NOT = SPACES
031200         IF FM-RPT-DELTA-2M-22M = WS-DELTA-MIN
031300             SET FM-ANN-IS-DELTA-MIN TO TRUE
031400         END-IF
031500         IF FM-RPT-DELTA-2M-22M = WS-DELTA-MAX
031600             SET FM-ANN-IS-DELTA-MAX TO TRUE
031700         END-IF
031800     END-IF.
031900     MOVE SPACE TO FM-ANN-CLAD-IE-FLAG.
032000     IF FM-RPT-CLAD-DIA-IE-TXT NOT = SPACES
032100        AND (FM-RPT-CLAD-DIA-IE < 124.3 OR FM-RPT-CLAD-DIA-IE > 125.7)
032200         SET FM-ANN-CLAD-IE-BAD TO TRUE
032300     END-IF.
032400     MOVE SPACE TO FM-ANN-CLAD-OE-FLAG.
032500     IF FM-RPT-CLAD-DIA-OE-TXT NOT = SPACES
032600        AND (FM-RPT-CLAD-DIA-OE < 124.3 OR FM-RPT-CLAD-DIA-OE > 125.7)
032700         SET FM-ANN-CLAD-OE-BAD TO TRUE
032800     END-IF.
032900     MOVE FM-TOTAL-ANNOTATED-RECORD TO ANNOTATED-OUT-LINE (1:261).
033000     WRITE ANNOTATED-OUT-LINE.
033100     ADD 1 TO WS-ANNOT-RECS-WRITTEN.
033200 3499-WRITE-DATA-ANNOTATED-EXIT.
033300     EXIT.
033400 EJECT
033500 EOJ9000-CLOSE-FILES.
033600     CLOSE TOTAL-FILE ANNOTATED-FILE.
033700     DISPLAY 'FBPSTANL - TOTAL LINES READ:       ' WS-TOTAL-RECS-READ.
033800     DISPLAY 'FBPSTANL - DATA RECORDS READ:      ' WS-DATA-RECS-READ.
033900     DISPLAY 'FBPSTANL - ANNOTATED RECS WRITTEN: ' WS-ANNOT-RECS-WRITTEN.
034000     MOVE ZERO TO RETURN-CODE.
034100     GO TO EOJ9999-EXIT.
034200 EJECT
034300********************************************************************
034400*                    ABEND TRAP PARAGRAPH                          *
034500********************************************************************
034600
034700 999-ABEND.
034800     DISPLAY 'FBPSTANL - ABEND - I/O STATUS ' WS-IN-FILE-STATUS
034900         ' / ' WS-OUT-FILE-STATUS.
035000     MOVE 12 TO RETURN-CODE.
035100     GOBACK.
035200 EJECT
035300 EOJ9999-EXIT.
035400     EXIT.
