000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FBRESSUM.
000300 AUTHOR. R VAN KLEEK.
000400 INSTALLATION. FIBER DIVISION DATA PROCESSING.
000500 DATE-WRITTEN. 1987-03-11.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  RESIN-TYPE AND DRAW-NUMBER-PREFIX SUMMARY.  FIRST FILEPASS OF   *
001200*  THE NIGHTLY DRAW-ANALYSIS RUN.  COUNTS DRAW-EXTRACT RECORDS BY  *
001300*  RESIN TYPE, AND COUNTS DISTINCT DRAW NUMBERS BY THEIR 3-CHAR    *
001400*  SITE/PRODUCT PREFIX, THEN WRITES TWO SUMMARY FILES.             *
001500*                                                                  *
001600*J    JCL..                                                        *
001700*                                                                  *
001800* //FBRESSUM EXEC PGM=FBRESSUM                                     *
001900* //SYSOUT   DD SYSOUT=*                                           *
002000* //DRAWIN   DD DISP=SHR,DSN=FB.DRAW.EXTRACT.DATA                  *
002100* //RESNCNT  DD DSN=FB.DRAW.RESIN.COUNTS,                          *
002200* //            DISP=(,CATLG,CATLG),UNIT=USER,                     *
002300* //            SPACE=(TRK,(5,5),RLSE)                             *
002400* //PFXCNT   DD DSN=FB.DRAW.PREFIX.COUNTS,                         *
002500* //            DISP=(,CATLG,CATLG),UNIT=USER,                     *
002600* //            SPACE=(TRK,(5,5),RLSE)                             *
002700*                                                                  *
002800*P    ENTRY PARAMETERS..                                           *
002900*     NONE.                                                        *
003000*                                                                  *
003100*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003200*     I/O ERROR ON FILES.                                          *
003300*                                                                  *
003400*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003500*     NONE.                                                        *
003600*                                                                  *
003700*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003800*     RESIN-TYPE-TABLE, PREFIX-TABLE (BUILT AT RUN TIME).          *
003900*                                                                  *
004000*----------------------------------------------------------------*
004100* CHANGE LOG                                                       *
004200*----------------------------------------------------------------*
004300* DATE     | BY  | TICKET   | DESCRIPTION                          *
004400*----------|-----|----------|--------------------------------------*
004500* 1987-03-11| RVK | DE-0110  | ORIGINAL RESIN-TYPE COUNT ONLY       *
004600* 1990-06-04| TLM | DE-0242  | ADDED PREFIX/DRAW-NO DISTINCT COUNT  *
004700* 1998-11-09| RVK | DE-Y2K01 | REVIEWED -- NO 2-DIGIT YEARS IN USE  *
004800* 2006-05-02| JHP | DE-0552  | REJECT PREFIXES WITH BAD CHARACTERS  *
004900* 2015-09-17| MSN | DE-0688  | RAISED TABLE SIZES FOR LARGER RUNS   *
005000*----------------------------------------------------------------*
005100 EJECT
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT DRAW-FILE ASSIGN TO DRAWIN
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-DRAW-FILE-STATUS.
006100     SELECT RESIN-COUNT-FILE ASSIGN TO RESNCNT
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-RESN-FILE-STATUS.
006400     SELECT PREFIX-COUNT-FILE ASSIGN TO PFXCNT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-PFX-FILE-STATUS.
006700 EJECT
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  DRAW-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD.
007300     COPY FMDRAWRC REPLACING FM-DRAW-RECORD BY DRAW-REC.
007500
007600 FD  RESIN-COUNT-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900 01  RESN-COUNT-REC              PIC X(30).
008000
008100 FD  PREFIX-COUNT-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400 01  PFX-COUNT-REC               PIC X(30).
008500 EJECT
008600 WORKING-STORAGE SECTION.
008700 01  FILLER PIC X(32) VALUE 'FBRESSUM WORKING STORAGE BEGINS'.
008800********************************************************************
008900*                       FILE STATUS AREA                          *
009000********************************************************************
009100 01  WS-FILE-STATUS-AREA.
009200     05  WS-DRAW-FILE-STATUS     PIC X(02).
009300         88  DRAW-IO-OK          VALUE '00'.
009400         88  DRAW-IO-EOF         VALUE '10'.
009500     05  WS-RESN-FILE-STATUS     PIC X(02).
009600         88  RESN-IO-OK          VALUE '00'.
009700     05  WS-PFX-FILE-STATUS      PIC X(02).
009800         88  PFX-IO-OK           VALUE '00'.
009900 EJECT
010000********************************************************************
010100*                       SWITCHES AREA                             *
010200********************************************************************
010300 01  WS-SWITCHES.
010400     05  WS-EOF-SWITCH           PIC X(01).
010500         88  END-OF-DRAW-FILE    VALUE 'Y'.
010600         88  NOT-END-OF-DRAW-FILE VALUE 'N'.
010700     05  WS-VALID-PREFIX-SWITCH  PIC X(01).
010800         88  PREFIX-IS-VALID     VALUE 'Y'.
010900         88  PREFIX-IS-INVALID   VALUE 'N'.
011000     05  WS-FOUND-SWITCH         PIC X(01).
011100         88  ENTRY-WAS-FOUND     VALUE 'Y'.
011200         88  ENTRY-NOT-FOUND     VALUE 'N'.
011300 EJECT
011400********************************************************************
011500*                    VARIABLE WORK AREA                           *
011600********************************************************************
011700 01  WS-COUNTERS.
011800     05  WS-RESIN-ENTRY-COUNT    PIC S9(04) COMP VALUE ZERO.
011900     05  WS-PFX-ENTRY-COUNT      PIC S9(04) COMP VALUE ZERO.
012000     05  WS-SUB-1                PIC S9(04) COMP VALUE ZERO.
012100     05  WS-SUB-2                PIC S9(04) COMP VALUE ZERO.
012200     05  WS-DRAW-RECS-READ       PIC 9(07) COMP-3 VALUE ZERO.
012300     05  WS-DRAWNO-LEN           PIC S9(04) COMP VALUE ZERO.
012400     05  WS-CHAR-INDEX           PIC S9(04) COMP VALUE ZERO.
012450     05  WS-DRAWNO-CANDIDATE     PIC X(03).
012460     05  WS-RESIN-SWAP-HOLD.
012470         10  WS-RESIN-KEY-HOLD   PIC X(10).
012480         10  WS-RESIN-COUNT-HOLD PIC 9(07) COMP-3.
012490     05  WS-PFX-KEY-HOLD         PIC X(03).
012491     05  WS-PFX-COUNT-HOLD       PIC 9(07) COMP-3.
012500 EJECT
012600********************************************************************
012700* ALTERNATE VIEW -- ONE CHARACTER OF THE TRIMMED DRAW NUMBER AT A   *
012800* TIME, FOR THE "VALID CHARACTER SET" SCAN (A-Z a-z 0-9 _ - .).     *
012900********************************************************************
013000 01  WS-DRAWNO-WORK-AREA.
013100     05  WS-DRAWNO-TRIMMED       PIC X(12).
013200 01  WS-DRAWNO-CHAR-VIEW REDEFINES WS-DRAWNO-WORK-AREA.
013300     05  WS-DRAWNO-CHAR          PIC X(01) OCCURS 12 TIMES.
013400 EJECT
013500********************************************************************
013600* ALTERNATE VIEW -- RESIN-TYPE TEXT UPPERCASED FOR TABLE LOOKUP.    *
013700********************************************************************
013800 01  WS-RESIN-WORK-AREA.
013900     05  WS-RESIN-TRIMMED        PIC X(10).
014000 01  WS-RESIN-UC-VIEW REDEFINES WS-RESIN-WORK-AREA.
014100     05  WS-RESIN-UC-CHAR        PIC X(01) OCCURS 10 TIMES.
014200 EJECT
014300********************************************************************
014400*             RESIN-TYPE AND PREFIX ACCUMULATOR TABLES             *
014500********************************************************************
014600 01  WS-RESIN-TABLE.
014700     05  WS-RESIN-ENTRY OCCURS 50 TIMES.
014800         10  WS-RESIN-KEY        PIC X(10).
014900         10  WS-RESIN-COUNT      PIC 9(07) COMP-3.
015000 01  WS-PFX-TABLE.
015100     05  WS-PFX-ENTRY OCCURS 200 TIMES.
015200         10  WS-PFX-KEY          PIC X(03).
015300         10  WS-PFX-DRAWNO-TABLE.
015400             15  WS-PFX-DRAWNO   PIC X(12) OCCURS 500 TIMES.
015500         10  WS-PFX-DRAWNO-COUNT PIC S9(04) COMP VALUE ZERO.
015600         10  WS-PFX-COUNT        PIC 9(07) COMP-3.
015700 EJECT
015800 01  FILLER PIC X(32) VALUE 'FBRESSUM WORKING STORAGE ENDS  '.
015900 EJECT
016000 PROCEDURE DIVISION.
016100********************************************************************
016200*                        MAINLINE LOGIC                           *
016300********************************************************************
016400
016500 0000-CONTROL-PROCESS.
016600     PERFORM 1000-INITIALIZATION
016700         THRU 1099-INITIALIZATION-EXIT.
016800     PERFORM 2000-MAIN-PROCESS
016900         THRU 2000-MAIN-PROCESS-EXIT
017000         UNTIL END-OF-DRAW-FILE.
017100     PERFORM 3000-WRITE-SUMMARIES
017200         THRU 3099-WRITE-SUMMARIES-EXIT.
017300     PERFORM EOJ9000-CLOSE-FILES
017400         THRU EOJ9999-EXIT.
017500     GOBACK.
017600 EJECT
017700********************************************************************
017800*                         INITIALIZATION                          *
017900********************************************************************
018000
018100 1000-INITIALIZATION.
018200     INITIALIZE WS-COUNTERS WS-RESIN-TABLE WS-PFX-TABLE.
018300     SET NOT-END-OF-DRAW-FILE TO TRUE.
018400     OPEN INPUT DRAW-FILE.
018500     IF NOT DRAW-IO-OK
018600         DISPLAY 'FBRESSUM - OPEN FAILED ON DRAWIN '
018700             WS-DRAW-FILE-STATUS
018800         MOVE 12 TO RETURN-CODE
018900         GO TO EOJ9999-EXIT
019000     END-IF.
019100     OPEN OUTPUT RESIN-COUNT-FILE PREFIX-COUNT-FILE.
019200 1099-INITIALIZATION-EXIT.
019300     EXIT.
019400 EJECT
019500********************************************************************
019600*                        MAIN PROCESS                             *
019700********************************************************************
019800
019900 2000-MAIN-PROCESS.
020000     PERFORM 2100-READ-DRAW-RECORD
020100         THRU 2199-READ-DRAW-RECORD-EXIT.
020200     IF NOT END-OF-DRAW-FILE
020300         PERFORM 2200-TALLY-RESIN
020400             THRU 2299-TALLY-RESIN-EXIT
020500         PERFORM 2300-TALLY-PREFIX
020600             THRU 2399-TALLY-PREFIX-EXIT
020700     END-IF.
020800 2000-MAIN-PROCESS-EXIT.
020900     EXIT.
021000 EJECT
021100 2100-READ-DRAW-RECORD.
021200     READ DRAW-FILE
021300         AT END
021400             SET END-OF-DRAW-FILE TO TRUE
021500     END-READ.
021600     IF NOT END-OF-DRAW-FILE
021700         ADD 1 TO WS-DRAW-RECS-READ
021800     END-IF.
021900 2199-READ-DRAW-RECORD-EXIT.
022000     EXIT.
022100 EJECT
022200********************************************************************
022300*        TALLY A RECORD BY RESIN TYPE (TRIM, UPPERCASE, SKIP       *
022400*        BLANK), SORTED-BY-TYPE ORDER IS ENFORCED AT WRITE TIME.   *
022500********************************************************************
022600
022700 2200-TALLY-RESIN.
022800     MOVE FM-RESIN-TYPE OF DRAW-REC TO WS-RESIN-TRIMMED.
022850     INSPECT WS-RESIN-TRIMMED
022860         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
022870         TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
023000     IF WS-RESIN-TRIMMED = SPACES
023100         GO TO 2299-TALLY-RESIN-EXIT
023200     END-IF.
023300     SET ENTRY-NOT-FOUND TO TRUE.
023400     PERFORM 2210-CHECK-ONE-RESIN-ENTRY
023420         THRU 2210-CHECK-ONE-RESIN-ENTRY-EXIT
023440         VARYING WS-SUB-1 FROM 1 BY 1
023500         UNTIL WS-SUB-1 > WS-RESIN-ENTRY-COUNT
023600            OR ENTRY-WAS-FOUND.
024200     IF NOT ENTRY-WAS-FOUND
024300        AND WS-RESIN-ENTRY-COUNT < 50
024400         ADD 1 TO WS-RESIN-ENTRY-COUNT
024500         MOVE WS-RESIN-TRIMMED
024600             TO WS-RESIN-KEY (WS-RESIN-ENTRY-COUNT)
024700         MOVE 1 TO WS-RESIN-COUNT (WS-RESIN-ENTRY-COUNT)
024800     END-IF.
024900 2299-TALLY-RESIN-EXIT.
025000     EXIT.
025020 EJECT
025040 2210-CHECK-ONE-RESIN-ENTRY.
025060     IF WS-RESIN-KEY (WS-SUB-1) = WS-RESIN-TRIMMED
025070         SET ENTRY-WAS-FOUND TO TRUE
025080         ADD 1 TO WS-RESIN-COUNT (WS-SUB-1)
025090     END-IF.
025092 2210-CHECK-ONE-RESIN-ENTRY-EXIT.
025094     EXIT.
025100 EJECT
025200********************************************************************
025300*        TALLY DISTINCT DRAW NUMBERS BY 3-CHAR PREFIX.  A DRAW     *
025400*        NUMBER SHORTER THAN 3 CHARS OR CONTAINING A CHARACTER     *
025500*        OUTSIDE A-Z a-z 0-9 _ - . IS SKIPPED ENTIRELY.            *
025600********************************************************************
025700
025800 2300-TALLY-PREFIX.
025900     MOVE SPACES TO WS-DRAWNO-TRIMMED.
026000     MOVE FM-DRAW-NO OF DRAW-REC TO WS-DRAWNO-TRIMMED.
026100     PERFORM 2310-EDIT-DRAWNO-CHARS
026200         THRU 2319-EDIT-DRAWNO-CHARS-EXIT.
026300     IF PREFIX-IS-INVALID
026400         GO TO 2399-TALLY-PREFIX-EXIT
026500     END-IF.
026600     PERFORM 2320-FIND-OR-ADD-PREFIX
026700         THRU 2329-FIND-OR-ADD-PREFIX-EXIT.
026800 2399-TALLY-PREFIX-EXIT.
026900     EXIT.
027000 EJECT
027100 2310-EDIT-DRAWNO-CHARS.
027200     SET PREFIX-IS-VALID TO TRUE.
027300     MOVE ZERO TO WS-DRAWNO-LEN.
027400     PERFORM 2312-COUNT-ONE-DRAWNO-CHAR
027420         THRU 2312-COUNT-ONE-DRAWNO-CHAR-EXIT
027440         VARYING WS-CHAR-INDEX FROM 1 BY 1
027500         UNTIL WS-CHAR-INDEX > 12.
028000     IF WS-DRAWNO-LEN < 3
028100         SET PREFIX-IS-INVALID TO TRUE
028200         GO TO 2319-EDIT-DRAWNO-CHARS-EXIT
028300     END-IF.
028400     PERFORM 2314-EDIT-ONE-DRAWNO-CHAR
028420         THRU 2314-EDIT-ONE-DRAWNO-CHAR-EXIT
028440         VARYING WS-CHAR-INDEX FROM 1 BY 1
028500         UNTIL WS-CHAR-INDEX > WS-DRAWNO-LEN.
029400 2319-EDIT-DRAWNO-CHARS-EXIT.
029500     EXIT.
029520 EJECT
029540 2312-COUNT-ONE-DRAWNO-CHAR.
029560     IF WS-DRAWNO-CHAR (WS-CHAR-INDEX) NOT = SPACE
029570         ADD 1 TO WS-DRAWNO-LEN
029580     END-IF.
029590 2312-COUNT-ONE-DRAWNO-CHAR-EXIT.
029592     EXIT.
029594 EJECT
029596 2314-EDIT-ONE-DRAWNO-CHAR.
029598     IF WS-DRAWNO-CHAR (WS-CHAR-INDEX) IS NOT ALPHABETIC
029600        AND WS-DRAWNO-CHAR (WS-CHAR-INDEX) IS NOT NUMERIC
029602        AND WS-DRAWNO-CHAR (WS-CHAR-INDEX) NOT = '_'
029604        AND WS-DRAWNO-CHAR (WS-CHAR-INDEX) NOT = '-'
029606        AND WS-DRAWNO-CHAR (WS-CHAR-INDEX) NOT = '.'
029608         SET PREFIX-IS-INVALID TO TRUE
029610     END-IF.
029612 2314-EDIT-ONE-DRAWNO-CHAR-EXIT.
029614     EXIT.
029620 EJECT
029700 2320-FIND-OR-ADD-PREFIX.
029750     MOVE SPACES TO WS-DRAWNO-CANDIDATE.
029760     STRING WS-DRAWNO-CHAR (1) WS-DRAWNO-CHAR (2)
029770            WS-DRAWNO-CHAR (3) DELIMITED BY SIZE
029780            INTO WS-DRAWNO-CANDIDATE
029790     END-STRING.
029800     SET ENTRY-NOT-FOUND TO TRUE.
029900     PERFORM 2322-CHECK-ONE-PFX-ENTRY
029920         THRU 2322-CHECK-ONE-PFX-ENTRY-EXIT
029940         VARYING WS-SUB-1 FROM 1 BY 1
030000         UNTIL WS-SUB-1 > WS-PFX-ENTRY-COUNT
030100            OR ENTRY-WAS-FOUND.
030750     IF NOT ENTRY-WAS-FOUND
030800        AND WS-PFX-ENTRY-COUNT < 200
030900         ADD 1 TO WS-PFX-ENTRY-COUNT
031000         MOVE WS-PFX-ENTRY-COUNT TO WS-SUB-1
031100         MOVE WS-DRAWNO-CANDIDATE TO WS-PFX-KEY (WS-SUB-1)
031600     END-IF.
031800*    WS-SUB-1 NOW HOLDS THE MATCHED OR NEWLY-ADDED TABLE INDEX.
031900     PERFORM 2321-ADD-DISTINCT-DRAWNO
032000         THRU 2321-ADD-DISTINCT-DRAWNO-EXIT.
032100 2329-FIND-OR-ADD-PREFIX-EXIT.
032200     EXIT.
032220 EJECT
032240 2322-CHECK-ONE-PFX-ENTRY.
032260     IF WS-PFX-KEY (WS-SUB-1) = WS-DRAWNO-CANDIDATE
032270         SET ENTRY-WAS-FOUND TO TRUE
032280     END-IF.
032290 2322-CHECK-ONE-PFX-ENTRY-EXIT.
032292     EXIT.
032300 EJECT
032400 2321-ADD-DISTINCT-DRAWNO.
032500     SET ENTRY-NOT-FOUND TO TRUE.
032550     PERFORM 2323-CHECK-ONE-PFX-DRAWNO
032560         THRU 2323-CHECK-ONE-PFX-DRAWNO-EXIT
032570         VARYING WS-SUB-2 FROM 1 BY 1
032700         UNTIL WS-SUB-2 > WS-PFX-DRAWNO-COUNT (WS-SUB-1)
032800            OR ENTRY-WAS-FOUND.
033300     IF NOT ENTRY-WAS-FOUND
033400        AND WS-PFX-DRAWNO-COUNT (WS-SUB-1) < 500
033500         ADD 1 TO WS-PFX-DRAWNO-COUNT (WS-SUB-1)
033600         MOVE WS-DRAWNO-TRIMMED
033700             TO WS-PFX-DRAWNO (WS-SUB-1, WS-PFX-DRAWNO-COUNT (WS-SUB-1))
033800         ADD 1 TO WS-PFX-COUNT (WS-SUB-1)
033900     END-IF.
034000 2321-ADD-DISTINCT-DRAWNO-EXIT.
034100     EXIT.
034120 EJECT
034140 2323-CHECK-ONE-PFX-DRAWNO.
034160     IF WS-PFX-DRAWNO (WS-SUB-1, WS-SUB-2) = WS-DRAWNO-TRIMMED
034170         SET ENTRY-WAS-FOUND TO TRUE
034180     END-IF.
034190 2323-CHECK-ONE-PFX-DRAWNO-EXIT.
034192     EXIT.
034200 EJECT
034300********************************************************************
034400*        WRITE THE TWO SUMMARY FILES, RESIN TYPES SORTED BY TYPE,  *
034500*        PREFIXES SORTED -- BOTH TABLES ARE SMALL SO A STRAIGHT    *
034600*        SELECTION SORT IN PLACE IS ADEQUATE.                      *
034700********************************************************************
034800
034900 3000-WRITE-SUMMARIES.
035000     PERFORM 3100-SORT-RESIN-TABLE
035100         THRU 3199-SORT-RESIN-TABLE-EXIT.
035200     PERFORM 3200-SORT-PFX-TABLE
035300         THRU 3299-SORT-PFX-TABLE-EXIT.
035400     PERFORM 3010-WRITE-ONE-RESIN-LINE
035420         THRU 3010-WRITE-ONE-RESIN-LINE-EXIT
035440         VARYING WS-SUB-1 FROM 1 BY 1
035500         UNTIL WS-SUB-1 > WS-RESIN-ENTRY-COUNT.
036600     PERFORM 3020-WRITE-ONE-PFX-LINE
036620         THRU 3020-WRITE-ONE-PFX-LINE-EXIT
036640         VARYING WS-SUB-1 FROM 1 BY 1
036700         UNTIL WS-SUB-1 > WS-PFX-ENTRY-COUNT.
037800 3099-WRITE-SUMMARIES-EXIT.
037900     EXIT.
037920 EJECT
037940 3010-WRITE-ONE-RESIN-LINE.
037950     MOVE SPACES TO RESN-COUNT-REC.
037960     STRING WS-RESIN-KEY (WS-SUB-1) DELIMITED BY SPACE
037970            ',' DELIMITED BY SIZE
037980            WS-RESIN-COUNT (WS-SUB-1) DELIMITED BY SIZE
037985            INTO RESN-COUNT-REC
037990     END-STRING.
037992     WRITE RESN-COUNT-REC.
037994     DISPLAY 'RESIN TYPE ' WS-RESIN-KEY (WS-SUB-1)
037996         ' COUNT ' WS-RESIN-COUNT (WS-SUB-1).
037998 3010-WRITE-ONE-RESIN-LINE-EXIT.
037999     EXIT.
038000 EJECT
038020 3020-WRITE-ONE-PFX-LINE.
038030     MOVE SPACES TO PFX-COUNT-REC.
038040     STRING WS-PFX-KEY (WS-SUB-1) DELIMITED BY SPACE
038050            ',' DELIMITED BY SIZE
038060            WS-PFX-COUNT (WS-SUB-1) DELIMITED BY SIZE
038065            INTO PFX-COUNT-REC
038070     END-STRING.
038075     WRITE PFX-COUNT-REC.
038080     DISPLAY 'PREFIX ' WS-PFX-KEY (WS-SUB-1)
038085         ' DISTINCT DRAW-NO COUNT ' WS-PFX-COUNT (WS-SUB-1).
038090 3020-WRITE-ONE-PFX-LINE-EXIT.
038095     EXIT.
038099 EJECT
038100 3100-SORT-RESIN-TABLE.
038200     IF WS-RESIN-ENTRY-COUNT > 1
038300         PERFORM 3105-COMPARE-SWAP-RESIN
038320             THRU 3105-COMPARE-SWAP-RESIN-EXIT
038340             VARYING WS-SUB-1 FROM 1 BY 1
038400             UNTIL WS-SUB-1 > WS-RESIN-ENTRY-COUNT - 1
038450             AFTER WS-SUB-2 FROM 1 BY 1
038600             UNTIL WS-SUB-2 > WS-RESIN-ENTRY-COUNT - WS-SUB-1
038900     END-IF.
039400 3199-SORT-RESIN-TABLE-EXIT.
039500     EXIT.
039520 EJECT
039540 3105-COMPARE-SWAP-RESIN.
039560     IF WS-RESIN-KEY (WS-SUB-2) > WS-RESIN-KEY (WS-SUB-2 + 1)
039580         PERFORM 3110-SWAP-RESIN-ROWS
039585             THRU 3119-SWAP-RESIN-ROWS-EXIT
039590     END-IF.
039595 3105-COMPARE-SWAP-RESIN-EXIT.
039596     EXIT.
039600 EJECT
039700 3110-SWAP-RESIN-ROWS.
039800     MOVE WS-RESIN-ENTRY (WS-SUB-2) TO WS-RESIN-SWAP-HOLD.
039900     MOVE WS-RESIN-ENTRY (WS-SUB-2 + 1) TO WS-RESIN-ENTRY (WS-SUB-2).
040000     MOVE WS-RESIN-SWAP-HOLD TO WS-RESIN-ENTRY (WS-SUB-2 + 1).
040100 3119-SWAP-RESIN-ROWS-EXIT.
040200     EXIT.
040300 EJECT
040400 3200-SORT-PFX-TABLE.
040500     IF WS-PFX-ENTRY-COUNT > 1
040600         PERFORM 3205-COMPARE-SWAP-PFX
040620             THRU 3205-COMPARE-SWAP-PFX-EXIT
040640             VARYING WS-SUB-1 FROM 1 BY 1
040700             UNTIL WS-SUB-1 > WS-PFX-ENTRY-COUNT - 1
040800             AFTER WS-SUB-2 FROM 1 BY 1
040900             UNTIL WS-SUB-2 > WS-PFX-ENTRY-COUNT - WS-SUB-1
041500     END-IF.
041700 3299-SORT-PFX-TABLE-EXIT.
041800     EXIT.
041820 EJECT
041840 3205-COMPARE-SWAP-PFX.
041860     IF WS-PFX-KEY (WS-SUB-2) > WS-PFX-KEY (WS-SUB-2 + 1)
041880         PERFORM 3210-SWAP-PFX-ROWS
041885             THRU 3219-SWAP-PFX-ROWS-EXIT
041890     END-IF.
041895 3205-COMPARE-SWAP-PFX-EXIT.
041896     EXIT.
041900 EJECT
042000 3210-SWAP-PFX-ROWS.
042100     MOVE WS-PFX-KEY (WS-SUB-2)   TO WS-PFX-KEY-HOLD.
042200     MOVE WS-PFX-COUNT (WS-SUB-2) TO WS-PFX-COUNT-HOLD.
042300     MOVE WS-PFX-KEY (WS-SUB-2 + 1)   TO WS-PFX-KEY (WS-SUB-2).
042400     MOVE WS-PFX-COUNT (WS-SUB-2 + 1) TO WS-PFX-COUNT (WS-SUB-2).
042500     MOVE WS-PFX-KEY-HOLD   TO WS-PFX-KEY (WS-SUB-2 + 1).
042600     MOVE WS-PFX-COUNT-HOLD TO WS-PFX-COUNT (WS-SUB-2 + 1).
042700 3219-SWAP-PFX-ROWS-EXIT.
042800     EXIT.
042900 EJECT
043000********************************************************************
043100*                        CLOSE FILES                              *
043200********************************************************************
043300
043400 EOJ9000-CLOSE-FILES.
043500     CLOSE DRAW-FILE RESIN-COUNT-FILE PREFIX-COUNT-FILE.
043600     DISPLAY 'FBRESSUM - DRAW RECORDS READ:     ' WS-DRAW-RECS-READ.
043700     DISPLAY 'FBRESSUM - RESIN TYPES REPORTED:  ' WS-RESIN-ENTRY-COUNT.
043800     DISPLAY 'FBRESSUM - PREFIXES REPORTED:     ' WS-PFX-ENTRY-COUNT.
043900     MOVE ZERO TO RETURN-CODE.
044000 EOJ9999-EXIT.
044100     EXIT.
