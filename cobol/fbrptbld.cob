000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FBRPTBLD.
000300 AUTHOR. T L MASSEY.
000400 INSTALLATION. FIBER DIVISION DATA PROCESSING.
000500 DATE-WRITTEN. 1990-05-15.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  REPORT-BUILD FILEPASS.  SEVENTH STEP OF THE NIGHTLY RUN.  MAPS   *
001200*  EACH STAMPED PREFORM-AVERAGE RECORD INTO THE FIXED 45-COLUMN     *
001300*  FINAL-RESULT REPORT LAYOUT (COPY FMRPTREC), COMPUTING THE        *
001400*  CUTOFF-DELTA, MAC-VALUE AND SCALED BEND-LOSS DERIVED COLUMNS,    *
001500*  AND WRITES ONE REPORT FILE PER PRODUCT CODE WITH A LEADING       *
001600*  HEADER RECORD OF COLUMN TITLES.                                  *
001700*                                                                  *
001800*J    JCL..                                                        *
001900*                                                                  *
002000* //FBRPTBLD EXEC PGM=FBRPTBLD                                     *
002100* //CODEA2   DD DISP=SHR,DSN=FB.MEAS.PREFORM.AVERAGE2              *
002200* //RPTOUT   DD DSN=FB.MEAS.FINAL.REPORT,                          *
002300* //            DISP=(,CATLG,CATLG),UNIT=USER,                     *
002400* //            SPACE=(TRK,(10,10),RLSE)                           *
002500*                                                                  *
002600*P    ENTRY PARAMETERS..                                           *
002700*     NONE.                                                        *
002800*                                                                  *
002900*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003000*     I/O ERROR ON FILES.                                          *
003100*                                                                  *
003200*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003300*     NONE.                                                        *
003400*                                                                  *
003500*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003600*     NONE.                                                        *
003700*                                                                  *
003800*----------------------------------------------------------------*
003900* CHANGE LOG                                                       *
004000*----------------------------------------------------------------*
004100* DATE     | BY  | TICKET   | DESCRIPTION                          *
004200*----------|-----|----------|--------------------------------------*
004300* 1990-05-15| TLM | DE-0251  | ORIGINAL REPORT-BUILD FILEPASS       *
004400* 1994-12-02| DAO | DE-0356  | ADDED DELTA AND MAC DERIVED COLUMNS  *
004500* 1998-12-11| TLM | DE-Y2K01 | REVIEWED -- NO DATE FIELDS PROCESSED *
004600* 2007-08-10| JHP | DE-0562  | ADDED BEND-LOSS SCALED COLUMNS       *
004700* 2013-11-21| MSN | DE-0671  | WRITE HEADER RECORD OF TITLES FIRST  *
004800*----------------------------------------------------------------*
004900 EJECT
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT CODE-AVG-FILE ASSIGN TO CODEA2
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-IN-FILE-STATUS.
005900     SELECT REPORT-FILE ASSIGN TO RPTOUT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-OUT-FILE-STATUS.
006200 EJECT
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  CODE-AVG-FILE
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD.
006800     COPY FMMEASRC REPLACING FM-MEAS-RECORD BY CODE-AVG-REC
006900         FM-MEAS-COLUMNS-NUMERIC BY FM-RB-COLUMNS-NUMERIC
007000         FM-PREFORM-ID-VIEW BY FM-RB-PREFORM-ID-VIEW
007100         FM-MEAS-COL-TEXT BY FM-RB-COL-TEXT
007200         FM-MEAS-COL-NUM BY FM-RB-COL-NUM
007300         FM-AVG-FLAG BY FM-RB-AVG-FLAG
007400         FM-MEAS-ID BY FM-RB-MEAS-ID
007500         FM-SPOOLNO2 BY FM-RB-SPOOLNO2
007600         FM-SPOOL-CODE BY FM-RB-SPOOL-CODE
007700         FM-PREFORM-ID BY FM-RB-PREFORM-ID
007800         FM-PREFORM-PRODUCT-CODE BY FM-RB-PRODUCT-CODE.
007900
008000 FD  REPORT-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD.
008300 01  REPORT-OUT-LINE             PIC X(260).
008400 EJECT
008500 WORKING-STORAGE SECTION.
008600 01  FILLER PIC X(32) VALUE 'FBRPTBLD WORKING STORAGE BEGINS'.
008700     COPY FMRPTREC.
008800 01  WS-FILE-STATUS-AREA.
008900     05  WS-IN-FILE-STATUS       PIC X(02).
009000         88  IN-IO-OK            VALUE '00'.
009100     05  WS-OUT-FILE-STATUS      PIC X(02).
009200         88  OUT-IO-OK           VALUE '00'.
009300 01  WS-SWITCHES.
009400     05  WS-EOF-SWITCH           PIC X(01).
009500         88  END-OF-CODE-FILE    VALUE 'Y'.
009600         88  NOT-END-OF-CODE-FILE VALUE 'N'.
009700 01  WS-COUNTERS.
009800     05  WS-AVG-RECS-READ        PIC 9(07) COMP-3 VALUE ZERO.
009900     05  WS-REPORT-RECS-WRITTEN  PIC 9(07) COMP-3 VALUE ZERO.
010000********************************************************************
010100*        DERIVED-COLUMN WORK AREA -- DELTA, MAC AND THE SIX         *
010200*        SCALED BEND-LOSS FIGURES ARE COMPUTED HERE BEFORE BEING    *
010300*        MOVED INTO THE OUTPUT REPORT-RECORD COLUMNS.               *
010400********************************************************************
010500 01  WS-DERIVED-COLUMNS.
010600     05  WS-DELTA-2M-22M         PIC S9(04)V9(04) COMP-3.
010700     05  WS-MAC-VALUE            PIC S9(05)V9(02) COMP-3.
010800     05  WS-BEND-R75-1550        PIC S9(03)V9(04) COMP-3.
010900     05  WS-BEND-R75-1625        PIC S9(03)V9(04) COMP-3.
011000     05  WS-BEND-R10-1550        PIC S9(03)V9(04) COMP-3.
011100     05  WS-BEND-R10-1625        PIC S9(03)V9(04) COMP-3.
011200     05  WS-BEND-R15-1550        PIC S9(03)V9(04) COMP-3.
011300     05  WS-BEND-R15-1625        PIC S9(03)V9(04) COMP-3.
011400 01  WS-CURRENT-PRODUCT-CODE     PIC X(03) VALUE SPACES.
011450 01  WS-PRIOR-PRODUCT-CODE       PIC X(03) VALUE SPACES.
011500 01  WS-HEADER-WRITTEN-SWITCH    PIC X(01) VALUE 'N'.
011600     88  HEADER-ALREADY-WRITTEN  VALUE 'Y'.
011700     88  HEADER-NOT-YET-WRITTEN  VALUE 'N'.
011800********************************************************************
011900* ALTERNATE VIEW -- OVERLAYS THE PRINTED HEADING LINE ON THE SAME   *
012000* 260-BYTE AREA AS THE REPORT-OUT-LINE, SO ONE FD SERVES BOTH THE   *
012100* TITLE ROW AND THE DATA ROWS WITHOUT A SECOND RECORD DEFINITION.   *
012200********************************************************************
012300 01  WS-HEADER-LINE REDEFINES WS-DERIVED-COLUMNS.
012400     05  FILLER                  PIC X(24).
012500 01  FILLER PIC X(32) VALUE 'FBRPTBLD WORKING STORAGE ENDS  '.
012600 EJECT
012700 PROCEDURE DIVISION.
012800********************************************************************
012900* NUMBERED PARAGRAPH MAINLINE, IN THE STYLE OF THE OLDER FILEPASS   *
013000* CONVERSION RUNS -- SEE 1000/2000/EOJ9000 SERIES BELOW.            *
013100********************************************************************
013200
013300 1000-INITIALIZATION.
013400     INITIALIZE WS-COUNTERS.
013500     SET NOT-END-OF-CODE-FILE TO TRUE.
013600     SET HEADER-NOT-YET-WRITTEN TO TRUE.
013700     MOVE SPACES TO WS-CURRENT-PRODUCT-CODE.
013750     MOVE SPACES TO WS-PRIOR-PRODUCT-CODE.
013800     OPEN INPUT CODE-AVG-FILE.
013900     IF NOT IN-IO-OK
014000         DISPLAY 'FBRPTBLD - OPEN FAILED ON CODEA2 ' WS-IN-FILE-STATUS
014100         MOVE 12 TO RETURN-CODE
014200         GO TO EOJ9999-EXIT
014300     END-IF.
014400     OPEN OUTPUT REPORT-FILE.
014500     GO TO 2000-MAIN-PROCESS.
014600 EJECT
014700********************************************************************
014800*        A NEW HEADER RECORD IS WRITTEN EVERY TIME THE PRODUCT      *
014900*        CODE CHANGES, SINCE THIS SEQUENTIAL FILE CARRIES ALL       *
015000*        CODES' REPORTS CONCATENATED IN ONE PHYSICAL DATASET.  THE  *
015100*        LEADING 'CODE:xxx,' TOKEN LETS FBCOLTOT (U8) RECOGNIZE     *
015200*        THE BOUNDARY AND RECOVER THE GROUP VALUE WITHOUT A SORT.   *
015300********************************************************************
015400
015500 1100-WRITE-HEADER-RECORD.
015600     MOVE SPACES TO REPORT-OUT-LINE.
015700     STRING 'CODE:' DELIMITED BY SIZE
015800         WS-CURRENT-PRODUCT-CODE DELIMITED BY SIZE
015900         ',SPOOLNO2,OTDRLEN,ATT1310IE,ATT1310OE,ATT1383IE,'
016000         'ATT1383OE,ATT1550IE,ATT1550OE,ATT1625IE,ATT1625OE,'
016100         'MFD1310IE,MFD1310OE,,,,,,,CUTOFF2MIE,CUTOFF2MOE,'
016200         'CUTOFF22M,DELTA2M22M,MACVALUE,CLADDIAIE,CLADDIAOE,'
016300         'CLADOVALIE,CLADOVALOE,COREOVALIE,COREOVALOE,ECCIE,'
016400         'ECCOE,ZERODISPWAVE,DISPSLOPEZDW,DISP1285,DISP1290,'
016500         'DISP1330,DISP1550,,PMD,R75T1550,R75T1625,R10T1550,'
016600         'R10T1625,R15T1550,R15T1625'
016700         DELIMITED BY SIZE
016800         INTO REPORT-OUT-LINE
016900     END-STRING.
017000     WRITE REPORT-OUT-LINE.
017100     SET HEADER-ALREADY-WRITTEN TO TRUE.
017200     MOVE WS-CURRENT-PRODUCT-CODE TO WS-PRIOR-PRODUCT-CODE.
017300 1199-WRITE-HEADER-RECORD-EXIT.
017400     EXIT.
017500 EJECT
017520 2000-MAIN-PROCESS.
017540     PERFORM 2100-READ-CODE-AVG-RECORD
017560         THRU 2199-READ-CODE-AVG-RECORD-EXIT.
017580     IF END-OF-CODE-FILE
017600         GO TO EOJ9000-CLOSE-FILES
017620     END-IF.
017640     IF WS-CURRENT-PRODUCT-CODE NOT = WS-PRIOR-PRODUCT-CODE
017660         PERFORM 1100-WRITE-HEADER-RECORD
017680             THRU 1199-WRITE-HEADER-RECORD-EXIT
017700     END-IF.
017720     PERFORM 2200-BUILD-REPORT-RECORD
017740         THRU 2299-BUILD-REPORT-RECORD-EXIT.
017760     PERFORM 2300-WRITE-REPORT-RECORD
017780         THRU 2399-WRITE-REPORT-RECORD-EXIT.
017800     GO TO 2000-MAIN-PROCESS.
017820 2000-MAIN-PROCESS-EXIT.
017840     EXIT.
017860 EJECT
017900 2100-READ-CODE-AVG-RECORD.
018000     READ CODE-AVG-FILE
018100         AT END
018200             SET END-OF-CODE-FILE TO TRUE
018300     END-READ.
018400     IF NOT END-OF-CODE-FILE
018500         ADD 1 TO WS-AVG-RECS-READ
018600         MOVE FM-RB-PRODUCT-CODE TO WS-CURRENT-PRODUCT-CODE
018650         INSPECT WS-CURRENT-PRODUCT-CODE
018660             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
018670             TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
018800     END-IF.
018900 2199-READ-CODE-AVG-RECORD-EXIT.
019000     EXIT.
019100 EJECT
019200********************************************************************
019300*        MAP THE 86 GENERIC MEASUREMENT COLUMNS INTO THE 45 NAMED   *
019400*        REPORT COLUMNS, THEN COMPUTE THE THREE DERIVED FIGURES.    *
019500*        ANY DERIVED FIGURE WITH A MISSING OPERAND STAYS BLANK.     *
019600********************************************************************
019700
019800 2200-BUILD-REPORT-RECORD.
019900     MOVE SPACES TO FM-REPORT-RECORD.
020000     MOVE FM-RB-SPOOLNO2         TO FM-RPT-SPOOLNO2.
020100     PERFORM 2210-MOVE-DIRECT-COLUMNS
020200         THRU 2219-MOVE-DIRECT-COLUMNS-EXIT.
020300     PERFORM 2220-COMPUTE-DELTA
020400         THRU 2229-COMPUTE-DELTA-EXIT.
020500     PERFORM 2230-COMPUTE-MAC-VALUE
020600         THRU 2239-COMPUTE-MAC-VALUE-EXIT.
020700     PERFORM 2240-COMPUTE-BEND-LOSS
020800         THRU 2249-COMPUTE-BEND-LOSS-EXIT.
020900 2299-BUILD-REPORT-RECORD-EXIT.
021000     EXIT.
021100 EJECT
021200*    INDEX = MEAS POSITION - 4 (SEE FMMEASRC COMMENT BLOCK).
021300 2210-MOVE-DIRECT-COLUMNS.
021400     IF FM-RB-COL-TEXT (6)  NOT = SPACES
021500         MOVE FM-RB-COL-NUM (6)  TO FM-RPT-OTDR-LENGTH
021600     END-IF.
021700     IF FM-RB-COL-TEXT (2)  NOT = SPACES
021800         MOVE FM-RB-COL-NUM (2)  TO FM-RPT-ATT-1310-IE
021900     END-IF.
022000     IF FM-RB-COL-TEXT (3)  NOT = SPACES
022100         MOVE FM-RB-COL-NUM (3)  TO FM-RPT-ATT-1310-OE
022200     END-IF.
022300     IF FM-RB-COL-TEXT (70) NOT = SPACES
022400         MOVE FM-RB-COL-NUM (70) TO FM-RPT-ATT-1383-IE
022500     END-IF.
022600     IF FM-RB-COL-TEXT (71) NOT = SPACES
022700         MOVE FM-RB-COL-NUM (71) TO FM-RPT-ATT-1383-OE
022800     END-IF.
022900     IF FM-RB-COL-TEXT (4)  NOT = SPACES
023000         MOVE FM-RB-COL-NUM (4)  TO FM-RPT-ATT-1550-IE
023100     END-IF.
023200     IF FM-RB-COL-TEXT (5)  NOT = SPACES
023300         MOVE FM-RB-COL-NUM (5)  TO FM-RPT-ATT-1550-OE
023400     END-IF.
023500     IF FM-RB-COL-TEXT (72) NOT = SPACES
023600         MOVE FM-RB-COL-NUM (72) TO FM-RPT-ATT-1625-IE
023700     END-IF.
023800     IF FM-RB-COL-TEXT (73) NOT = SPACES
023900         MOVE FM-RB-COL-NUM (73) TO FM-RPT-ATT-1625-OE
024000     END-IF.
024100     IF FM-RB-COL-TEXT (9)  NOT = SPACES
024200         MOVE FM-RB-COL-NUM (9)  TO FM-RPT-MFD-1310-IE
024300     END-IF.
024400     IF FM-RB-COL-TEXT (10) NOT = SPACES
024500         MOVE FM-RB-COL-NUM (10) TO FM-RPT-MFD-1310-OE
024600     END-IF.
024700     IF FM-RB-COL-TEXT (11) NOT = SPACES
024800         MOVE FM-RB-COL-NUM (11) TO FM-RPT-CUTOFF-2M-IE
024900     END-IF.
025000     IF FM-RB-COL-TEXT (12) NOT = SPACES
025100         MOVE FM-RB-COL-NUM (12) TO FM-RPT-CUTOFF-2M-OE
025200     END-IF.
025300     IF FM-RB-COL-TEXT (21) NOT = SPACES
025400         MOVE FM-RB-COL-NUM (21) TO FM-RPT-CUTOFF-22M
025500     END-IF.
025600     IF FM-RB-COL-TEXT (13) NOT = SPACES
025700         MOVE FM-RB-COL-NUM (13) TO FM-RPT-CLAD-DIA-IE
025800     END-IF.
025900     IF FM-RB-COL-TEXT (14) NOT = SPACES
026000         MOVE FM-RB-COL-NUM (14) TO FM-RPT-CLAD-DIA-OE
026100     END-IF.
026200     IF FM-RB-COL-TEXT (15) NOT = SPACES
026300         MOVE FM-RB-COL-NUM (15) TO FM-RPT-CLAD-OVAL-IE
026400     END-IF.
026500     IF FM-RB-COL-TEXT (16) NOT = SPACES
026600         MOVE FM-RB-COL-NUM (16) TO FM-RPT-CLAD-OVAL-OE
026700     END-IF.
026800     IF FM-RB-COL-TEXT (17) NOT = SPACES
026900         MOVE FM-RB-COL-NUM (17) TO FM-RPT-CORE-OVAL-IE
027000     END-IF.
027100     IF FM-RB-COL-TEXT (18) NOT = SPACES
027200         MOVE FM-RB-COL-NUM (18) TO FM-RPT-CORE-OVAL-OE
027300     END-IF.
027400     IF FM-RB-COL-TEXT (19) NOT = SPACES
027500         MOVE FM-RB-COL-NUM (19) TO FM-RPT-ECC-IE
027600     END-IF.
027700     IF FM-RB-COL-TEXT (20) NOT = SPACES
027800         MOVE FM-RB-COL-NUM (20) TO FM-RPT-ECC-OE
027900     END-IF.
028000     IF FM-RB-COL-TEXT (27) NOT = SPACES
028100         MOVE FM-RB-COL-NUM (27) TO FM-RPT-ZERO-DISP-WAVE
028200     END-IF.
028300     IF FM-RB-COL-TEXT (28) NOT = SPACES
028400         MOVE FM-RB-COL-NUM (28) TO FM-RPT-DISP-SLOPE-ZDW
028500     END-IF.
028600     IF FM-RB-COL-TEXT (29) NOT = SPACES
028700         MOVE FM-RB-COL-NUM (29) TO FM-RPT-DISP-1285
028800     END-IF.
028900     IF FM-RB-COL-TEXT (30) NOT = SPACES
029000         MOVE FM-RB-COL-NUM (30) TO FM-RPT-DISP-1290
029100     END-IF.
029200     IF FM-RB-COL-TEXT (31) NOT = SPACES
029300         MOVE FM-RB-COL-NUM (31) TO FM-RPT-DISP-1330
029400     END-IF.
029500     IF FM-RB-COL-TEXT (32) NOT = SPACES
029600         MOVE FM-RB-COL-NUM (32) TO FM-RPT-DISP-1550
029700     END-IF.
029800     IF FM-RB-COL-TEXT (34) NOT = SPACES
029900         MOVE FM-RB-COL-NUM (34) TO FM-RPT-PMD
030000     END-IF.
030100 2219-MOVE-DIRECT-COLUMNS-EXIT.
030200     EXIT.
030300 EJECT
030400 2220-COMPUTE-DELTA.
030500     IF FM-RB-COL-TEXT (12) NOT = SPACES
030600        AND FM-RB-COL-TEXT (21) NOT = SPACES
030700         COMPUTE WS-DELTA-2M-22M ROUNDED =
030800             FM-RB-COL-NUM (12) - FM-RB-COL-NUM (21)
030900         MOVE WS-DELTA-2M-22M TO FM-RPT-DELTA-2M-22M
031000     END-IF.
031100 2229-COMPUTE-DELTA-EXIT.
031200     EXIT.
031300 EJECT
031400 2230-COMPUTE-MAC-VALUE.
031500     IF FM-RB-COL-TEXT (10) NOT = SPACES
031600        AND FM-RB-COL-TEXT (11) NOT = SPACES
031700        AND FM-RB-COL-NUM (11) NOT = ZERO
031800         COMPUTE WS-MAC-VALUE ROUNDED =
031900             (FM-RB-COL-NUM (10) / FM-RB-COL-NUM (11)) * 1000
032000         MOVE WS-MAC-VALUE TO FM-RPT-MAC-VALUE
032100     END-IF.
032200 2239-COMPUTE-MAC-VALUE-EXIT.
032300     EXIT.
032400 EJECT
032500********************************************************************
032600*        BEND-LOSS COLUMNS -- R7.5MM AND R10MM READINGS SCALE BY    *
032700*        0.1, R15MM READINGS SCALE BY 0.5, ALL ROUNDED 4 DECIMALS.  *
032800********************************************************************
032900
033000 2240-COMPUTE-BEND-LOSS.
033100     IF FM-RB-COL-TEXT (23) NOT = SPACES
033200         COMPUTE WS-BEND-R75-1550 ROUNDED = FM-RB-COL-NUM (23) * 0.1
033300         MOVE WS-BEND-R75-1550 TO FM-RPT-R75-1T-1550
033400     END-IF.
033500     IF FM-RB-COL-TEXT (66) NOT = SPACES
033600         COMPUTE WS-BEND-R75-1625 ROUNDED = FM-RB-COL-NUM (66) * 0.1
033700         MOVE WS-BEND-R75-1625 TO FM-RPT-R75-1T-1625
033800     END-IF.
033900     IF FM-RB-COL-TEXT (67) NOT = SPACES
034000         COMPUTE WS-BEND-R10-1550 ROUNDED = FM-RB-COL-NUM (67) * 0.1
034100         MOVE WS-BEND-R10-1550 TO FM-RPT-R10-1T-1550
034200     END-IF.
034300     IF FM-RB-COL-TEXT (68) NOT = SPACES
034400         COMPUTE WS-BEND-R10-1625 ROUNDED = FM-RB-COL-NUM (68) * 0.1
034500         MOVE WS-BEND-R10-1625 TO FM-RPT-R10-1T-1625
034600     END-IF.
034700     IF FM-RB-COL-TEXT (78) NOT = SPACES
034800         COMPUTE WS-BEND-R15-1550 ROUNDED = FM-RB-COL-NUM (78) * 0.5
034900         MOVE WS-BEND-R15-1550 TO FM-RPT-R15-10T-1550
035000     END-IF.
035100     IF FM-RB-COL-TEXT (79) NOT = SPACES
035200         COMPUTE WS-BEND-R15-1625 ROUNDED = FM-RB-COL-NUM (79) * 0.5
035300         MOVE WS-BEND-R15-1625 TO FM-RPT-R15-10T-1625
035400     END-IF.
035500 2249-COMPUTE-BEND-LOSS-EXIT.
035600     EXIT.
035700 EJECT
035800 2300-WRITE-REPORT-RECORD.
035900     MOVE SPACES TO REPORT-OUT-LINE.
036000     MOVE FM-REPORT-RECORD TO REPORT-OUT-LINE (1:260).
036100     WRITE REPORT-OUT-LINE.
036200     ADD 1 TO WS-REPORT-RECS-WRITTEN.
036300 2399-WRITE-REPORT-RECORD-EXIT.
036400     EXIT.
036500 EJECT
036600 EOJ9000-CLOSE-FILES.
036700     CLOSE CODE-AVG-FILE REPORT-FILE.
036800     DISPLAY 'FBRPTBLD - AVERAGE RECORDS READ:   ' WS-AVG-RECS-READ.
036900     DISPLAY 'FBRPTBLD - REPORT RECORDS WRITTEN: '
037000         WS-REPORT-RECS-WRITTEN.
037100     MOVE ZERO TO RETURN-CODE.
037150     GOBACK.
037200 EOJ9999-EXIT.
037300     EXIT.
