000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FBTYPSUM.
000300 AUTHOR. D A OSTROWSKI.
000400 INSTALLATION. FIBER DIVISION DATA PROCESSING.
000500 DATE-WRITTEN. 1996-09-03.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  TYPE-SUMMARY FILEPASS.  SIXTH STEP OF THE NIGHTLY RUN.  READS    *
001200*  THE STAMPED PREFORM-AVERAGE FILE, COLLECTS THE DISTINCT 3-CHAR   *
001300*  PRODUCT CODES ON HAND, AND CLASSIFIES EACH AGAINST THE FIXED     *
001400*  FIBER-TYPE / MANUFACTURER LOOKUP TABLE IN FMTYPTBL.  PRINTS A    *
001500*  HOLDINGS SUMMARY BY TYPE, WITH CODES NOT IN ANY MAPPING LISTED   *
001600*  UNDER "OTHER".                                                   *
001700*                                                                  *
001800*J    JCL..                                                        *
001900*                                                                  *
002000* //FBTYPSUM EXEC PGM=FBTYPSUM                                     *
002100* //CODEA2   DD DISP=SHR,DSN=FB.MEAS.PREFORM.AVERAGE2              *
002200* //TYPRPT   DD SYSOUT=*                                           *
002300*                                                                  *
002400*P    ENTRY PARAMETERS..                                           *
002500*     NONE.                                                        *
002600*                                                                  *
002700*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002800*     I/O ERROR ON FILES.                                          *
002900*                                                                  *
003000*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003100*     NONE.                                                        *
003200*                                                                  *
003300*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003400*     FM-TYPE-MAP-TABLE (COPY FMTYPTBL).                           *
003500*                                                                  *
003600*----------------------------------------------------------------*
003700* CHANGE LOG                                                       *
003800*----------------------------------------------------------------*
003900* DATE     | BY  | TICKET   | DESCRIPTION                          *
004000*----------|-----|----------|--------------------------------------*
004100* 1996-09-03| DAO | DE-0399  | ORIGINAL TYPE-HOLDINGS SUMMARY       *
004200* 1998-12-08| DAO | DE-Y2K01 | REVIEWED -- NO DATE FIELDS PROCESSED *
004300* 2001-04-19| RVK | DE-0480  | ADDED A1/A2 TYPES VIA UPDATED TABLE  *
004400* 2009-01-06| JHP | DE-0602  | ADDED "OTHER" BUCKET FOR UNMAPPED    *
004500*                              CODES AND NO-MATCH NOTICE            *
004600*----------------------------------------------------------------*
004700 EJECT
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CODE-AVG-FILE ASSIGN TO CODEA2
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-IN-FILE-STATUS.
005700     SELECT TYPE-REPORT-FILE ASSIGN TO TYPRPT
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-OUT-FILE-STATUS.
006000 EJECT
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  CODE-AVG-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD.
006600     COPY FMMEASRC REPLACING FM-MEAS-RECORD BY CODE-AVG-REC
006700         FM-MEAS-COLUMNS-NUMERIC BY FM-TS-COLUMNS-NUMERIC
006800         FM-PREFORM-ID-VIEW BY FM-TS-PREFORM-ID-VIEW
006900         FM-MEAS-COL-TEXT BY FM-TS-COL-TEXT
007000         FM-MEAS-COL-NUM BY FM-TS-COL-NUM
007100         FM-AVG-FLAG BY FM-TS-AVG-FLAG
007200         FM-MEAS-ID BY FM-TS-MEAS-ID
007300         FM-SPOOLNO2 BY FM-TS-SPOOLNO2
007400         FM-SPOOL-CODE BY FM-TS-SPOOL-CODE
007500         FM-PREFORM-ID BY FM-TS-PREFORM-ID
007600         FM-PREFORM-PRODUCT-CODE BY FM-TS-PRODUCT-CODE.
007700
007800 FD  TYPE-REPORT-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100 01  TYPE-REPORT-LINE            PIC X(80).
008200 EJECT
008300 WORKING-STORAGE SECTION.
008400 01  FILLER PIC X(32) VALUE 'FBTYPSUM WORKING STORAGE BEGINS'.
008500     COPY FMTYPTBL.
008600 01  WS-FILE-STATUS-AREA.
008700     05  WS-IN-FILE-STATUS       PIC X(02).
008800         88  IN-IO-OK            VALUE '00'.
008900     05  WS-OUT-FILE-STATUS      PIC X(02).
009000         88  OUT-IO-OK           VALUE '00'.
009100 01  WS-SWITCHES.
009200     05  WS-EOF-SWITCH           PIC X(01).
009300         88  END-OF-CODE-FILE    VALUE 'Y'.
009400         88  NOT-END-OF-CODE-FILE VALUE 'N'.
009500     05  WS-FOUND-SWITCH         PIC X(01).
009600         88  ENTRY-WAS-FOUND     VALUE 'Y'.
009700         88  ENTRY-NOT-FOUND     VALUE 'N'.
009800     05  WS-CODE-MAPPED-SWITCH   PIC X(01).
009900         88  CODE-IS-MAPPED      VALUE 'Y'.
010000         88  CODE-NOT-MAPPED     VALUE 'N'.
010100     05  WS-ANY-MATCH-SWITCH     PIC X(01).
010200         88  TYPE-HAS-A-MATCH    VALUE 'Y'.
010300         88  TYPE-HAS-NO-MATCH   VALUE 'N'.
010400     05  WS-ANY-TYPE-MATCHED     PIC X(01).
010500         88  SOME-TYPE-MATCHED   VALUE 'Y'.
010600         88  NO-TYPE-MATCHED     VALUE 'N'.
010700     05  WS-ANY-OTHER-SWITCH     PIC X(01).
010800         88  OTHER-CODES-EXIST   VALUE 'Y'.
010900         88  NO-OTHER-CODES      VALUE 'N'.
011000 01  WS-COUNTERS.
011100     05  WS-CODE-RECS-READ       PIC 9(07) COMP-3 VALUE ZERO.
011200     05  WS-CODE-ENTRY-COUNT     PIC S9(04) COMP VALUE ZERO.
011300     05  WS-SUB-1                PIC S9(04) COMP VALUE ZERO.
011400     05  WS-SUB-2                PIC S9(04) COMP VALUE ZERO.
011500     05  WS-TYPE-SUB             PIC S9(04) COMP VALUE ZERO.
011600     05  WS-MAN-SUB              PIC S9(04) COMP VALUE ZERO.
011650 01  WS-UPPER-PRODUCT-CODE       PIC X(03) VALUE SPACES.
011700 01  WS-CODES-ON-HAND-TABLE.
011800     05  WS-CODE-ON-HAND         PIC X(03) OCCURS 500 TIMES.
011900     05  WS-CODE-MAPPED-FLAG     PIC X(01) OCCURS 500 TIMES.
012000         88  WS-CODE-IS-MAPPED-88 VALUE 'Y'.
012100 01  WS-LINE-WORK-AREA.
012200     05  WS-LINE-TYPE-NAME       PIC X(10).
012300     05  WS-LINE-CODE-LIST       PIC X(60).
012400 01  FILLER PIC X(32) VALUE 'FBTYPSUM WORKING STORAGE ENDS  '.
012500 EJECT
012600 PROCEDURE DIVISION.
012700 0000-CONTROL-PROCESS.
012800     PERFORM 1000-INITIALIZATION
012900         THRU 1099-INITIALIZATION-EXIT.
013000     PERFORM 2000-MAIN-PROCESS
013100         THRU 2000-MAIN-PROCESS-EXIT
013200         UNTIL END-OF-CODE-FILE.
013300     PERFORM 3000-PRINT-TYPE-SUMMARY
013400         THRU 3099-PRINT-TYPE-SUMMARY-EXIT.
013500     PERFORM EOJ9000-CLOSE-FILES
013600         THRU EOJ9999-EXIT.
013700     GOBACK.
013800 EJECT
013900 1000-INITIALIZATION.
014000     INITIALIZE WS-COUNTERS WS-CODES-ON-HAND-TABLE.
014100     SET NOT-END-OF-CODE-FILE TO TRUE.
014200     OPEN INPUT CODE-AVG-FILE.
014300     IF NOT IN-IO-OK
014400         DISPLAY 'FBTYPSUM - OPEN FAILED ON CODEA2 ' WS-IN-FILE-STATUS
014500         MOVE 12 TO RETURN-CODE
014600         GO TO EOJ9999-EXIT
014700     END-IF.
014800     OPEN OUTPUT TYPE-REPORT-FILE.
014900 1099-INITIALIZATION-EXIT.
015000     EXIT.
015100 EJECT
015200 2000-MAIN-PROCESS.
015300     PERFORM 2100-READ-CODE-AVG-RECORD
015400         THRU 2199-READ-CODE-AVG-RECORD-EXIT.
015500     IF NOT END-OF-CODE-FILE
015600         PERFORM 2200-ADD-CODE-ON-HAND
015700             THRU 2299-ADD-CODE-ON-HAND-EXIT
015800     END-IF.
015900 2000-MAIN-PROCESS-EXIT.
016000     EXIT.
016100 EJECT
016200 2100-READ-CODE-AVG-RECORD.
016300     READ CODE-AVG-FILE
016400         AT END
016500             SET END-OF-CODE-FILE TO TRUE
016600     END-READ.
016700     IF NOT END-OF-CODE-FILE
016800         ADD 1 TO WS-CODE-RECS-READ
016900     END-IF.
017000 2199-READ-CODE-AVG-RECORD-EXIT.
017100     EXIT.
017200 EJECT
017300 2200-ADD-CODE-ON-HAND.
017350     MOVE FM-TS-PRODUCT-CODE TO WS-UPPER-PRODUCT-CODE.
017360     INSPECT WS-UPPER-PRODUCT-CODE
017370         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
017380         TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
017400     SET ENTRY-NOT-FOUND TO TRUE.
017500     PERFORM 2210-CHECK-ONE-ENTRY
017520         THRU 2210-CHECK-ONE-ENTRY-EXIT
017540         VARYING WS-SUB-1 FROM 1 BY 1
017560         UNTIL WS-SUB-1 > WS-CODE-ENTRY-COUNT
017580            OR ENTRY-WAS-FOUND.
018300     IF NOT ENTRY-WAS-FOUND
018400        AND WS-CODE-ENTRY-COUNT < 500
018500         ADD 1 TO WS-CODE-ENTRY-COUNT
018600         MOVE WS-UPPER-PRODUCT-CODE
018700             TO WS-CODE-ON-HAND (WS-CODE-ENTRY-COUNT)
018800     END-IF.
018900 2299-ADD-CODE-ON-HAND-EXIT.
019000     EXIT.
019085 EJECT
019090 2210-CHECK-ONE-ENTRY.
019092     IF WS-CODE-ON-HAND (WS-SUB-1) = WS-UPPER-PRODUCT-CODE
019094         SET ENTRY-WAS-FOUND TO TRUE
019096     END-IF.
019098 2210-CHECK-ONE-ENTRY-EXIT.
019099     EXIT.
019100 EJECT
019200********************************************************************
019300*        FOR EACH FIBER TYPE IN THE TABLE, LIST THE MAPPED CODES    *
019400*        THAT ARE ON HAND.  CODES ON HAND NOT SEEN IN ANY TYPE'S    *
019500*        SEC OR SUMITOMO LIST ARE PRINTED UNDER "OTHER".            *
019600********************************************************************
019700
019800 3000-PRINT-TYPE-SUMMARY.
019900     SET NO-TYPE-MATCHED TO TRUE.
020000     PERFORM 3100-PRINT-ONE-TYPE
020100         THRU 3199-PRINT-ONE-TYPE-EXIT
020150         VARYING WS-TYPE-SUB FROM 1 BY 1
020180         UNTIL WS-TYPE-SUB > 7.
020500     PERFORM 3200-PRINT-OTHER-CODES
020600         THRU 3299-PRINT-OTHER-CODES-EXIT.
020700     IF NO-TYPE-MATCHED AND NO-OTHER-CODES
020800         MOVE SPACES TO TYPE-REPORT-LINE
020900         STRING 'NO MATCHING TYPE CODES HELD' DELIMITED BY SIZE
021000             INTO TYPE-REPORT-LINE
021100         WRITE TYPE-REPORT-LINE
021200     END-IF.
021300 3099-PRINT-TYPE-SUMMARY-EXIT.
021400     EXIT.
021500 EJECT
021600 3100-PRINT-ONE-TYPE.
021700     SET TYPE-HAS-NO-MATCH TO TRUE.
021800     MOVE SPACES TO WS-LINE-CODE-LIST.
021900     PERFORM 3120-CHECK-ONE-SEC-CODE
021920         THRU 3129-CHECK-ONE-SEC-CODE-EXIT
021940         VARYING WS-MAN-SUB FROM 1 BY 1 UNTIL WS-MAN-SUB > 3
021960         AFTER WS-SUB-2 FROM 1 BY 1 UNTIL WS-SUB-2 > WS-CODE-ENTRY-COUNT.
023200     PERFORM 3130-CHECK-ONE-SUM-CODE
023220         THRU 3139-CHECK-ONE-SUM-CODE-EXIT
023240         VARYING WS-MAN-SUB FROM 1 BY 1 UNTIL WS-MAN-SUB > 2
023260         AFTER WS-SUB-2 FROM 1 BY 1 UNTIL WS-SUB-2 > WS-CODE-ENTRY-COUNT.
024500     IF TYPE-HAS-A-MATCH
024600         SET SOME-TYPE-MATCHED TO TRUE
024700         MOVE SPACES TO TYPE-REPORT-LINE
024800         STRING FM-TYPE-NAME (WS-TYPE-SUB) DELIMITED BY SPACE
024900             ': ' DELIMITED BY SIZE
025000             WS-LINE-CODE-LIST DELIMITED BY SIZE
025100             INTO TYPE-REPORT-LINE
025200         WRITE TYPE-REPORT-LINE
025300     END-IF.
025400 3199-PRINT-ONE-TYPE-EXIT.
025500     EXIT.
025520 EJECT
025540 3120-CHECK-ONE-SEC-CODE.
025550     IF FM-TYPE-SEC-CODE (WS-TYPE-SUB, WS-MAN-SUB) NOT = SPACES
025560        AND WS-CODE-ON-HAND (WS-SUB-2) =
025570            FM-TYPE-SEC-CODE (WS-TYPE-SUB, WS-MAN-SUB)
025580         PERFORM 3110-APPEND-CODE-TO-LINE
025590             THRU 3119-APPEND-CODE-TO-LINE-EXIT
025592         SET TYPE-HAS-A-MATCH TO TRUE
025594     END-IF.
025596 3129-CHECK-ONE-SEC-CODE-EXIT.
025598     EXIT.
025599 EJECT
025610 3130-CHECK-ONE-SUM-CODE.
025620     IF FM-TYPE-SUM-CODE (WS-TYPE-SUB, WS-MAN-SUB) NOT = SPACES
025630        AND WS-CODE-ON-HAND (WS-SUB-2) =
025640            FM-TYPE-SUM-CODE (WS-TYPE-SUB, WS-MAN-SUB)
025650         PERFORM 3110-APPEND-CODE-TO-LINE
025660             THRU 3119-APPEND-CODE-TO-LINE-EXIT
025670         SET TYPE-HAS-A-MATCH TO TRUE
025680     END-IF.
025690 3139-CHECK-ONE-SUM-CODE-EXIT.
025692     EXIT.
025694 EJECT
025700 3110-APPEND-CODE-TO-LINE.
025800     IF WS-LINE-CODE-LIST = SPACES
025900         MOVE WS-CODE-ON-HAND (WS-SUB-2) TO WS-LINE-CODE-LIST
026000     ELSE
026100         STRING WS-LINE-CODE-LIST DELIMITED BY SPACE
026200                ',' DELIMITED BY SIZE
026300                WS-CODE-ON-HAND (WS-SUB-2) DELIMITED BY SPACE
026400                INTO WS-LINE-CODE-LIST
026500         END-STRING
026600     END-IF.
026700     MOVE 'Y' TO WS-CODE-MAPPED-FLAG (WS-SUB-2).
026800 3119-APPEND-CODE-TO-LINE-EXIT.
026900     EXIT.
027000 EJECT
027100 3200-PRINT-OTHER-CODES.
027200     SET NO-OTHER-CODES TO TRUE.
027300     MOVE SPACES TO WS-LINE-CODE-LIST.
027400     PERFORM 3210-CHECK-ONE-UNMAPPED-CODE
027420         THRU 3210-CHECK-ONE-UNMAPPED-CODE-EXIT
027440         VARYING WS-SUB-1 FROM 1 BY 1
027460         UNTIL WS-SUB-1 > WS-CODE-ENTRY-COUNT.
028900     IF OTHER-CODES-EXIST
029000         MOVE SPACES TO TYPE-REPORT-LINE
029100         STRING 'OTHER: ' DELIMITED BY SIZE
029200             WS-LINE-CODE-LIST DELIMITED BY SIZE
029300             INTO TYPE-REPORT-LINE
029400         WRITE TYPE-REPORT-LINE
029500     END-IF.
029600 3299-PRINT-OTHER-CODES-EXIT.
029700     EXIT.
029701 3210-CHECK-ONE-UNMAPPED-CODE.
029702     IF NOT WS-CODE-IS-MAPPED-88 (WS-SUB-1)
029703         IF WS-LINE-CODE-LIST = SPACES
029704             MOVE WS-CODE-ON-HAND (WS-SUB-1) TO WS-LINE-CODE-LIST
029705         ELSE
029706             STRING WS-LINE-CODE-LIST DELIMITED BY SPACE
029707                    ',' DELIMITED BY SIZE
029708                    WS-CODE-ON-HAND (WS-SUB-1) DELIMITED BY SPACE
029709                    INTO WS-LINE-CODE-LIST
029710             END-STRING
029711         END-IF
029712         SET OTHER-CODES-EXIST TO TRUE
029713     END-IF.
029714 3210-CHECK-ONE-UNMAPPED-CODE-EXIT.
029715     EXIT.
029800 EJECT
029900 EOJ9000-CLOSE-FILES.
030000     CLOSE CODE-AVG-FILE TYPE-REPORT-FILE.
030100     DISPLAY 'FBTYPSUM - CODE-AVG RECORDS READ: ' WS-CODE-RECS-READ.
030200     DISPLAY 'FBTYPSUM - DISTINCT CODES ON HAND: ' WS-CODE-ENTRY-COUNT.
030300     MOVE ZERO TO RETURN-CODE.
030400 EOJ9999-EXIT.
030500     EXIT.
