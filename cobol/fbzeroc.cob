000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FBZEROCL.
000300 AUTHOR. T L MASSEY.
000400 INSTALLATION. FIBER DIVISION DATA PROCESSING.
000500 DATE-WRITTEN. 1988-02-15.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  ZERO-CLEAN FILEPASS.  SECOND STEP OF THE NIGHTLY MEASUREMENT     *
001200*  RUN.  READS EVERY MEASUREMENT-DETAIL ROW AND BLANKS OUT ANY      *
001300*  GENERIC COLUMN WHOSE TEXT LOOKS LIKE A ZERO READING (A SENSOR    *
001400*  DROPOUT), SO DOWNSTREAM AVERAGING TREATS IT AS MISSING RATHER    *
001500*  THAN AS A REAL ZERO MEASUREMENT.                                 *
001600*                                                                  *
001700*J    JCL..                                                        *
001800*                                                                  *
001900* //FBZEROCL EXEC PGM=FBZEROCL                                     *
002000* //MEASIN   DD DISP=SHR,DSN=FB.MEAS.DETAIL.DATA                   *
002100* //MEASCLN  DD DSN=FB.MEAS.DETAIL.CLEAN,                          *
002200* //            DISP=(,CATLG,CATLG),UNIT=USER,                     *
002300* //            SPACE=(TRK,(20,20),RLSE)                           *
002400*                                                                  *
002500*P    ENTRY PARAMETERS..                                           *
002600*     NONE.                                                        *
002700*                                                                  *
002800*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002900*     I/O ERROR ON FILES.                                          *
003000*                                                                  *
003100*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003200*     NONE.                                                        *
003300*                                                                  *
003400*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003500*     NONE.                                                        *
003600*                                                                  *
003700*----------------------------------------------------------------*
003800* CHANGE LOG                                                       *
003900*----------------------------------------------------------------*
004000* DATE     | BY  | TICKET   | DESCRIPTION                          *
004100*----------|-----|----------|--------------------------------------*
004200* 1988-02-15| TLM | DE-0141  | ORIGINAL ZERO-STRIP LOGIC            *
004300* 1993-07-02| DAO | DE-0324  | RECOGNIZE LEADING/TRAILING SIGN FORM *
004400* 1998-11-11| TLM | DE-Y2K01 | REVIEWED -- NO DATE FIELDS PROCESSED *
004500* 2005-07-20| JHP | DE-0534  | RECOGNIZE COMMA-SEPARATED ZERO FORM  *
004600* 2012-04-03| MSN | DE-0655  | PASS AVG-FLAG AND FILLER THROUGH    *
004700*                              UNCHANGED (WAS BEING BLANKED)        *
004800*----------------------------------------------------------------*
004900 EJECT
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT MEAS-IN-FILE ASSIGN TO MEASIN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-IN-FILE-STATUS.
005900     SELECT MEAS-CLEAN-FILE ASSIGN TO MEASCLN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-OUT-FILE-STATUS.
006200 EJECT
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  MEAS-IN-FILE
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD.
006800     COPY FMMEASRC REPLACING FM-MEAS-RECORD BY MEAS-IN-REC
006900         FM-MEAS-COLUMNS-NUMERIC BY FM-IN-COLUMNS-NUMERIC
007000         FM-PREFORM-ID-VIEW BY FM-IN-PREFORM-ID-VIEW
007050         FM-MEAS-COL-TEXT BY FM-IN-COL-TEXT
007060         FM-MEAS-COL-NUM BY FM-IN-COL-NUM
007070         FM-AVG-FLAG BY FM-IN-AVG-FLAG
007080         FM-MEAS-ID BY FM-IN-MEAS-ID
007090         FM-SPOOLNO2 BY FM-IN-SPOOLNO2
007095         FM-SPOOL-CODE BY FM-IN-SPOOL-CODE
007096         FM-PREFORM-ID BY FM-IN-PREFORM-ID
007097         FM-PREFORM-PRODUCT-CODE BY FM-IN-PRODUCT-CODE.
007100
007200 FD  MEAS-CLEAN-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD.
007500     COPY FMMEASRC REPLACING FM-MEAS-RECORD BY MEAS-CLEAN-REC
007600         FM-MEAS-COLUMNS-NUMERIC BY FM-CLN-COLUMNS-NUMERIC
007700         FM-PREFORM-ID-VIEW BY FM-CLN-PREFORM-ID-VIEW
007750         FM-MEAS-COL-TEXT BY FM-CLN-COL-TEXT
007760         FM-MEAS-COL-NUM BY FM-CLN-COL-NUM
007770         FM-AVG-FLAG BY FM-CLN-AVG-FLAG
007780         FM-MEAS-ID BY FM-CLN-MEAS-ID
007790         FM-SPOOLNO2 BY FM-CLN-SPOOLNO2
007795         FM-SPOOL-CODE BY FM-CLN-SPOOL-CODE
007796         FM-PREFORM-ID BY FM-CLN-PREFORM-ID
007797         FM-PREFORM-PRODUCT-CODE BY FM-CLN-PRODUCT-CODE.
007800 EJECT
007900 WORKING-STORAGE SECTION.
008000 01  FILLER PIC X(32) VALUE 'FBZEROCL WORKING STORAGE BEGINS'.
008100 01  WS-FILE-STATUS-AREA.
008200     05  WS-IN-FILE-STATUS       PIC X(02).
008300         88  IN-IO-OK            VALUE '00'.
008400     05  WS-OUT-FILE-STATUS      PIC X(02).
008500         88  OUT-IO-OK           VALUE '00'.
008600 01  WS-SWITCHES.
008700     05  WS-EOF-SWITCH           PIC X(01).
008800         88  END-OF-MEAS-FILE    VALUE 'Y'.
008900         88  NOT-END-OF-MEAS-FILE VALUE 'N'.
009000     05  WS-ZEROLIKE-SWITCH      PIC X(01).
009100         88  COLUMN-IS-ZEROLIKE  VALUE 'Y'.
009200         88  COLUMN-NOT-ZEROLIKE VALUE 'N'.
009300 01  WS-COUNTERS.
009400     05  WS-DETAIL-RECS-READ     PIC 9(07) COMP-3 VALUE ZERO.
009500     05  WS-COLUMNS-BLANKED      PIC 9(07) COMP-3 VALUE ZERO.
009600     05  WS-COL-SUB              PIC S9(04) COMP VALUE ZERO.
009700     05  WS-CHAR-SUB             PIC S9(04) COMP VALUE ZERO.
009800     05  WS-DIGIT-COUNT          PIC S9(04) COMP VALUE ZERO.
009900     05  WS-ZERO-DIGIT-COUNT     PIC S9(04) COMP VALUE ZERO.
010000********************************************************************
010100* ALTERNATE VIEW -- ONE CHARACTER OF THE CANDIDATE COLUMN AT A TIME *
010200* FOR THE ZERO-LIKE-TEXT SCAN (DIGITS, SIGN, COMMA, DECIMAL POINT). *
010300********************************************************************
010400 01  WS-COLTEXT-WORK-AREA.
010500     05  WS-COLTEXT-FIELD        PIC X(09).
010600 01  WS-COLTEXT-CHAR-VIEW REDEFINES WS-COLTEXT-WORK-AREA.
010700     05  WS-COLTEXT-CHAR         PIC X(01) OCCURS 9 TIMES.
010800 01  FILLER PIC X(32) VALUE 'FBZEROCL WORKING STORAGE ENDS  '.
010900 EJECT
011000 PROCEDURE DIVISION.
011100 0000-CONTROL-PROCESS.
011200     PERFORM 1000-INITIALIZATION
011300         THRU 1099-INITIALIZATION-EXIT.
011400     PERFORM 2000-MAIN-PROCESS
011500         THRU 2000-MAIN-PROCESS-EXIT
011600         UNTIL END-OF-MEAS-FILE.
011700     PERFORM EOJ9000-CLOSE-FILES
011800         THRU EOJ9999-EXIT.
011900     GOBACK.
012000 EJECT
012100 1000-INITIALIZATION.
012200     INITIALIZE WS-COUNTERS.
012300     SET NOT-END-OF-MEAS-FILE TO TRUE.
012400     OPEN INPUT MEAS-IN-FILE.
012500     IF NOT IN-IO-OK
012600         DISPLAY 'FBZEROCL - OPEN FAILED ON MEASIN ' WS-IN-FILE-STATUS
012700         MOVE 12 TO RETURN-CODE
012800         GO TO EOJ9999-EXIT
012900     END-IF.
013000     OPEN OUTPUT MEAS-CLEAN-FILE.
013100 1099-INITIALIZATION-EXIT.
013200     EXIT.
013300 EJECT
013400 2000-MAIN-PROCESS.
013500     PERFORM 2100-READ-MEAS-RECORD
013600         THRU 2199-READ-MEAS-RECORD-EXIT.
013700     IF NOT END-OF-MEAS-FILE
013800         MOVE MEAS-IN-REC TO MEAS-CLEAN-REC
013900         PERFORM 2200-CLEAN-COLUMNS
014000             THRU 2299-CLEAN-COLUMNS-EXIT
014100         WRITE MEAS-CLEAN-REC
014200     END-IF.
014300 2000-MAIN-PROCESS-EXIT.
014400     EXIT.
014500 EJECT
014600 2100-READ-MEAS-RECORD.
014700     READ MEAS-IN-FILE
014800         AT END
014900             SET END-OF-MEAS-FILE TO TRUE
015000     END-READ.
015100     IF NOT END-OF-MEAS-FILE
015200         ADD 1 TO WS-DETAIL-RECS-READ
015300     END-IF.
015400 2199-READ-MEAS-RECORD-EXIT.
015500     EXIT.
015600 EJECT
015700********************************************************************
015800*        A COLUMN IS "ZERO-LIKE" WHEN, IGNORING BLANKS, SIGN        *
015900*        CHARACTERS (+ -), COMMAS AND THE DECIMAL POINT, EVERY      *
016000*        REMAINING CHARACTER IS THE DIGIT ZERO AND AT LEAST ONE     *
016100*        DIGIT IS PRESENT.  SUCH A COLUMN IS BLANKED IN THE CLEAN   *
016200*        RECORD SO IT IS TREATED AS MISSING, NOT AS A TRUE ZERO.    *
016300********************************************************************
016400
016500 2200-CLEAN-COLUMNS.
016600     PERFORM 2205-CLEAN-ONE-COLUMN
016650         THRU 2205-CLEAN-ONE-COLUMN-EXIT
016700         VARYING WS-COL-SUB FROM 1 BY 1
016750         UNTIL WS-COL-SUB > 86.
017600 2299-CLEAN-COLUMNS-EXIT.
017700     EXIT.
017800 EJECT
017850 2205-CLEAN-ONE-COLUMN.
017855     MOVE FM-CLN-COL-TEXT (WS-COL-SUB) TO WS-COLTEXT-FIELD.
017860     PERFORM 2210-TEST-ZEROLIKE
017865         THRU 2219-TEST-ZEROLIKE-EXIT.
017870     IF COLUMN-IS-ZEROLIKE
017875         MOVE SPACES TO FM-CLN-COL-TEXT (WS-COL-SUB)
017880         ADD 1 TO WS-COLUMNS-BLANKED
017885     END-IF.
017890 2205-CLEAN-ONE-COLUMN-EXIT.
017895     EXIT.
017897 EJECT
017900 2210-TEST-ZEROLIKE.
018000     SET COLUMN-NOT-ZEROLIKE TO TRUE.
018100     MOVE ZERO TO WS-DIGIT-COUNT WS-ZERO-DIGIT-COUNT.
018200     IF WS-COLTEXT-FIELD = SPACES
018300         GO TO 2219-TEST-ZEROLIKE-EXIT
018400     END-IF.
018500     PERFORM 2215-TEST-ONE-CHAR
018550         THRU 2215-TEST-ONE-CHAR-EXIT
018600         VARYING WS-CHAR-SUB FROM 1 BY 1
018650         UNTIL WS-CHAR-SUB > 9.
020600     IF WS-DIGIT-COUNT > ZERO
020700        AND WS-DIGIT-COUNT = WS-ZERO-DIGIT-COUNT
020800         SET COLUMN-IS-ZEROLIKE TO TRUE
020900     END-IF.
021000 2219-TEST-ZEROLIKE-EXIT.
021100     EXIT.
021150 EJECT
021170 2215-TEST-ONE-CHAR.
021180     EVALUATE WS-COLTEXT-CHAR (WS-CHAR-SUB)
021190         WHEN SPACE
021200         WHEN '+'
021210         WHEN '-'
021220         WHEN ','
021230         WHEN '.'
021240             CONTINUE
021250         WHEN '0'
021260             ADD 1 TO WS-DIGIT-COUNT
021270             ADD 1 TO WS-ZERO-DIGIT-COUNT
021280         WHEN OTHER
021290             IF WS-COLTEXT-CHAR (WS-CHAR-SUB) IS NUMERIC
021300                 ADD 1 TO WS-DIGIT-COUNT
021310             ELSE
021320                 MOVE 999 TO WS-DIGIT-COUNT
021330                 MOVE ZERO TO WS-ZERO-DIGIT-COUNT
021340             END-IF
021350     END-EVALUATE.
021360 2215-TEST-ONE-CHAR-EXIT.
021370     EXIT.
021380 EJECT
021390 EOJ9000-CLOSE-FILES.
021400     CLOSE MEAS-IN-FILE MEAS-CLEAN-FILE.
021500     DISPLAY 'FBZEROCL - DETAIL RECORDS READ:    ' WS-DETAIL-RECS-READ.
021600     DISPLAY 'FBZEROCL - COLUMNS BLANKED:        ' WS-COLUMNS-BLANKED.
021700     MOVE ZERO TO RETURN-CODE.
021800 EOJ9999-EXIT.
021900     EXIT.
