000100********************************************************************
000200*                                                                  *
000300*    M E M B E R   F M D R A W R C                                 *
000400*                                                                  *
000500*  DRAW-EXTRACT RECORD LAYOUT -- ONE ROW PER FIBER DRAW.           *
000600*  USED BY FBRESSUM (RESIN/PREFIX SUMMARY) AND BY THE STANDALONE   *
000700*  MONTHLY UTILITY FBMONPFM.  COPIED INTO THE FD FOR DRAWIN.       *
000800*                                                                  *
000900*----------------------------------------------------------------*
001000* CHANGE LOG                                                       *
001100*----------------------------------------------------------------*
001200* DATE     | BY  | TICKET   | DESCRIPTION                          *
001300*----------|-----|----------|--------------------------------------*
001400* 1987-04-06| RVK | DE-0114  | ORIGINAL MEMBER FOR DRAW EXTRACT     *
001500* 1991-09-19| TLM | DE-0288  | ADDED WORK-TIME/RESIN-TYPE FIELDS    *
001600* 1998-11-02| RVK | DE-Y2K01 | CONFIRMED WORK-DATE ALREADY CCYYMMDD *
001700* 2004-02-27| JHP | DE-0517  | ADDED PREFIX AND YEAR/MONTH REDEFINES*
001800*----------------------------------------------------------------*
001900
002000 01  FM-DRAW-RECORD.
002100     05  FM-DRAW-NO              PIC X(12).
002200     05  FM-RIT-NO               PIC X(12).
002300     05  FM-WORK-DATE            PIC X(08).
002400     05  FM-WORK-TIME            PIC X(08).
002500     05  FM-RESIN-TYPE           PIC X(10).
002600*  SPARE ROOM FOR FUTURE DRAW-EXTRACT COLUMNS -- DO NOT REUSE
002700*  WITHOUT A CHANGE-LOG ENTRY.
002800     05  FILLER                  PIC X(10).
002900
003000********************************************************************
003100* ALTERNATE VIEW 1 -- FIRST 3 CHARACTERS OF RIT-NO ARE THE PREFIX   *
003200* KEYED BY U10 MODE 1 (RIT-NO MODE).                                *
003300********************************************************************
003400 01  FM-RIT-NO-PREFIX-VIEW REDEFINES FM-DRAW-RECORD.
003500     05  FILLER                  PIC X(12).
003600     05  FM-RITNO-PREFIX         PIC X(03).
003700     05  FILLER                  PIC X(45).
003750
003800********************************************************************
003900* ALTERNATE VIEW 2 -- WORK-DATE BROKEN INTO CCYY/MM/DD SO U10 CAN   *
004000* TEST THE TARGET YEAR AND BUCKET BY MONTH WITHOUT UNSTRING.        *
004100********************************************************************
004200 01  FM-WORK-DATE-BROKEN-DOWN REDEFINES FM-DRAW-RECORD.
004300     05  FILLER                  PIC X(24).
004400     05  FM-WORKDATE-CCYY        PIC X(04).
004500     05  FM-WORKDATE-MM          PIC X(02).
004600     05  FM-WORKDATE-DD          PIC X(02).
004700     05  FILLER                  PIC X(22).
