000100********************************************************************
000200*                                                                  *
000300*    M E M B E R   F M M E A S R C                                 *
000400*                                                                  *
000500*  MEASUREMENT-EXTRACT / PREFORM-AVERAGE RECORD LAYOUT.            *
000600*  ONE ROW PER MEASURED SPOOL (DETAIL) OR PER PREFORM GROUP        *
000700*  (AVERAGE, FM-AVG-FLAG = 'A').  THE REAL EXTRACT CARRIES ABOUT   *
000800*  90 MEASUREMENT COLUMNS -- ONLY THE ONES THE DOWNSTREAM STEPS    *
000900*  NAME ARE COMMENTED BELOW BY EXTRACT POSITION; THE REST RIDE     *
001000*  ALONG IN THE SAME GENERIC TABLE FOR ZERO-CLEANING AND FOR       *
001100*  AVERAGING.  COPIED INTO MEASIN/MEASCLN/GRPOUT/CODEAVG FDs.      *
001200*                                                                  *
001300*----------------------------------------------------------------*
001400* CHANGE LOG                                                       *
001500*----------------------------------------------------------------*
001600* DATE     | BY  | TICKET   | DESCRIPTION                          *
001700*----------|-----|----------|--------------------------------------*
001800* 1988-01-11| RVK | DE-0140  | ORIGINAL 60-COLUMN MEASUREMENT ROW   *
001900* 1993-06-24| TLM | DE-0322  | EXTENDED TABLE TO 90 GENERIC COLUMNS *
002000* 1996-03-08| DAO | DE-0401  | ADDED AVG-FLAG FOR PREFORM AVERAGES  *
002100* 1998-10-30| RVK | DE-Y2K02 | REVIEWED -- NO DATE FIELDS ON RECORD *
002200* 2005-07-14| JHP | DE-0533  | ADDED NUMERIC REDEFINES FOR COMPUTE  *
002300* 2011-02-02| MSN | DE-0649  | ADDED PREFORM PRODUCT-CODE REDEFINES *
002400*----------------------------------------------------------------*
002500
002600 01  FM-MEAS-RECORD.
002700*    POSITION 1
002800     05  FM-MEAS-ID              PIC X(10).
002900*    POSITION 2 -- COPIED TO REPORT COLUMN 1 BY FBRPTBLD
003000     05  FM-SPOOLNO2             PIC X(23).
003100*    POSITION 3 -- GROUP KEY DERIVED FROM THIS FIELD BY FBGRPAVG
003200     05  FM-SPOOL-CODE           PIC X(23).
003300*    POSITION 4 -- FIRST 3 CHARS ARE THE PRODUCT CODE
003400     05  FM-PREFORM-ID           PIC X(09).
003500*    POSITIONS 5-90 -- GENERIC MEASUREMENT COLUMNS, ZONED DECIMAL
003600*    SO A ZERO-LIKE TEXT TEST CAN INSPECT THE DIGITS DIRECTLY.
003700*    BLANK (SPACES) MEANS "MISSING" THROUGHOUT THE PIPELINE.
003800*      INDEX  1 = POSITION  5  (UNNAMED FILLER SLOT)
003900*      INDEX  2 = POSITION  6  ATT-1310-IE
004000*      INDEX  3 = POSITION  7  ATT-1310-OE
004100*      INDEX  4 = POSITION  8  ATT-1550-IE
004200*      INDEX  5 = POSITION  9  ATT-1550-OE
004300*      INDEX  6 = POSITION 10  OTDR-LENGTH
004400*      INDEX  9 = POSITION 13  MFD-1310-IE
004500*      INDEX 10 = POSITION 14  MFD-1310-OE
004600*      INDEX 11 = POSITION 15  CUTOFF-2M-IE
004700*      INDEX 12 = POSITION 16  CUTOFF-2M-OE
004800*      INDEX 13 = POSITION 17  CLAD-DIA-IE
004900*      INDEX 14 = POSITION 18  CLAD-DIA-OE
005000*      INDEX 15 = POSITION 19  CLAD-OVAL-IE
005100*      INDEX 16 = POSITION 20  CLAD-OVAL-OE
005200*      INDEX 17 = POSITION 21  CORE-OVAL-IE
005300*      INDEX 18 = POSITION 22  CORE-OVAL-OE
005400*      INDEX 19 = POSITION 23  ECC-IE
005500*      INDEX 20 = POSITION 24  ECC-OE
005600*      INDEX 21 = POSITION 25  CUTOFF-22M
005700*      INDEX 23 = POSITION 27  R7.5MM 1T 1550 RAW
005800*      INDEX 27 = POSITION 31  ZERO-DISP-WAVE
005900*      INDEX 28 = POSITION 32  DISP-SLOPE-ZDW
006000*      INDEX 29 = POSITION 33  DISP-1285
006100*      INDEX 30 = POSITION 34  DISP-1290
006200*      INDEX 31 = POSITION 35  DISP-1330
006300*      INDEX 32 = POSITION 36  DISP-1550
006400*      INDEX 34 = POSITION 38  PMD
006500*      INDEX 66 = POSITION 70  R7.5MM 1T 1625 RAW
006600*      INDEX 67 = POSITION 71  R10MM 1T 1550 RAW
006700*      INDEX 68 = POSITION 72  R10MM 1T 1625 RAW
006800*      INDEX 70 = POSITION 74  ATT-1383-IE
006900*      INDEX 71 = POSITION 75  ATT-1383-OE
007000*      INDEX 72 = POSITION 76  ATT-1625-IE
007100*      INDEX 73 = POSITION 77  ATT-1625-OE
007200*      INDEX 78 = POSITION 82  R15MM 10T 1550 RAW
007300*      INDEX 79 = POSITION 83  R15MM 10T 1625 RAW
007400*    (INDEX = POSITION - 4; SEE FBZEROC/FBGRPAVG/FBRPTBLD FOR USE)
007500     05  FM-MEAS-COL-TEXT        PIC X(09)
007600                                 OCCURS 86 TIMES.
007700     05  FM-AVG-FLAG             PIC X(01).
007800*  SPARE ROOM FOR FUTURE MEASUREMENT COLUMNS.
007900     05  FILLER                  PIC X(20).
008000
008100********************************************************************
008200* ALTERNATE VIEW 1 -- THE SAME 86-SLOT TABLE READ AS SIGNED ZONED   *
008300* NUMERIC FOR AVERAGING AND FOR THE REPORT-BUILD ARITHMETIC.  THE   *
008400* GENERIC PICTURE (5 INTEGER, 4 DECIMAL) IS WIDE ENOUGH TO HOLD     *
008500* EVERY NAMED FIELD'S NATIVE DECIMAL PLACES WITH TRAILING ZERO      *
008600* PADDING; MOVING A NARROWER FIELD BACK OUT SIMPLY DROPS THE PAD.   *
008700********************************************************************
008800 01  FM-MEAS-COLUMNS-NUMERIC REDEFINES FM-MEAS-RECORD.
008900     05  FILLER                  PIC X(65).
009000     05  FM-MEAS-COL-NUM         PIC S9(05)V9(04)
009100                                 OCCURS 86 TIMES.
009200     05  FILLER                  PIC X(21).
009300
009400********************************************************************
009500* ALTERNATE VIEW 2 -- FIRST 3 CHARACTERS OF PREFORM-ID ARE THE      *
009600* PRODUCT CODE THAT KEYS THE CONSOLIDATED-AVERAGE FILES (U4/U6).    *
009700********************************************************************
009800 01  FM-PREFORM-ID-VIEW REDEFINES FM-MEAS-RECORD.
009900     05  FILLER                  PIC X(56).
010000     05  FM-PREFORM-PRODUCT-CODE PIC X(03).
010100     05  FILLER                  PIC X(801).
