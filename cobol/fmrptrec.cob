000100********************************************************************
000200*                                                                  *
000300*    M E M B E R   F M R P T R E C                                 *
000400*                                                                  *
000500*  FINAL-RESULT REPORT RECORD (45 NAMED/SPACER COLUMNS, ONE ROW    *
000600*  PER PREFORM-AVERAGE), AND THE TOTAL-FILE RECORD THAT ADDS THE   *
000700*  PRODUCT-CODE GROUP COLUMN AHEAD OF THE SAME 45 COLUMNS.  THE    *
000800*  ANNOTATED-TOTAL RECORD APPENDS THE QUALITY-SCAN FLAG BYTES.     *
000900*  COPIED INTO FBRPTBLD, FBCOLTOT AND FBPSTANL.                    *
001000*                                                                  *
001100*----------------------------------------------------------------*
001200* CHANGE LOG                                                       *
001300*----------------------------------------------------------------*
001400* DATE     | BY  | TICKET   | DESCRIPTION                          *
001500*----------|-----|----------|--------------------------------------*
001600* 1990-05-15| TLM | DE-0250  | ORIGINAL FILEPASS REPORT LAYOUT      *
001700* 1994-12-01| DAO | DE-0355  | ADDED DELTA AND MAC DERIVED COLUMNS  *
001800* 1999-02-19| RVK | DE-Y2K03 | REVIEWED -- NO DATE COLUMNS PRESENT  *
002000* 2007-08-09| JHP | DE-0561  | ADDED TOTAL-RECORD GROUP-CODE PREFIX *
002100* 2013-11-20| MSN | DE-0671  | ADDED ANNOTATED RECORD FOR QUALITY   *
002200*           |     |          | SCAN FLAG BYTES (FBPSTANL)           *
002250* 2019-05-02| DAO | DE-0716  | ADDED THE BLANK-CHECK CHARACTER VIEW *
002260*           |     |          | OVER DELTA/MAC/CLAD-DIA SO FBPSTANL  *
002270*           |     |          | CAN TELL A MISSING VALUE FROM A ZERO *
002300*----------------------------------------------------------------*
002400
002500 01  FM-REPORT-RECORD.
002600     05  FM-RPT-SPOOLNO2         PIC X(23).
002700     05  FM-RPT-OTDR-LENGTH      PIC S9(05)V9(02).
002800     05  FM-RPT-ATT-1310-IE      PIC S9(03)V9(04).
002900     05  FM-RPT-ATT-1310-OE      PIC S9(03)V9(04).
003000     05  FM-RPT-ATT-1383-IE      PIC S9(03)V9(04).
003100     05  FM-RPT-ATT-1383-OE      PIC S9(03)V9(04).
003200     05  FM-RPT-ATT-1550-IE      PIC S9(03)V9(04).
003300     05  FM-RPT-ATT-1550-OE      PIC S9(03)V9(04).
003400     05  FM-RPT-ATT-1625-IE      PIC S9(03)V9(04).
003500     05  FM-RPT-ATT-1625-OE      PIC S9(03)V9(04).
003600     05  FM-RPT-MFD-1310-IE      PIC S9(02)V9(03).
003700     05  FM-RPT-MFD-1310-OE      PIC S9(02)V9(03).
003800*    COLUMNS 13-18 ARE INTENTIONALLY BLANK SPACER COLUMNS.
003900     05  FILLER                  PIC X(01).
004000     05  FILLER                  PIC X(01).
004100     05  FILLER                  PIC X(01).
004200     05  FILLER                  PIC X(01).
004300     05  FILLER                  PIC X(01).
004400     05  FILLER                  PIC X(01).
004500     05  FM-RPT-CUTOFF-2M-IE     PIC S9(04)V9(01).
004600     05  FM-RPT-CUTOFF-2M-OE     PIC S9(04)V9(01).
004700     05  FM-RPT-CUTOFF-22M       PIC S9(04)V9(01).
004800     05  FM-RPT-DELTA-2M-22M     PIC S9(04)V9(04).
004900     05  FM-RPT-MAC-VALUE        PIC S9(05)V9(02).
005000     05  FM-RPT-CLAD-DIA-IE      PIC S9(03)V9(02).
005100     05  FM-RPT-CLAD-DIA-OE      PIC S9(03)V9(02).
005200     05  FM-RPT-CLAD-OVAL-IE     PIC S9(01)V9(03).
005300     05  FM-RPT-CLAD-OVAL-OE     PIC S9(01)V9(03).
005400     05  FM-RPT-CORE-OVAL-IE     PIC S9(01)V9(03).
005500     05  FM-RPT-CORE-OVAL-OE     PIC S9(01)V9(03).
005600     05  FM-RPT-ECC-IE           PIC S9(01)V9(03).
005700     05  FM-RPT-ECC-OE           PIC S9(01)V9(03).
005800     05  FM-RPT-ZERO-DISP-WAVE   PIC S9(04)V9(01).
005900     05  FM-RPT-DISP-SLOPE-ZDW   PIC S9(01)V9(04).
006000     05  FM-RPT-DISP-1285        PIC S9(02)V9(03).
006100     05  FM-RPT-DISP-1290        PIC S9(02)V9(03).
006200     05  FM-RPT-DISP-1330        PIC S9(02)V9(03).
006300     05  FM-RPT-DISP-1550        PIC S9(02)V9(03).
006400*    COLUMN 38 IS AN INTENTIONALLY BLANK SPACER COLUMN.
006500     05  FILLER                  PIC X(01).
006600     05  FM-RPT-PMD              PIC S9(01)V9(04).
006700     05  FM-RPT-R75-1T-1550      PIC S9(04)V9(04).
006800     05  FM-RPT-R75-1T-1625      PIC S9(04)V9(04).
006900     05  FM-RPT-R10-1T-1550      PIC S9(04)V9(04).
007000     05  FM-RPT-R10-1T-1625      PIC S9(04)V9(04).
007100     05  FM-RPT-R15-10T-1550     PIC S9(04)V9(04).
007200     05  FM-RPT-R15-10T-1625     PIC S9(04)V9(04).
007300*  SPARE ROOM FOR FUTURE REPORT COLUMNS.
007400     05  FILLER                  PIC X(10).
007500
007600********************************************************************
007700* ALTERNATE VIEW 1 -- MAC-VALUE SPLIT INTO WHOLE/DECIMAL DIGIT      *
007800* GROUPS FOR THE HEADING-ALIGNED CONSOLE ECHO IN FBRPTBLD.          *
007900********************************************************************
008000 01  FM-RPT-MAC-VALUE-VIEW REDEFINES FM-REPORT-RECORD.
008100     05  FILLER                  PIC X(124).
008200     05  FM-RPT-MAC-WHOLE-DIGITS PIC 9(05).
008300     05  FM-RPT-MAC-DECIMAL-DGTS PIC 9(02).
008400     05  FILLER                  PIC X(119).
008500
008600********************************************************************
008700* TOTAL-FILE RECORD -- U8 PREFIXES EACH MERGED REPORT ROW WITH THE  *
008800* PRODUCT CODE IT CAME FROM.                                       *
008900********************************************************************
009000 01  FM-TOTAL-RECORD.
009100     05  FM-TOT-GROUP-CODE       PIC X(03).
009200     05  FM-TOT-REPORT-COLUMNS   PIC X(250).
009300     05  FILLER                  PIC X(10).
009400
009500********************************************************************
009600* ANNOTATED TOTAL-FILE RECORD -- U9 QUALITY-SCAN OUTPUT.  THE THREE *
009700* FLAG BYTES REPLACE THE SOURCE'S RED-FONT CELL STYLING.            *
009800********************************************************************
009900 01  FM-TOTAL-ANNOTATED-RECORD.
010000     05  FM-ANN-GROUP-CODE       PIC X(03).
010100     05  FM-ANN-REPORT-COLUMNS   PIC X(250).
010200     05  FM-ANN-DELTA-MINMAX-FLG PIC X(01).
010300        88  FM-ANN-IS-DELTA-MIN  VALUE 'N'.
010400        88  FM-ANN-IS-DELTA-MAX  VALUE 'X'.
010500        88  FM-ANN-NOT-DELTA-EXT VALUE ' '.
010600     05  FM-ANN-CLAD-IE-FLAG     PIC X(01).
010700        88  FM-ANN-CLAD-IE-BAD   VALUE 'B'.
010800     05  FM-ANN-CLAD-OE-FLAG     PIC X(01).
010900        88  FM-ANN-CLAD-OE-BAD   VALUE 'B'.
011000     05  FILLER                  PIC X(05).
011100********************************************************************
011200* ALTERNATE VIEW 2 -- CHARACTER FORM OF DELTA, MAC AND THE TWO      *
011300* CLAD-DIA COLUMNS.  A COLUMN THE BUILD RUN (FBRPTBLD) LEFT BLANK   *
011400* READS AS SPACES HERE EVEN THOUGH ITS NUMERIC VIEW IS ZERO.        *
011500********************************************************************
011600 01  FM-RPT-BLANK-CHECK-VIEW REDEFINES FM-REPORT-RECORD.
011700     05  FILLER                  PIC X(117).
011800     05  FM-RPT-DELTA-TEXT       PIC X(08).
011900     05  FM-RPT-MAC-TEXT         PIC X(07).
012000     05  FM-RPT-CLAD-DIA-IE-TXT  PIC X(05).
012100     05  FM-RPT-CLAD-DIA-OE-TXT  PIC X(05).
012200     05  FILLER                  PIC X(118).
