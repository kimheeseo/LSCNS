000100********************************************************************
000200*                                                                  *
000300*    M E M B E R   F M T Y P T B L                                 *
000400*                                                                  *
000500*  STATIC FIBER-TYPE / MANUFACTURER CODE TABLE FOR FBTYPSUM (U6).  *
000600*  EACH ROW IS A FIBER TYPE WITH ITS SEC AND SUMITOMO PRODUCT-CODE *
000700*  LISTS.  ROW 8 IS RESERVED BLANK FOR THE NEXT FIBER TYPE THE     *
000800*  LAB ADDS -- FILL IT IN AND BUMP THE OCCURS-8 REFERENCES BELOW   *
000900*  RATHER THAN INSERTING A NEW ROW IN THE MIDDLE OF THE TABLE.     *
001000*                                                                  *
001100*----------------------------------------------------------------*
001200* CHANGE LOG                                                       *
001300*----------------------------------------------------------------*
001400* DATE     | BY  | TICKET   | DESCRIPTION                          *
001500*----------|-----|----------|--------------------------------------*
001600* 1996-09-03| DAO | DE-0398  | ORIGINAL 5-TYPE TABLE (LWPF ONLY)    *
001700* 2001-04-17| RVK | DE-0480  | ADDED A1(90)/A1(150) ROWS            *
001800* 2001-04-18| RVK | DE-0480  | ADDED A2(90)/A2(150) ROWS            *
001900* 2009-01-05| JHP | DE-0602  | ADDED SPARE ROW 8 FOR NEW FIBER TYPES*
002000*----------------------------------------------------------------*
002100
002200 01  FM-TYPE-MAP-VALUES.
002300     05  FILLER  PIC X(25) VALUE 'LWPF(90)  W00W0J   20M   '.
002400     05  FILLER  PIC X(25) VALUE 'LWPF(150) L0E      L0M   '.
002500     05  FILLER  PIC X(25) VALUE 'LWPF(180) S0E      S0M   '.
002600     05  FILLER  PIC X(25) VALUE 'A1(90)             Z0M   '.
002700     05  FILLER  PIC X(25) VALUE 'A1(150)            Z0L   '.
002800     05  FILLER  PIC X(25) VALUE 'A2(90)    AJWAJFAJB      '.
002900     05  FILLER  PIC X(25) VALUE 'A2(150)   AL             '.
003000     05  FILLER  PIC X(25) VALUE SPACES.
003100
003200********************************************************************
003300* TABLE VIEW -- FM-TYPE-ENTRY(1) THRU FM-TYPE-ENTRY(7) ARE LIVE;    *
003400* FM-TYPE-ENTRY(8) IS THE SPARE ROW (FM-TYPE-NAME = SPACES).        *
003500********************************************************************
003600 01  FM-TYPE-MAP-TABLE REDEFINES FM-TYPE-MAP-VALUES.
003700     05  FM-TYPE-ENTRY           OCCURS 8 TIMES.
003800         10  FM-TYPE-NAME        PIC X(10).
003900         10  FM-TYPE-SEC-CODE    PIC X(03) OCCURS 3 TIMES.
004000         10  FM-TYPE-SUM-CODE    PIC X(03) OCCURS 2 TIMES.
004100
004200********************************************************************
004300* FLAT VIEW -- USED BY FBTYPSUM TO INSPECT/TALLY EVERY CODE IN THE  *
004400* TABLE AT ONCE WHEN DECIDING IF AN ON-HAND CODE IS "OTHER".        *
004500********************************************************************
004600 01  FM-TYPE-MAP-FLAT-VIEW REDEFINES FM-TYPE-MAP-VALUES
004700                           PIC X(200).
